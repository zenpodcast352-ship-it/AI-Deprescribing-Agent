000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXSTRLTH.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 031489   RH   RX-0001  ORIGINAL - TRIMMED-LENGTH UTILITY BUILT
001500*                        FROM THE STRLTH ROUTINE ON THE PATIENT
001600*                        SEARCH SUITE.  RE-WRITTEN FROM SCRATCH
001700*                        WITHOUT THE REVERSE-STRING FUNCTION SO
001800*                        IT RUNS ON THE 370 COMPILER LEVEL THIS
001900*                        SHOP STANDARDIZED ON FOR RX-SERIES JOBS.
002000* 091590   RH   RX-0044  ADDED FOUND-NON-SPACE SWITCH INSTEAD OF
002100*                        FALLING THROUGH THE BOTTOM OF THE SCAN
002200*                        PARAGRAPH - AVOIDS THE 0C7 SEEN IN QA
002300*                        WHEN TEXT1 WAS ALL SPACES.
002400* 040391   RH   RX-0062  ADDED THE HALF-FIELD QUICK-BLANK CHECK -
002500*                        MOST OF THE TEXT WE TRIM IS A FLAG OR
002600*                        JUSTIFICATION LINE THAT IS ENTIRELY
002700*                        BLANK, SO SKIP THE BYTE SCAN WHEN BOTH
002800*                        HALVES OF TEXT1 ARE SPACES.
002900* 022298   RH   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
003000*                        FIELDS IN THIS PROGRAM.  NO CHANGE
003100*                        REQUIRED.  SIGNED OFF PER Y2K PROJECT
003200*                        OFFICE CHECKLIST 4471.
003300* 061503   TDW  RX-0177  RXHERBIX AND RXSTPSTR NOW CALL THIS
003400*                        ROUTINE TO TRIM VARIABLE-LENGTH TEXT
003500*                        BEFORE HANDING IT TO RXCONTNS.
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-PAGE.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  TEXT1-WORK.
005200     05  TEXT1-FIRST-HALF        PIC X(128).
005300     05  TEXT1-SECOND-HALF       PIC X(127).
005400
005500*    ALTERNATE CHARACTER-TABLE VIEW OF TEXT1-WORK - THE SCAN
005600*    WALKS THIS TABLE WITH A SUBSCRIPT RATHER THAN REFERENCE
005700*    MODIFICATION SO THE ROUTINE RUNS UNCHANGED ON THE OLDER
005800*    370 COMPILE OPTION SOME OF THE OVERNIGHT RX JOBS STILL USE.
005900 01  TEXT1-CHAR-TBL REDEFINES TEXT1-WORK.
006000     05  TEXT1-CHAR              PIC X(01) OCCURS 255 TIMES.
006100
006200 01  MISC-FIELDS.
006300     05  WS-IDX                  PIC S9(4) COMP.
006400*    UNSIGNED DISPLAY VIEW - COMP FIELDS DO NOT DISPLAY
006500*    CLEANLY ON THE OPERATOR CONSOLE DURING A TRACE RUN.
006600     05  WS-IDX-DISP REDEFINES
006700         WS-IDX                 PIC S9(4).
006800     05  WS-SCAN-SW              PIC X(01) VALUE "N".
006900         88  FOUND-NON-SPACE         VALUE "Y".
007000     05  FILLER                  PIC X(01).
007100
007200 LINKAGE SECTION.
007300 01  TEXT1                       PIC X(255).
007400 01  RETURN-LTH                  PIC S9(4) COMP.
007500 01  RETURN-LTH-DISP REDEFINES
007600     RETURN-LTH                 PIC S9(4).
007700
007800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007900 000-HOUSEKEEPING.
008000     MOVE 0 TO RETURN-LTH.
008100     MOVE "N" TO WS-SCAN-SW.
008200     MOVE TEXT1 TO TEXT1-WORK.
008300     IF TEXT1-FIRST-HALF = SPACES AND
008400        TEXT1-SECOND-HALF = SPACES
008500         GO TO 000-EXIT.
008600
008700     PERFORM 100-SCAN-FOR-TEXT THRU 100-EXIT
008800         VARYING WS-IDX FROM 255 BY -1
008900         UNTIL WS-IDX < 1
009000            OR FOUND-NON-SPACE.
009100     IF FOUND-NON-SPACE
009200         MOVE WS-IDX TO RETURN-LTH.
009300 000-EXIT.
009400     GOBACK.
009500
009600 100-SCAN-FOR-TEXT.
009700*    WORKING BACKWARD FROM THE END OF THE FIELD - THE FIRST
009800*    NON-SPACE BYTE WE HIT IS THE TRIMMED LENGTH.
009900     IF TEXT1-CHAR(WS-IDX) NOT = SPACE
010000         SET FOUND-NON-SPACE TO TRUE.
010100 100-EXIT.
010200     EXIT.
