000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXGENFRL.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 06/28/89.
000700 DATE-COMPILED. 06/28/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 062889   MP   RX-0006  ORIGINAL - GENDER-SPECIFIC RISK ENGINE
001500*                        (CALL-TYPE "G").  FEMALE-ONLY SUBSTRING
001600*                        MATCH AGAINST THE GENDER-RISK TABLE.
001700* 091590   MP   RX-0059  ADDED THE FRAILTY ENGINE (CALL-TYPE "F")
001800*                        TO THE SAME LOAD MODULE - BOTH RULES
001900*                        SHARE THE PATIENT DEMOGRAPHIC BLOCK AND
002000*                        THE OUTPUT AREA, SO ONE MORE ENTRY POINT
002100*                        WAS CHEAPER THAN A WHOLE NEW PROGRAM.
002200*                        DISPATCH FOLLOWS THE CALC-TYPE-SW
002300*                        PATTERN FROM CLCLBCST.
002400* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002500*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002600*                        REQUIRED.
002700* 071303   TDW  RX-0159  EFFECTIVE CFS NOW DEFAULTS TO 5 FOR A
002800*                        PATIENT FLAGGED FRAIL WITH NO CFS SCORE
002900*                        ON FILE, AND TO 2 OTHERWISE, PER THE
003000*                        REVISED FRAILTY ASSESSMENT POLICY.
003100* 040412   TDW  RX-0163  GENDER-TABLE-CTL WAS OUT OF STEP WITH THE
003200*                        RXREFTB2 COPYBOOK - CORRECTED THE FIELD
003300*                        LAYOUT AND THE RISK-LEVEL VALUES TO MATCH
003400*                        (HIGH/MODERATE WERE UPPERCASE HERE BUT
003500*                        MIXED CASE ON THE REFERENCE FILE, SO THE
003600*                        88-LEVEL TEST NEVER FIRED).  ALSO WIRED
003700*                        THE MONITORING TEXT COLUMN INTO THE FLAG
003800*                        RESULT - IT WAS BEING READ IN BUT NEVER
003900*                        USED.
004000* 081509   TDW  RX-0293  100-GENDER-PASS WAS FLAGGING ANY GENERIC-
004100*                        NAME HIT REGARDLESS OF WHAT THE ROW'S
004200*                        RISK-CODE COLUMN ACTUALLY SAID - A ROW
004300*                        MARKED "MALE > FEMALE" WAS FLAGGING JUST
004400*                        LIKE A "FEMALE > MALE" ROW WOULD.  ADDED
004500*                        A SECOND RXCONTNS TEST AGAINST THE RISK-
004600*                        CODE COLUMN SO ONLY THE "FEMALE > MALE"
004700*                        ROWS COME THROUGH.
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300 01  MISC-FIELDS.
006400     05  WS-EFFECTIVE-CFS        PIC 9(01) VALUE ZERO.
006500     05  WS-ROW-COUNTER          PIC S9(4) COMP VALUE ZERO.
006600     05  FILLER                  PIC X(01).
006700
006800*    DISPLAY-ABLE VIEW OF THE ROW COUNTER FOR TRACE RUNS.
006900 01  WS-ROW-COUNTER-DISP REDEFINES
007000     WS-ROW-COUNTER             PIC S9(4).
007100
007200 01  WS-COMPARE-BUFFERS.
007300     05  WS-HAYSTACK-BUF         PIC X(255).
007400     05  WS-NEEDLE-BUF           PIC X(255).
007500     05  WS-SUBSTR-SW            PIC X(01).
007600         88  SUBSTRING-FOUND         VALUE "Y".
007700
007800*    HALF-BUFFER VIEW - SAME IDIOM AS RXBEERSE, KEPT SO A
007900*    CONSOLE DUMP CAN SHOW BOTH HALVES OF EACH BUFFER.
008000 01  WS-COMPARE-HALVES REDEFINES WS-COMPARE-BUFFERS.
008100     05  WS-HAY-FIRST-HALF       PIC X(128).
008200     05  WS-HAY-SECOND-HALF      PIC X(127).
008300     05  WS-NDL-FIRST-HALF       PIC X(128).
008400     05  WS-NDL-SECOND-HALF      PIC X(127).
008500     05  FILLER                  PIC X(01).
008600
008700*    FRAILTY MULTIPLIER TABLE - CFS SCORE 0 THROUGH 9 - BUILT
008800*    AS A VALUE TABLE THE SAME WAY LIFE-EXPECT-MOS-TBL IS BUILT
008900*    IN RXTTBENG.  ENTRY 1 CORRESPONDS TO CFS 0, ENTRY 10 TO
009000*    CFS 9.  DUPLICATED HERE ONLY FOR THE "CFS>=6" BENZODIAZ-
009100*    EPINE ESCALATION TEST - RXTAPENG OWNS THE TAPER-MULT SIDE
009200*    OF THIS SAME TABLE.
009300 01  CFS-GATE-VALUES.
009400     05  FILLER PIC X(01) VALUE "N".
009500     05  FILLER PIC X(01) VALUE "N".
009600     05  FILLER PIC X(01) VALUE "N".
009700     05  FILLER PIC X(01) VALUE "N".
009800     05  FILLER PIC X(01) VALUE "N".
009900     05  FILLER PIC X(01) VALUE "N".
010000     05  FILLER PIC X(01) VALUE "Y".
010100     05  FILLER PIC X(01) VALUE "Y".
010200     05  FILLER PIC X(01) VALUE "Y".
010300     05  FILLER PIC X(01) VALUE "Y".
010400
010500 01  CFS-GATE-TBL REDEFINES CFS-GATE-VALUES.
010600     05  CFSG-HIGH-RISK-SW PIC X(01) OCCURS 10 TIMES
010700             INDEXED BY CFSG-IDX.
010800         88  CFSG-HIGH-RISK VALUE "Y".
010900
011000*    HIGH-RISK DRUG CLASSES FOR THE FRAILTY ESCALATION - SAME
011100*    STYLE OF VALUE TABLE AS THE DRUG-CLASS MAP IN RXSTPSTR,
011200*    BUT HERE WE ONLY NEED THE CLASS KEYWORD ITSELF.
011300 01  FRAIL-CLASS-VALUES.
011400     05  FILLER PIC X(15) VALUE "benzodiazepine ".
011500     05  FILLER PIC X(15) VALUE "sedative       ".
011600     05  FILLER PIC X(15) VALUE "hypnotic       ".
011700     05  FILLER PIC X(15) VALUE "anticholinergic".
011800     05  FILLER PIC X(15) VALUE "antipsychotic  ".
011900     05  FILLER PIC X(15) VALUE "z-drug         ".
012000     05  FILLER PIC X(15) VALUE "opioid         ".
012100     05  FILLER PIC X(15) VALUE "tricyclic      ".
012200
012300 01  FRAIL-CLASS-TBL REDEFINES FRAIL-CLASS-VALUES.
012400     05  FRCL-KEYWORD PIC X(15) OCCURS 8 TIMES
012500             INDEXED BY FRCL-IDX.
012600
012700*    RX-0293 - ONLY "FEMALE > MALE" GENDER-RISK ROWS ARE
012800*    FLAGGED HERE - "MALE > FEMALE" AND ANY OTHER TEXT ON THE
012900*    SAME TABLE ARE LEFT FOR A LATER RELEASE.
013000 01  WS-GENDER-RISK-LIT          PIC X(15) VALUE "Female > Male".
013100
013200 COPY RXENGRES.
013300
013400 LINKAGE SECTION.
013500 01  GENFRL-CALL-REC.
013600     05  GENFRL-CALL-TYPE-SW     PIC X(01).
013700         88  GENDER-CALL             VALUE "G".
013800         88  FRAILTY-CALL             VALUE "F".
013900     05  GENFRL-IN-GENDER        PIC X(01).
014000         88  GENFRL-IS-FEMALE        VALUE "F".
014100     05  GENFRL-IN-CFS-SCORE     PIC 9(01).
014200     05  GENFRL-IN-FRAIL-IND     PIC X(01).
014300         88  GENFRL-IS-FRAIL          VALUE "Y".
014400     05  GENFRL-IN-GENERIC-NAME  PIC X(30).
014500     05  GENFRL-IN-DRUG-CLASS    PIC X(30).
014600
014700*    GENDER TABLE SHAPE MUST MATCH THE GENDER-TABLE-CTL GROUP IN
014800*    COPYBOOK RXREFTB2 BYTE FOR BYTE.                          MP
014900 01  GENDER-TABLE-CTL.
015000     05  GENDER-TBL-COUNT        PIC S9(4) COMP.
015100     05  GENDER-TABLE OCCURS 50 TIMES
015200             INDEXED BY GENDER-IDX.
015300         10  GENDER-GENERIC-NAME PIC X(30).
015400         10  GENDER-RISK-CODE    PIC X(15).
015500         10  GENDER-RISK-CATG    PIC X(30).
015600         10  GENDER-RISK-LEVEL   PIC X(08).
015700             88  GENDER-RISK-HIGH        VALUE "High".
015800             88  GENDER-RISK-MODERATE    VALUE "Moderate".
015900         10  GENDER-MECHANISM    PIC X(60).
016000         10  GENDER-MONITORING   PIC X(60).
016100
016200 PROCEDURE DIVISION USING GENFRL-CALL-REC, GENDER-TABLE-CTL,
016300         RX-ENGINE-RESULT.
016400 000-HOUSEKEEPING.
016500     MOVE ZERO TO RX-MATCH-COUNT.
016600     MOVE ZERO TO WS-ROW-COUNTER.
016700     IF GENDER-CALL
016800         PERFORM 100-GENDER-PASS THRU 100-EXIT
016900     ELSE IF FRAILTY-CALL
017000         PERFORM 300-FRAILTY-PASS THRU 300-EXIT.
017100     GOBACK.
017200
017300 100-GENDER-PASS.
017400     IF NOT GENFRL-IS-FEMALE
017500         GO TO 100-EXIT.
017600     IF GENDER-TBL-COUNT = ZERO
017700         GO TO 100-EXIT.
017800
017900     PERFORM 110-TEST-GENDER-ROW THRU 110-EXIT
018000         VARYING GENDER-IDX FROM 1 BY 1
018100         UNTIL GENDER-IDX > GENDER-TBL-COUNT
018200            OR RX-MATCH-COUNT = 3.
018300 100-EXIT.
018400     EXIT.
018500
018600 110-TEST-GENDER-ROW.
018700     ADD 1 TO WS-ROW-COUNTER.
018800     MOVE GENDER-GENERIC-NAME(GENDER-IDX) TO WS-HAYSTACK-BUF.
018900     MOVE GENFRL-IN-GENERIC-NAME           TO WS-NEEDLE-BUF.
019000     MOVE "N" TO WS-SUBSTR-SW.
019100     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
019200         WS-SUBSTR-SW.
019300     IF NOT SUBSTRING-FOUND
019400         GO TO 110-EXIT.
019500
019600     MOVE GENDER-RISK-CODE(GENDER-IDX)    TO WS-HAYSTACK-BUF.
019700     MOVE WS-GENDER-RISK-LIT              TO WS-NEEDLE-BUF.
019800     MOVE "N" TO WS-SUBSTR-SW.
019900     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
020000         WS-SUBSTR-SW.
020100     IF NOT SUBSTRING-FOUND
020200         GO TO 110-EXIT.
020300
020400     ADD 1 TO RX-MATCH-COUNT.
020500     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
020600     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
020700     STRING "Gender-specific risk: " DELIMITED BY SIZE
020800            GENDER-RISK-CATG(GENDER-IDX) DELIMITED BY SIZE
020900         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
021000     MOVE "Review necessity - risk is elevated in female"
021100       TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
021200     MOVE GENDER-MONITORING(GENDER-IDX)
021300         TO RX-MONITOR-TEXT(RX-MATCH-IDX).
021400     MOVE GENDER-RISK-LEVEL(GENDER-IDX)
021500         TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
021600     MOVE ZERO TO RX-NUMERIC-VAL(RX-MATCH-IDX).
021700     IF GENDER-RISK-HIGH(GENDER-IDX)
021800         MOVE "Y" TO RX-ESCALATE-SW(RX-MATCH-IDX)
021900     ELSE
022000         MOVE "N" TO RX-ESCALATE-SW(RX-MATCH-IDX).
022100 110-EXIT.
022200     EXIT.
022300
022400 300-FRAILTY-PASS.
022500     PERFORM 310-COMPUTE-EFFECTIVE-CFS THRU 310-EXIT.
022600
022700     SET CFSG-IDX TO WS-EFFECTIVE-CFS.
022800     SET CFSG-IDX UP BY 1.
022900     IF NOT CFSG-HIGH-RISK(CFSG-IDX)
023000         GO TO 300-EXIT.
023100
023200     PERFORM 320-SCAN-FRAIL-CLASSES THRU 320-EXIT
023300         VARYING FRCL-IDX FROM 1 BY 1
023400         UNTIL FRCL-IDX > 8
023500            OR RX-MATCH-COUNT = 1.
023600 300-EXIT.
023700     EXIT.
023800
023900 310-COMPUTE-EFFECTIVE-CFS.
024000     IF GENFRL-IN-CFS-SCORE NOT = ZERO
024100         MOVE GENFRL-IN-CFS-SCORE TO WS-EFFECTIVE-CFS
024200     ELSE
024300         IF GENFRL-IS-FRAIL
024400             MOVE 5 TO WS-EFFECTIVE-CFS
024500         ELSE
024600             MOVE 2 TO WS-EFFECTIVE-CFS.
024700 310-EXIT.
024800     EXIT.
024900
025000 320-SCAN-FRAIL-CLASSES.
025100     MOVE FRCL-KEYWORD(FRCL-IDX)  TO WS-NEEDLE-BUF.
025200     MOVE GENFRL-IN-DRUG-CLASS    TO WS-HAYSTACK-BUF.
025300     MOVE "N" TO WS-SUBSTR-SW.
025400     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
025500         WS-SUBSTR-SW.
025600     IF NOT SUBSTRING-FOUND
025700         GO TO 320-EXIT.
025800
025900     ADD 1 TO RX-MATCH-COUNT.
026000     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
026100     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
026200     STRING "Frailty risk - CFS " DELIMITED BY SIZE
026300            WS-EFFECTIVE-CFS DELIMITED BY SIZE
026400            " with high-risk drug class " DELIMITED BY SIZE
026500            FRCL-KEYWORD(FRCL-IDX) DELIMITED BY SIZE
026600         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
026700     MOVE "Taper or discontinue - high fall/delirium risk"
026800         TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
026900     MOVE "Monitor for falls, sedation and confusion"
027000         TO RX-MONITOR-TEXT(RX-MATCH-IDX).
027100     MOVE "HIGH" TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
027200     MOVE WS-EFFECTIVE-CFS TO RX-NUMERIC-VAL(RX-MATCH-IDX).
027300     MOVE "Y" TO RX-ESCALATE-SW(RX-MATCH-IDX).
027400 320-EXIT.
027500     EXIT.
