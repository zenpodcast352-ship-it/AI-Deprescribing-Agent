000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXMATCH.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 07/11/89.
000700 DATE-COMPILED. 07/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 071189   MP   RX-0001  ORIGINAL - MATCHES THE PATIENT HEADER
001500*                        FILE AGAINST ITS SORTED MEDICATION AND
001600*                        HERB DETAIL FILES ON PATIENT-ID, CHECKS
001700*                        PAT-MED-COUNT/PAT-HERB-COUNT BALANCE,
001800*                        AND WRITES THREE SCRUBBED PASS-THROUGH
001900*                        FILES FOR RXANALYS TO RE-READ.
002000* 032990   MP   RX-0015  ADDED THE OUT-OF-SEQUENCE CHECK ON THE
002100*                        DETAIL FILES - A MIS-SORTED RUN USED TO
002200*                        SILENTLY ATTACH ONE PATIENT'S DETAIL
002300*                        LINES TO THE NEXT PATIENT'S HEADER.
002400* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002500*                        FIELDS CARRIED FORWARD ON OUTPUT.  NO
002600*                        CHANGE REQUIRED.
002700* 090311   TDW  RX-0159  RECORD-COUNT MISMATCH NO LONGER ABENDS
002800*                        THE RUN - IT NOW WRITES A DIAGNOSTIC
002900*                        LINE AND SKIPS THE PATIENT.  PHARMACY
003000*                        WANTED THE REST OF THE BATCH TO FINISH.
003100* 081509   TDW  RX-0296  MOVED THE FOUR CONTROL SWITCHES OUT OF
003200*                        01 SWITCHES AND BACK TO STANDALONE 77-
003300*                        LEVELS, MATCHING HOW PATSRCH CARRIES ITS
003400*                        OWN MORE-*-SW FLAGS.  NO LOGIC CHANGE.
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700         ASSIGN TO UT-S-SYSOUT
004800         ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT PATIENT-FILE
005100         ASSIGN TO UT-S-RXPATMS
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS PFCODE.
005400
005500     SELECT MEDICATION-FILE
005600         ASSIGN TO UT-S-RXMEDDT
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS MFCODE.
005900
006000     SELECT HERB-FILE
006100         ASSIGN TO UT-S-RXHRBDT
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS HFCODE.
006400
006500     SELECT PATIENT-VALID-FILE
006600         ASSIGN TO UT-S-RXPATVL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS OFCODE.
006900
007000     SELECT MEDICATION-VALID-FILE
007100         ASSIGN TO UT-S-RXMEDVL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS OFCODE.
007400
007500     SELECT HERB-VALID-FILE
007600         ASSIGN TO UT-S-RXHRBVL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                 PIC X(130).
008900
009000*    ONE PATIENT HEADER PER GERIATRIC CHART, SORTED BY PAT-ID.
009100 FD  PATIENT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 41 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PATIENT-HDR-REC.
009700 COPY RXPATIN.
009800
009900 FD  MEDICATION-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 82 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS MEDICATION-DTL-REC.
010500 COPY RXMEDIN.
010600
010700 FD  HERB-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 82 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS HERB-DTL-REC.
011300 COPY RXHRBIN.
011400
011500 FD  PATIENT-VALID-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 41 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS PATIENT-VALID-REC.
012100 01  PATIENT-VALID-REC          PIC X(41).
012200
012300 FD  MEDICATION-VALID-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 82 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS MEDICATION-VALID-REC.
012900 01  MEDICATION-VALID-REC       PIC X(82).
013000
013100 FD  HERB-VALID-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 82 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS HERB-VALID-REC.
013700 01  HERB-VALID-REC              PIC X(82).
013800
013900 WORKING-STORAGE SECTION.
014000 01  FILE-STATUS-CODES.
014100     05  PFCODE                  PIC X(02).
014200         88  PATIENT-READ-OK         VALUE SPACES.
014300         88  NO-MORE-PATIENTS        VALUE "10".
014400     05  MFCODE                  PIC X(02).
014500         88  MED-READ-OK              VALUE SPACES.
014600         88  NO-MORE-MEDS             VALUE "10".
014700     05  HFCODE                  PIC X(02).
014800         88  HERB-READ-OK             VALUE SPACES.
014900         88  NO-MORE-HERBS            VALUE "10".
015000     05  OFCODE                  PIC X(02).
015100         88  WRITE-OK                 VALUE SPACES.
015200
015300*    RX-0296 - THESE FOUR FLAGS WERE GROUPED UNDER 01 SWITCHES;
015400*    SET UP AS STANDALONE 77-LEVELS INSTEAD, THE WAY PATSRCH
015500*    CARRIES MORE-PATSORT-SW AND MORE-EQUIPMENT-SW.
015600 77  MORE-PATIENTS-SW            PIC X(01) VALUE "Y".
015700     88  NO-MORE-PATIENT-RECS        VALUE "N".
015800 77  MED-PENDING-SW              PIC X(01) VALUE "Y".
015900     88  NO-MED-PENDING              VALUE "N".
016000 77  HERB-PENDING-SW             PIC X(01) VALUE "Y".
016100     88  NO-HERB-PENDING             VALUE "N".
016200 77  PATIENT-BALANCED-SW         PIC X(01).
016300     88  PATIENT-IS-BALANCED         VALUE "Y".
016400
016500 01  COUNTERS-AND-ACCUMULATORS.
016600     05  WS-PATIENTS-READ        PIC S9(7) COMP.
016700     05  WS-PATIENTS-WRITTEN     PIC S9(7) COMP.
016800     05  WS-PATIENTS-SKIPPED     PIC S9(7) COMP.
016900*        DISPLAY-ABLE VIEW OF THE SKIPPED-PATIENT COUNT FOR
017000*        THE END-OF-JOB CONSOLE MESSAGE.
017100     05  WS-PATIENTS-SKIPPED-DISP REDEFINES
017200         WS-PATIENTS-SKIPPED     PIC S9(7).
017300     05  WS-MEDS-MATCHED         PIC S9(7) COMP.
017400     05  WS-HERBS-MATCHED        PIC S9(7) COMP.
017500     05  WS-MED-SUB              PIC 9(02) COMP.
017600     05  WS-HERB-SUB             PIC 9(02) COMP.
017700
017800 01  WS-BALANCE-WORK.
017900     05  WS-MED-COUNT-SAVE        PIC 9(02).
018000     05  WS-HERB-COUNT-SAVE       PIC 9(02).
018100
018200*    DISPLAY-ABLE VIEW OF THE SAVED COUNTS FOR THE DIAGNOSTIC
018300*    LINE - LAID OVER THE SAME TWO BYTES AS THE WORKING PAIR.
018400 01  WS-BALANCE-WORK-DISP REDEFINES
018500     WS-BALANCE-WORK.
018600     05  WS-BALANCE-WORK-TEXT     PIC X(04).
018700
018800*    OUT-OF-SEQUENCE CHECK ON THE DETAIL FILES - RX-0015.  THE
018900*    LAST KEY SEEN ON EACH DETAIL FILE IS KEPT SO A KEY THAT
019000*    SORTS BACKWARD CAN BE CAUGHT BEFORE IT ATTACHES TO THE
019100*    WRONG PATIENT'S HEADER.
019200 01  WS-SEQUENCE-CHECK-WORK.
019300     05  WS-LAST-MED-KEY          PIC X(08) VALUE LOW-VALUES.
019400     05  WS-LAST-HERB-KEY         PIC X(08) VALUE LOW-VALUES.
019500
019600*    NUMERIC-EDIT VIEW OF THE LAST-KEY PAIR FOR TRACE DUMPS.
019700 01  WS-SEQUENCE-CHECK-DISP REDEFINES
019800     WS-SEQUENCE-CHECK-WORK.
019900     05  WS-LAST-MED-KEY-DISP     PIC X(08).
020000     05  WS-LAST-HERB-KEY-DISP    PIC X(08).
020100
020200 COPY RXABEND.
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE THRU 100-EXIT
020700         UNTIL NO-MORE-PATIENT-RECS.
020800     PERFORM 900-CLEANUP THRU 900-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO ABND-PARAGRAPH.
021400     DISPLAY "******** BEGIN JOB RXMATCH ********".
021500     OPEN INPUT PATIENT-FILE, MEDICATION-FILE, HERB-FILE.
021600     OPEN OUTPUT PATIENT-VALID-FILE, MEDICATION-VALID-FILE,
021700         HERB-VALID-FILE, SYSOUT.
021800
021900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022000
022100     READ PATIENT-FILE
022200         AT END
022300             MOVE "N" TO MORE-PATIENTS-SW.
022400
022500     READ MEDICATION-FILE
022600         AT END
022700             MOVE "N" TO MED-PENDING-SW.
022800
022900     READ HERB-FILE
023000         AT END
023100             MOVE "N" TO HERB-PENDING-SW.
023200 000-EXIT.
023300     EXIT.
023400
023500 100-MAINLINE.
023600     MOVE "100-MAINLINE" TO ABND-PARAGRAPH.
023700     ADD 1 TO WS-PATIENTS-READ.
023800     MOVE ZERO TO WS-MEDS-MATCHED, WS-HERBS-MATCHED.
023900     MOVE "Y" TO PATIENT-BALANCED-SW.
024000
024100     PERFORM 200-MATCH-MEDICATIONS THRU 200-EXIT
024200         VARYING WS-MED-SUB FROM 1 BY 1
024300         UNTIL WS-MED-SUB > PAT-MED-COUNT.
024400
024500     PERFORM 300-MATCH-HERBS THRU 300-EXIT
024600         VARYING WS-HERB-SUB FROM 1 BY 1
024700         UNTIL WS-HERB-SUB > PAT-HERB-COUNT.
024800
024900     IF WS-MEDS-MATCHED NOT = PAT-MED-COUNT
025000        OR WS-HERBS-MATCHED NOT = PAT-HERB-COUNT
025100         MOVE "N" TO PATIENT-BALANCED-SW.
025200
025300     IF PATIENT-IS-BALANCED
025400         WRITE PATIENT-VALID-REC FROM PATIENT-HDR-REC
025500         ADD 1 TO WS-PATIENTS-WRITTEN
025600     ELSE
025700         MOVE "MED/HERB COUNT OUT OF BALANCE - SKIPPED"
025800             TO ABND-REASON
025900         PERFORM 800-WRITE-DIAGNOSTIC THRU 800-EXIT
026000         ADD 1 TO WS-PATIENTS-SKIPPED.
026100
026200     READ PATIENT-FILE
026300         AT END
026400             MOVE "N" TO MORE-PATIENTS-SW.
026500 100-EXIT.
026600     EXIT.
026700
026800*    MEDICATION FILE IS SORTED BY MED-PAT-ID - EVERY DETAIL LINE
026900*    WHOSE KEY MATCHES THE CURRENT HEADER IS WRITTEN THROUGH.
027000*    A KEY THAT SORTS PAST THE HEADER LEAVES THE PATIENT SHORT.
027100 200-MATCH-MEDICATIONS.
027200     IF NO-MED-PENDING
027300         GO TO 200-EXIT.
027400     IF MED-PAT-ID NOT = PAT-ID
027500         GO TO 200-EXIT.
027600     IF MED-PAT-ID < WS-LAST-MED-KEY
027700         MOVE "MEDICATION FILE OUT OF SEQUENCE" TO ABND-REASON
027800         PERFORM 800-WRITE-DIAGNOSTIC THRU 800-EXIT
027900         GO TO 200-EXIT.
028000     MOVE MED-PAT-ID TO WS-LAST-MED-KEY.
028100
028200     WRITE MEDICATION-VALID-REC FROM MEDICATION-DTL-REC.
028300     ADD 1 TO WS-MEDS-MATCHED.
028400
028500     READ MEDICATION-FILE
028600         AT END
028700             MOVE "N" TO MED-PENDING-SW.
028800 200-EXIT.
028900     EXIT.
029000
029100 300-MATCH-HERBS.
029200     IF NO-HERB-PENDING
029300         GO TO 300-EXIT.
029400     IF HRB-PAT-ID NOT = PAT-ID
029500         GO TO 300-EXIT.
029600     IF HRB-PAT-ID < WS-LAST-HERB-KEY
029700         MOVE "HERB FILE OUT OF SEQUENCE" TO ABND-REASON
029800         PERFORM 800-WRITE-DIAGNOSTIC THRU 800-EXIT
029900         GO TO 300-EXIT.
030000     MOVE HRB-PAT-ID TO WS-LAST-HERB-KEY.
030100
030200     WRITE HERB-VALID-REC FROM HERB-DTL-REC.
030300     ADD 1 TO WS-HERBS-MATCHED.
030400
030500     READ HERB-FILE
030600         AT END
030700             MOVE "N" TO HERB-PENDING-SW.
030800 300-EXIT.
030900     EXIT.
031000
031100*    OUT-OF-BALANCE AND OUT-OF-SEQUENCE PATIENTS ARE SKIPPED, NOT
031200*    ABENDED - RX-0159.  ABND-REASON IS SET BY THE CALLER BEFORE
031300*    THIS PARAGRAPH IS PERFORMED.
031400 800-WRITE-DIAGNOSTIC.
031500     MOVE "RXMATCH " TO ABND-PGM-ID.
031600     MOVE PAT-ID TO ABND-EXPECTED-VAL.
031700     MOVE PAT-MED-COUNT TO WS-MED-COUNT-SAVE.
031800     MOVE PAT-HERB-COUNT TO WS-HERB-COUNT-SAVE.
031900     MOVE WS-BALANCE-WORK-TEXT TO ABND-ACTUAL-VAL.
032000     WRITE SYSOUT-REC FROM ABEND-MSG-REC.
032100 800-EXIT.
032200     EXIT.
032300
032400 900-CLEANUP.
032500     MOVE "900-CLEANUP" TO ABND-PARAGRAPH.
032600     CLOSE PATIENT-FILE, MEDICATION-FILE, HERB-FILE,
032700         PATIENT-VALID-FILE, MEDICATION-VALID-FILE,
032800         HERB-VALID-FILE, SYSOUT.
032900
033000     DISPLAY "** PATIENTS READ **".
033100     DISPLAY WS-PATIENTS-READ.
033200     DISPLAY "** PATIENTS WRITTEN **".
033300     DISPLAY WS-PATIENTS-WRITTEN.
033400     DISPLAY "** PATIENTS SKIPPED (OUT OF BALANCE) **".
033500     DISPLAY WS-PATIENTS-SKIPPED.
033600     DISPLAY "******** NORMAL END OF JOB RXMATCH ********".
033700 900-EXIT.
033800     EXIT.
