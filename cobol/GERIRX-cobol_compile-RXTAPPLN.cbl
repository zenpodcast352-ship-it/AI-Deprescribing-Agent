000100*****************************************************************
000200*    R X T A P P L N
000300*****************************************************************
000400*    STANDALONE TAPER PLAN SERVICE.  A PHARMACIST OR PRESCRIBER
000500*    KEYS UP A ONE-OFF TAPER REQUEST (DRUG, DOSE, DURATION
000600*    CATEGORY, CFS, AGE) FOR A DRUG THAT NEVER WENT THROUGH THE
000700*    NIGHTLY ANALYSIS RUN - A NEW ADMISSION, A DRUG THE WARD
000800*    WANTS TO STOP TODAY - AND GETS BACK A WEEK-BY-WEEK STEP
000900*    PLAN WITHOUT WAITING FOR RXANALYS TO CYCLE.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. RXTAPPLN.
001300 AUTHOR. M PELLETIER.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
001500 DATE-WRITTEN. 09/05/89.
001600 DATE-COMPILED. 09/05/89.
001700 SECURITY. NON-CONFIDENTIAL.
001800*****************************************************************
001900*    CHANGE LOG
002000*****************************************************************
002100*  090589  MP      RX-0014  ORIGINAL - ONE REQUEST IN, ONE
002200*                           STEP SCHEDULE OUT, NO PATIENT
002300*                           MASTER LOOKUP NEEDED.
002400*  102389  MP      RX-0017  ROW-PLAN BRANCH NOW CALLS RXTAPENG
002500*                           DIRECTLY INSTEAD OF DUPLICATING THE
002600*                           CFS-MULTIPLIER ARITHMETIC HERE.
002700*  051590  MP      RX-0021  ADDED THE CLINICAL-CRITERIA BRANCH
002800*                           FOR DRUGS NOT ON THE TAPER TABLE BUT
002900*                           STILL ON BEERS.
003000*  022298  MP      Y2K-009  DATE-WRITTEN AND EMBEDDED YEAR
003100*                           LITERALS REVIEWED FOR CENTURY
003200*                           ROLLOVER - NONE STORED HERE.
003300*  090311  TDW     RX-0159  SAFE-DISCONTINUATION FALLBACK ADDED
003400*                           SO A REQUEST THAT MISSES BOTH THE
003500*                           TAPER TABLE AND BEERS STILL GETS A
003600*                           PLAN INSTEAD OF AN ABEND.
003700*  061503  TDW     RX-0171  CFSMAP TABLE NOW LOADED HERE TOO -
003800*                           RXTAPENG REQUIRES IT ON EVERY CALL.
003900*  083009  TDW     RX-0201  NOTE ADDED BELOW ON WHY THE STOPP
004000*                           TABLE IS NOT SEARCHED BY THIS JOB.
004100*  081509  TDW     RX-0296  THE TWO CONTROL SWITCHES CAME OUT OF
004200*                           01 SWITCHES AND WENT BACK TO STAND-
004300*                           ALONE 77-LEVELS, MATCHING DALYUPDT.
004400*                           NO LOGIC CHANGE.
004500*  082009  TDW     RX-0304  BRANCH 2 NOW ALSO SEARCHES STOPP -
004600*                           SEE THE NARROWED RX-0201 NOTE BELOW.
004700*                           LOADS THE STOPP TABLE, ADDS 305-
004800*                           SEARCH-STOPP/306-TEST-STOPP-ROW FOR
004900*                           THE AGE-GATED LOOKUP, AND 400-
005000*                           CLINICAL-PLAN NOW TAKES ITS DRUG
005100*                           CLASS FROM WHICHEVER TABLE HIT.
005200*****************************************************************
005300*    NOTE (RX-0201, NARROWED BY RX-0304) - THE STANDALONE REQUEST
005400*    CARRIES NO DRUG CLASS AND NO COMORBIDITY LIST, ONLY A DRUG
005500*    NAME AND AGE, SO STOPP CANNOT BE SEARCHED THE FULL WAY
005600*    RXSTPSTR SEARCHES IT FOR RXANALYS (COMORBIDITY TEXT, THE
005700*    16-ENTRY CLASS-MEMBER MAP).  BUT THE REQUEST DOES CARRY AGE,
005800*    SO THE CLINICAL-CRITERIA BRANCH BELOW ALSO CHECKS STOPP FOR
005900*    ROWS WHOSE CONDITION IS AGE-GATED (">=65"/">=85") USING A
006000*    PLAIN SUBSTRING TEST OF THE DRUG CLASS AGAINST THE REQUEST'S
006100*    DRUG NAME - COMORBIDITY-CONDITIONED ROWS STILL CANNOT MATCH
006200*    HERE AND ARE LEFT TO THE NIGHTLY RXANALYS RUN.
006300*****************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500         ASSIGN TO UT-S-SYSOUT
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT REQUEST-FILE
007900         ASSIGN TO UT-S-RXTPRQ
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS RFCODE.
008200
008300     SELECT BEERS-TABLE-FILE
008400         ASSIGN TO UT-S-RXBRSTB
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS TFCODE.
008700
008800*    RX-0304 - ADDED SO THE CLINICAL-CRITERIA BRANCH CAN CHECK
008900*    AGE-GATED STOPP ROWS - SEE THE NOTE AT 400-CLINICAL-PLAN.
009000     SELECT STOPP-TABLE-FILE
009100         ASSIGN TO UT-S-RXSTPTB
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS TFCODE.
009400
009500     SELECT TAPER-TABLE-FILE
009600         ASSIGN TO UT-S-RXTAPTB
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS TFCODE.
009900
010000     SELECT CFSMAP-TABLE-FILE
010100         ASSIGN TO UT-S-RXCFSTB
010200         ACCESS MODE IS SEQUENTIAL
010300         FILE STATUS IS TFCODE.
010400
010500     SELECT TAPER-STEP-FILE
010600         ASSIGN TO UT-S-RXTAPSC
010700         ACCESS MODE IS SEQUENTIAL
010800         FILE STATUS IS OFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC                 PIC X(130).
011900
012000*    ONE REQUEST PER RECORD - NO MASTER FILE, NO KEYED READ.
012100*    THE REQUEST IS THE WHOLE UNIT OF WORK FOR THIS JOB.
012200 FD  REQUEST-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 60 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS TAPER-REQUEST-REC.
012800 01  TAPER-REQUEST-REC.
012900     05  TPLN-REQ-DRUG-NAME      PIC X(30).
013000     05  TPLN-REQ-DOSE-TXT       PIC X(15).
013100     05  TPLN-REQ-DURATION-CAT   PIC X(01).
013200         88  TPLN-REQ-LONG-TERM      VALUE "L".
013300     05  TPLN-REQ-CFS-SCORE      PIC 9(01).
013400     05  TPLN-REQ-CFS-TXT REDEFINES
013500         TPLN-REQ-CFS-SCORE      PIC X(01).
013600     05  TPLN-REQ-AGE            PIC 9(03).
013700     05  FILLER                  PIC X(10).
013800
013900 FD  BEERS-TABLE-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 80 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS BEERS-TBL-REC.
014500 01  BEERS-TBL-REC               PIC X(80).
014600
014700 FD  STOPP-TABLE-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 174 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS STOPP-TBL-REC.
015300 01  STOPP-TBL-REC               PIC X(174).
015400
015500 FD  TAPER-TABLE-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 310 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS TAPER-TBL-REC.
016100 01  TAPER-TBL-REC               PIC X(310).
016200
016300 FD  CFSMAP-TABLE-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 90 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS CFSMAP-TBL-REC.
016900 01  CFSMAP-TBL-REC              PIC X(90).
017000
017100 FD  TAPER-STEP-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 150 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS TAPER-STEP-OUT-REC.
017700 COPY RXTAPOUT.
017800
017900 WORKING-STORAGE SECTION.
018000 01  FILE-STATUS-CODES.
018100     05  RFCODE                  PIC X(02).
018200         88  RFCODE-OK               VALUE "00".
018300         88  RFCODE-EOF              VALUE "10".
018400     05  RFCODE-NUM REDEFINES RFCODE PIC 9(02).
018500     05  TFCODE                  PIC X(02).
018600         88  TFCODE-OK               VALUE "00".
018700     05  OFCODE                  PIC X(02).
018800         88  OFCODE-OK               VALUE "00".
018900
019000*    RX-0296 - BACK TO STANDALONE 77-LEVELS FOR THESE TWO FLAGS,
019100*    THE SAME SHAPE DALYUPDT CARRIES ITS OWN CONTROL SWITCHES IN.
019200 77  MORE-REQUESTS-SW            PIC X(01)   VALUE "Y".
019300     88  NO-MORE-REQUESTS            VALUE "N".
019400 77  WS-BEERS-FOUND-SW           PIC X(01)   VALUE "N".
019500     88  BEERS-ROW-FOUND             VALUE "Y".
019600*    RX-0304 - SET WHEN THE AGE-GATED STOPP LOOKUP HITS AND BEERS
019700*    DID NOT, SO 400-CLINICAL-PLAN KNOWS TO TAKE ITS CLASS FROM
019800*    THE STOPP ROW INSTEAD OF THE BEERS ROW.
019900 77  WS-STOPP-FOUND-SW           PIC X(01)   VALUE "N".
020000     88  STOPP-ROW-FOUND             VALUE "Y".
020100
020200 01  COUNTERS-AND-ACCUMULATORS   COMP.
020300     05  WS-REQUEST-COUNT        PIC S9(7).
020400     05  WS-ROW-PLAN-COUNT       PIC S9(7).
020500     05  WS-CLINICAL-COUNT       PIC S9(7).
020600     05  WS-SAFE-DISC-COUNT      PIC S9(7).
020700     05  WS-STEP-WRITE-COUNT     PIC S9(7).
020800 01  WS-RUN-TOTALS-DISP REDEFINES
020900     COUNTERS-AND-ACCUMULATORS.
021000     05  WS-REQUEST-COUNT-DISP   PIC S9(7).
021100     05  WS-ROW-PLAN-COUNT-DISP  PIC S9(7).
021200     05  WS-CLINICAL-COUNT-DISP  PIC S9(7).
021300     05  WS-SAFE-DISC-COUNT-DISP PIC S9(7).
021400     05  WS-STEP-WRITE-CNT-DISP  PIC S9(7).
021500
021600*    RXCONTNS SUBSTRING SCRATCH - SAME SHAPE RXBEERSE USES.
021700 01  WS-COMPARE-WORK.
021800     05  WS-HAYSTACK-BUF         PIC X(255).
021900     05  WS-NEEDLE-BUF           PIC X(255).
022000     05  WS-SUBSTR-SW            PIC X(01).
022100         88  SUBSTRING-FOUND         VALUE "Y".
022200
022300*    LINKAGE-SHAPED CALL RECORDS - FIELD FOR FIELD WITH THE
022400*    SUBPROGRAMS' OWN LINKAGE SECTIONS.
022500 01  TAPENG-LINK-REC.
022600     05  TAPENG-IN-GENERIC-NAME  PIC X(30).
022700     05  TAPENG-IN-DURATION-CAT  PIC X(01).
022800         88  TAPENG-LONG-TERM        VALUE "L".
022900     05  TAPENG-IN-CFS-SCORE     PIC 9(01).
023000     05  TAPENG-IN-FRAIL-IND     PIC X(01).
023100         88  TAPENG-IS-FRAIL         VALUE "Y".
023200     05  TAPENG-OUT-FOUND-SW     PIC X(01).
023300         88  TAPENG-MATCH-FOUND      VALUE "Y".
023400     05  TAPENG-OUT-STRATEGY     PIC X(40).
023500     05  TAPENG-OUT-STEP-LOGIC   PIC X(60).
023600     05  TAPENG-OUT-ADJ-WEEKS    PIC 9(03).
023700     05  TAPENG-OUT-MONITOR-FREQ PIC X(15).
023800     05  TAPENG-OUT-WITHDRAW     PIC X(60).
023900     05  TAPENG-OUT-PAUSE-CRIT   PIC X(60).
024000     05  TAPENG-OUT-FRAILTY-NOTE PIC X(60).
024100
024200 01  STPCLC-CALL-REC.
024300     05  STPCLC-CALL-TYPE-SW     PIC X(01).
024400         88  FOUR-STEP-CALL          VALUE "F".
024500         88  BASIC-STEP-CALL         VALUE "B".
024600     05  STPCLC-IN-WEEKS         PIC 9(03).
024700     05  STPCLC-IN-MONITOR-FREQ  PIC X(15).
024800     05  STPCLC-OUT-STEP-COUNT   PIC 9(02) COMP.
024900     05  STPCLC-OUT-STEP-TBL OCCURS 20 TIMES
025000             INDEXED BY STPCLC-IDX.
025100         10  STPCLC-OUT-STEP-WEEK    PIC 9(03).
025200         10  STPCLC-OUT-STEP-PCT     PIC 9(03).
025300         10  STPCLC-OUT-STEP-PCT-TX  PIC X(04).
025400         10  STPCLC-OUT-STEP-INSTR   PIC X(60).
025500         10  STPCLC-OUT-STEP-MONTR   PIC X(15).
025600
025700 COPY RXREFTB1.
025800 COPY RXREFTB2.
025900
026000*    RX-0304 - AGE-TALLY SCRATCH FOR THE STOPP CONDITION SCAN -
026100*    SAME IDIOM RXSTPSTR'S OWN 400-CONDITION-MATCH USES.
026200 01  WS-AGE-TALLY                PIC 9(02) COMP VALUE ZERO.
026300
026400*    PRINT WORK AREAS - SAME PLAIN STYLE PATSRCH USES FOR ITS
026500*    SEARCH-CONFIRMATION LINE.
026600 01  WS-PRINT-LINE               PIC X(130).
026700 01  WS-EDIT-3                   PIC ZZ9.
026800
026900 COPY RXABEND.
027000
027100 PROCEDURE DIVISION.
027200 000-HOUSEKEEPING.
027300     OPEN INPUT REQUEST-FILE
027400                BEERS-TABLE-FILE
027500                STOPP-TABLE-FILE
027600                TAPER-TABLE-FILE
027700                CFSMAP-TABLE-FILE.
027800     OPEN OUTPUT TAPER-STEP-FILE
027900                 SYSOUT.
028000
028100     IF NOT TFCODE-OK
028200         GO TO 1000-ABEND-RTN.
028300
028400     MOVE ZERO TO COUNTERS-AND-ACCUMULATORS.
028500
028600     PERFORM 020-LOAD-BEERS-TABLE THRU 020-EXIT.
028700     PERFORM 030-LOAD-STOPP-TABLE THRU 030-EXIT.
028800     PERFORM 080-LOAD-TAPER-TABLE THRU 080-EXIT.
028900     PERFORM 070-LOAD-CFSMAP-TABLE THRU 070-EXIT.
029000
029100     MOVE "TAPER PLAN SERVICE - RUN BEGINNING"
029200         TO WS-PRINT-LINE.
029300     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
029400
029500     READ REQUEST-FILE
029600         AT END MOVE "N" TO MORE-REQUESTS-SW.
029700
029800     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
029900         UNTIL NO-MORE-REQUESTS.
030000
030100     PERFORM 900-CLEANUP THRU 900-EXIT.
030200     GOBACK.
030300
030400*    RX-0304 - BEERS, STOPP, TAPER AND CFSMAP ARE NOW LOADED - THE
030500*    CLINICAL-CRITERIA BRANCH NEEDS BOTH BEERS AND STOPP.  START,
030600*    TTB, GENDER AND KNOWNINT REMAIN RXANALYS'S BUSINESS, NOT
030700*    THIS JOB'S - THIS SERVICE NEVER GENERATES START GAPS OR
030800*    RUNS THE FULL ESCALATION WALK.
030900 020-LOAD-BEERS-TABLE.
031000     MOVE ZERO TO BEERS-TBL-COUNT.
031100     READ BEERS-TABLE-FILE
031200         AT END MOVE "10" TO TFCODE.
031300     PERFORM 021-LOAD-BEERS-ROW THRU 021-EXIT
031400         UNTIL TFCODE = "10".
031500 020-EXIT.
031600     MOVE "00" TO TFCODE.
031700     EXIT.
031800
031900 021-LOAD-BEERS-ROW.
032000     ADD 1 TO BEERS-TBL-COUNT.
032100     SET BEERS-IDX TO BEERS-TBL-COUNT.
032200     MOVE BEERS-TBL-REC TO BEERS-TABLE(BEERS-IDX).
032300     READ BEERS-TABLE-FILE
032400         AT END MOVE "10" TO TFCODE.
032500 021-EXIT.
032600     EXIT.
032700
032800*    RX-0304 - STOPP TABLE, LOADED SO 400-CLINICAL-PLAN CAN RUN
032900*    THE AGE-GATED LOOKUP THROUGH RXSTPSTR.
033000 030-LOAD-STOPP-TABLE.
033100     MOVE ZERO TO STOPP-TBL-COUNT.
033200     MOVE SPACES TO TFCODE.
033300     READ STOPP-TABLE-FILE
033400         AT END MOVE "10" TO TFCODE.
033500     PERFORM 031-LOAD-STOPP-ROW THRU 031-EXIT
033600         UNTIL TFCODE = "10".
033700 030-EXIT.
033800     MOVE "00" TO TFCODE.
033900     EXIT.
034000
034100 031-LOAD-STOPP-ROW.
034200     ADD 1 TO STOPP-TBL-COUNT.
034300     SET STOPP-IDX TO STOPP-TBL-COUNT.
034400     MOVE STOPP-TBL-REC TO STOPP-TABLE(STOPP-IDX).
034500     READ STOPP-TABLE-FILE
034600         AT END MOVE "10" TO TFCODE.
034700 031-EXIT.
034800     EXIT.
034900
035000 070-LOAD-CFSMAP-TABLE.
035100     MOVE ZERO TO CFSMAP-TBL-COUNT.
035200     READ CFSMAP-TABLE-FILE
035300         AT END MOVE "10" TO TFCODE.
035400     PERFORM 071-LOAD-CFSMAP-ROW THRU 071-EXIT
035500         UNTIL TFCODE = "10".
035600 070-EXIT.
035700     MOVE "00" TO TFCODE.
035800     EXIT.
035900
036000 071-LOAD-CFSMAP-ROW.
036100     ADD 1 TO CFSMAP-TBL-COUNT.
036200     SET CFSMAP-IDX TO CFSMAP-TBL-COUNT.
036300     MOVE CFSMAP-TBL-REC TO CFSMAP-TABLE(CFSMAP-IDX).
036400     READ CFSMAP-TABLE-FILE
036500         AT END MOVE "10" TO TFCODE.
036600 071-EXIT.
036700     EXIT.
036800
036900 080-LOAD-TAPER-TABLE.
037000     MOVE ZERO TO TAPR-TBL-COUNT.
037100     READ TAPER-TABLE-FILE
037200         AT END MOVE "10" TO TFCODE.
037300     PERFORM 081-LOAD-TAPER-ROW THRU 081-EXIT
037400         UNTIL TFCODE = "10".
037500 080-EXIT.
037600     MOVE "00" TO TFCODE.
037700     EXIT.
037800
037900 081-LOAD-TAPER-ROW.
038000     ADD 1 TO TAPR-TBL-COUNT.
038100     SET TAPR-IDX TO TAPR-TBL-COUNT.
038200     MOVE TAPER-TBL-REC TO TAPER-TABLE(TAPR-IDX).
038300     READ TAPER-TABLE-FILE
038400         AT END MOVE "10" TO TFCODE.
038500 081-EXIT.
038600     EXIT.
038700
038800*    ONE REQUEST, THREE POSSIBLE PATHS - ROW PLAN, CLINICAL-
038900*    CRITERIA PLAN, OR SAFE-DISCONTINUATION FALLBACK.  EXACTLY
039000*    ONE OF THE THREE FIRES PER REQUEST.
039100 100-PROCESS-REQUEST.
039200     ADD 1 TO WS-REQUEST-COUNT.
039300     MOVE "N" TO TAPENG-OUT-FOUND-SW.
039400     MOVE TPLN-REQ-DRUG-NAME     TO TAPENG-IN-GENERIC-NAME.
039500     MOVE TPLN-REQ-DURATION-CAT  TO TAPENG-IN-DURATION-CAT.
039600     MOVE TPLN-REQ-CFS-SCORE     TO TAPENG-IN-CFS-SCORE.
039700     MOVE "N"                    TO TAPENG-IN-FRAIL-IND.
039800
039900     CALL "RXTAPENG" USING TAPENG-LINK-REC, TAPER-TABLE-CTL,
040000         CFSMAP-TABLE-CTL.
040100
040200     IF TAPENG-MATCH-FOUND
040300         PERFORM 200-ROW-PLAN THRU 200-EXIT
040400     ELSE
040500         PERFORM 300-SEARCH-BEERS THRU 300-EXIT
040600         IF NOT BEERS-ROW-FOUND
040700             PERFORM 305-SEARCH-STOPP THRU 305-EXIT
040800         END-IF
040900         IF BEERS-ROW-FOUND OR STOPP-ROW-FOUND
041000             PERFORM 400-CLINICAL-PLAN THRU 400-EXIT
041100         ELSE
041200             PERFORM 500-SAFE-DISC-PLAN THRU 500-EXIT.
041300
041400     READ REQUEST-FILE
041500         AT END MOVE "N" TO MORE-REQUESTS-SW.
041600 100-EXIT.
041700     EXIT.
041800
041900*    BRANCH 1 - THE DRUG IS ON THE TAPER TABLE.  RXTAPENG HAS
042000*    ALREADY DONE THE CFS-MULTIPLIER ARITHMETIC; ALL THIS
042100*    PARAGRAPH DOES IS HAND THE ADJUSTED WEEKS TO RXSTPCLC.
042200 200-ROW-PLAN.
042300     ADD 1 TO WS-ROW-PLAN-COUNT.
042400     SET BASIC-STEP-CALL TO TRUE.
042500     MOVE TAPENG-OUT-ADJ-WEEKS   TO STPCLC-IN-WEEKS.
042600     MOVE TAPENG-OUT-MONITOR-FREQ
042700         TO STPCLC-IN-MONITOR-FREQ.
042800     CALL "RXSTPCLC" USING STPCLC-CALL-REC.
042900     PERFORM 600-WRITE-STEP-ROWS THRU 600-EXIT.
043000 200-EXIT.
043100     EXIT.
043200
043300*    BRANCH 2 SEARCH - IS THE REQUESTED DRUG ON BEERS AT ALL,
043400*    REGARDLESS OF THE PATIENT'S AGE (THIS JOB IS NOT TOLD THE
043500*    PATIENT'S AGE GATE THE WAY RXBEERSE IS - AGE HERE ONLY
043600*    FEEDS THE PRINT LINE, NOT THE MATCH TEST).
043700 300-SEARCH-BEERS.
043800     MOVE "N" TO WS-BEERS-FOUND-SW.
043900     IF BEERS-TBL-COUNT = ZERO
044000         GO TO 300-EXIT.
044100     PERFORM 310-TEST-BEERS-ROW THRU 310-EXIT
044200         VARYING BEERS-IDX FROM 1 BY 1
044300         UNTIL BEERS-IDX > BEERS-TBL-COUNT
044400            OR BEERS-ROW-FOUND.
044500 300-EXIT.
044600     EXIT.
044700
044800 310-TEST-BEERS-ROW.
044900     MOVE BEERS-DRUG-NAME(BEERS-IDX) TO WS-HAYSTACK-BUF.
045000     MOVE TPLN-REQ-DRUG-NAME         TO WS-NEEDLE-BUF.
045100     MOVE "N"                        TO WS-SUBSTR-SW.
045200     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
045300         WS-SUBSTR-SW.
045400     IF SUBSTRING-FOUND
045500         SET BEERS-ROW-FOUND TO TRUE.
045600 310-EXIT.
045700     EXIT.
045800
045900*    RX-0304 - BRANCH 2 FALLBACK SEARCH.  RX-0201'S OLD NOTE SAID
046000*    THE STOPP TABLE COULD NOT BE SEARCHED HERE BECAUSE THE
046100*    REQUEST CARRIES NO COMORBIDITY LIST - TRUE, BUT THE REQUEST
046200*    DOES CARRY AGE, AND THE ">=65"/">=85" STOPP ROWS DO NOT NEED
046300*    A COMORBIDITY AT ALL.  ONLY RUNS WHEN BEERS ALREADY MISSED.
046400 305-SEARCH-STOPP.
046500     MOVE "N" TO WS-STOPP-FOUND-SW.
046600     IF STOPP-TBL-COUNT = ZERO
046700         GO TO 305-EXIT.
046800     PERFORM 306-TEST-STOPP-ROW THRU 306-EXIT
046900         VARYING STOPP-IDX FROM 1 BY 1
047000         UNTIL STOPP-IDX > STOPP-TBL-COUNT
047100            OR STOPP-ROW-FOUND.
047200 305-EXIT.
047300     EXIT.
047400
047500*    DRUG-CLASS HALF IS A PLAIN SUBSTRING TEST, THE SAME SIMPLER
047600*    RULE 310-TEST-BEERS-ROW USES ABOVE (NOT THE FULL CLASS-
047700*    MEMBER MAP RXSTPSTR CARRIES FOR THE NIGHTLY RUN).  CONDITION
047800*    HALF IS AGE-ONLY, MATCHING RXSTPSTR'S OWN 400-CONDITION-
047900*    MATCH FOR THE TWO AGE-THRESHOLD PHRASES - NO COMORBIDITY
048000*    TEST IS POSSIBLE HERE SINCE THIS JOB NEVER RECEIVES ONE.
048100 306-TEST-STOPP-ROW.
048200     MOVE STOPP-DRUG-CLASS(STOPP-IDX) TO WS-HAYSTACK-BUF.
048300     MOVE TPLN-REQ-DRUG-NAME          TO WS-NEEDLE-BUF.
048400     MOVE "N"                         TO WS-SUBSTR-SW.
048500     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
048600         WS-SUBSTR-SW.
048700     IF NOT SUBSTRING-FOUND
048800         GO TO 306-EXIT.
048900
049000     MOVE ZERO TO WS-AGE-TALLY.
049100     INSPECT STOPP-CONDITION(STOPP-IDX) TALLYING WS-AGE-TALLY
049200         FOR ALL ">=65".
049300     IF WS-AGE-TALLY NOT = ZERO
049400         IF TPLN-REQ-AGE >= 65
049500             SET STOPP-ROW-FOUND TO TRUE.
049600         GO TO 306-EXIT.
049700
049800     MOVE ZERO TO WS-AGE-TALLY.
049900     INSPECT STOPP-CONDITION(STOPP-IDX) TALLYING WS-AGE-TALLY
050000         FOR ALL ">=85".
050100     IF WS-AGE-TALLY NOT = ZERO
050200         IF TPLN-REQ-AGE >= 85
050300             SET STOPP-ROW-FOUND TO TRUE.
050400 306-EXIT.
050500     EXIT.
050600
050700*    BRANCH 2 PLAN - THE DRUG CLASS COMES FROM THE MATCHED
050800*    BEERS ROW'S CATEGORY WHEN BEERS HIT (PREFERRED); OTHERWISE
050900*    FROM THE MATCHED STOPP ROW'S CLASS.  THE REQUEST ITSELF
051000*    NEVER CARRIES A CLASS.  HIGH-RISK CLASSES GET THE LONGER
051100*    EIGHT-WEEK TAPER; EVERYTHING ELSE GETS TWO WEEKS.
051200 400-CLINICAL-PLAN.
051300     ADD 1 TO WS-CLINICAL-COUNT.
051400     MOVE 2 TO STPCLC-IN-WEEKS.
051500     IF BEERS-ROW-FOUND
051600         MOVE BEERS-CATEGORY(BEERS-IDX) TO WS-HAYSTACK-BUF
051700     ELSE
051800         MOVE STOPP-DRUG-CLASS(STOPP-IDX) TO WS-HAYSTACK-BUF.
051900
052000     IF WS-HAYSTACK-BUF (1:15) = "Benzodiazepine "
052100        OR WS-HAYSTACK-BUF (1:14) = "Anticholinergi"
052200        OR WS-HAYSTACK-BUF (1:14) = "Antidepressant"
052300        OR WS-HAYSTACK-BUF (1:13) = "Antipsychotic"
052400        OR WS-HAYSTACK-BUF (1:06) = "Opioid"
052500        OR WS-HAYSTACK-BUF (1:07) = "Sedative"
052600         MOVE 8 TO STPCLC-IN-WEEKS.
052700
052800     SET BASIC-STEP-CALL TO TRUE.
052900     MOVE "Clinical follow-up"
053000         TO STPCLC-IN-MONITOR-FREQ.
053100     CALL "RXSTPCLC" USING STPCLC-CALL-REC.
053200     PERFORM 600-WRITE-STEP-ROWS THRU 600-EXIT.
053300 400-EXIT.
053400     EXIT.
053500
053600*    BRANCH 3 - NEITHER TABLE KNOWS THE DRUG.  TWO FIXED STEPS,
053700*    NO SUBPROGRAM CALL NEEDED - CURRENT DOSE ONE WEEK, THEN
053800*    STOP.
053900 500-SAFE-DISC-PLAN.
054000     ADD 1 TO WS-SAFE-DISC-COUNT.
054100     MOVE SPACES TO TAPER-STEP-OUT-REC.
054200     MOVE "AD-HOC  "               TO TAPO-PATIENT-ID.
054300     MOVE TPLN-REQ-DRUG-NAME       TO TAPO-MED-NAME.
054400     MOVE 1                        TO TAPO-WEEK-NO.
054500     MOVE 100                      TO TAPO-DOSE-PCT.
054600     MOVE "Continue current dose one more week"
054700         TO TAPO-INSTRUCTIONS.
054800     MOVE "Weekly"                 TO TAPO-MONITORING.
054900     WRITE TAPER-STEP-OUT-REC.
055000     ADD 1 TO WS-STEP-WRITE-COUNT.
055100
055200     MOVE SPACES TO TAPER-STEP-OUT-REC.
055300     MOVE "AD-HOC  "               TO TAPO-PATIENT-ID.
055400     MOVE TPLN-REQ-DRUG-NAME       TO TAPO-MED-NAME.
055500     MOVE 2                        TO TAPO-WEEK-NO.
055600     MOVE ZERO                     TO TAPO-DOSE-PCT.
055700     MOVE "Discontinue medication"
055800         TO TAPO-INSTRUCTIONS.
055900     MOVE "Weekly"                 TO TAPO-MONITORING.
056000     WRITE TAPER-STEP-OUT-REC.
056100     ADD 1 TO WS-STEP-WRITE-COUNT.
056200 500-EXIT.
056300     EXIT.
056400
056500*    SHARED WRITER FOR BRANCHES 1 AND 2 - STPCLC-OUT-STEP-TBL
056600*    IS ALREADY BUILT, THIS JUST UNLOADS IT TO THE OUTPUT FILE.
056700 600-WRITE-STEP-ROWS.
056800     PERFORM 610-WRITE-ONE-STEP THRU 610-EXIT
056900         VARYING STPCLC-IDX FROM 1 BY 1
057000         UNTIL STPCLC-IDX > STPCLC-OUT-STEP-COUNT.
057100 600-EXIT.
057200     EXIT.
057300
057400 610-WRITE-ONE-STEP.
057500     MOVE SPACES TO TAPER-STEP-OUT-REC.
057600     MOVE "AD-HOC  "              TO TAPO-PATIENT-ID.
057700     MOVE TPLN-REQ-DRUG-NAME      TO TAPO-MED-NAME.
057800     MOVE STPCLC-OUT-STEP-WEEK(STPCLC-IDX)
057900         TO TAPO-WEEK-NO.
058000     MOVE STPCLC-OUT-STEP-PCT(STPCLC-IDX)
058100         TO TAPO-DOSE-PCT.
058200     MOVE STPCLC-OUT-STEP-INSTR(STPCLC-IDX)
058300         TO TAPO-INSTRUCTIONS.
058400     MOVE STPCLC-OUT-STEP-MONTR(STPCLC-IDX)
058500         TO TAPO-MONITORING.
058600     WRITE TAPER-STEP-OUT-REC.
058700     ADD 1 TO WS-STEP-WRITE-COUNT.
058800 610-EXIT.
058900     EXIT.
059000
059100 900-CLEANUP.
059200     MOVE WS-REQUEST-COUNT TO WS-EDIT-3.
059300     MOVE SPACES TO WS-PRINT-LINE.
059400     STRING "REQUESTS PROCESSED - " DELIMITED BY SIZE
059500            WS-EDIT-3             DELIMITED BY SIZE
059600         INTO WS-PRINT-LINE.
059700     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
059800
059900     MOVE WS-ROW-PLAN-COUNT TO WS-EDIT-3.
060000     MOVE SPACES TO WS-PRINT-LINE.
060100     STRING "ROW PLANS          - " DELIMITED BY SIZE
060200            WS-EDIT-3             DELIMITED BY SIZE
060300         INTO WS-PRINT-LINE.
060400     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
060500
060600     MOVE WS-CLINICAL-COUNT TO WS-EDIT-3.
060700     MOVE SPACES TO WS-PRINT-LINE.
060800     STRING "CLINICAL PLANS     - " DELIMITED BY SIZE
060900            WS-EDIT-3             DELIMITED BY SIZE
061000         INTO WS-PRINT-LINE.
061100     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
061200
061300     MOVE WS-SAFE-DISC-COUNT TO WS-EDIT-3.
061400     MOVE SPACES TO WS-PRINT-LINE.
061500     STRING "SAFE DISCONTINUE   - " DELIMITED BY SIZE
061600            WS-EDIT-3             DELIMITED BY SIZE
061700         INTO WS-PRINT-LINE.
061800     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
061900
062000     MOVE "TAPER PLAN SERVICE - NORMAL END OF JOB"
062100         TO WS-PRINT-LINE.
062200     WRITE SYSOUT-REC FROM WS-PRINT-LINE.
062300
062400     CLOSE REQUEST-FILE
062500           BEERS-TABLE-FILE
062600           STOPP-TABLE-FILE
062700           TAPER-TABLE-FILE
062800           CFSMAP-TABLE-FILE
062900           TAPER-STEP-FILE
063000           SYSOUT.
063100 900-EXIT.
063200     EXIT.
063300
063400*    SAME DIAGNOSTIC SHAPE AS EVERY OTHER JOB IN THE SUITE -
063500*    KEPT FOR THE MAINTAINER WHO GOES LOOKING HERE AFTER A JCL
063600*    FAILURE MESSAGE POINTS AT THIS PROGRAM.
063700 1000-ABEND-RTN.
063800     MOVE "RXTAPPLN" TO ABND-PGM-ID.
063900     MOVE "FILE ERROR" TO ABND-REASON.
064000     WRITE SYSOUT-REC FROM ABEND-MSG-REC.
064100     MOVE 16 TO RETURN-CODE.
064200     GOBACK.
