000100*****************************************************************
000200*    R X P A T I N   -   PATIENT MASTER INPUT RECORD LAYOUT
000300*****************************************************************
000400*  ONE RECORD PER GERIATRIC PATIENT ON THE RXPATMS INPUT FILE.
000500*  FILE IS SORTED ASCENDING BY PAT-ID AND FEEDS RXMATCH, WHICH
000600*  MATCHES PAT-MED-COUNT MEDICATION DETAILS AND PAT-HERB-COUNT
000700*  HERB DETAILS TO EACH HEADER BEFORE RXANALYS SCORES THE CHART.
000800*****************************************************************
000900 01  PATIENT-HDR-REC.
001000     05  PAT-ID                      PIC X(08).
001100     05  PAT-AGE                     PIC 9(03).
001200     05  PAT-GENDER                  PIC X(01).
001300         88  PAT-MALE                    VALUE "M".
001400         88  PAT-FEMALE                  VALUE "F".
001500         88  PAT-GENDER-OTHER            VALUE "O".
001600     05  PAT-FRAIL-IND               PIC X(01).
001700         88  PAT-IS-FRAIL                VALUE "Y".
001800         88  PAT-NOT-FRAIL               VALUE "N".
001900     05  PAT-CFS-SCORE               PIC 9(01).
002000         88  PAT-CFS-NOT-PROVIDED        VALUE 0.
002100     05  PAT-LIFE-EXPECT-CAT         PIC X(01).
002200         88  PAT-LE-UNDER-1-YR           VALUE "1".
002300         88  PAT-LE-1-TO-2-YR            VALUE "2".
002400         88  PAT-LE-2-TO-5-YR            VALUE "3".
002500         88  PAT-LE-5-TO-10-YR           VALUE "4".
002600         88  PAT-LE-OVER-10-YR           VALUE "5".
002700*    NUMERIC VIEW OF THE CATEGORY CODE - USED BY RXTTBENG WHEN
002800*    BUILDING THE MONTHS-TO-BENEFIT TABLE SUBSCRIPT.          JS
002900     05  PAT-LIFE-EXPECT-NUM REDEFINES
003000         PAT-LIFE-EXPECT-CAT         PIC 9(01).
003100     05  PAT-MED-COUNT               PIC 9(02).
003200     05  PAT-HERB-COUNT              PIC 9(02).
003300     05  PAT-COMORBID-TBL OCCURS 5 TIMES
003400             INDEXED BY PAT-COM-IDX.
003500         10  PAT-COMORBIDITY         PIC X(30).
003600*    FLAT VIEW OF THE COMORBIDITY BLOCK - LETS RXSTPSTR SCAN
003700*    FOR CONDITION TEXT WITHOUT SUBSCRIPTING EACH ENTRY.
003800     05  PAT-COMORBID-FLAT REDEFINES
003900         PAT-COMORBID-TBL            PIC X(150).
004000     05  FILLER                      PIC X(05).
