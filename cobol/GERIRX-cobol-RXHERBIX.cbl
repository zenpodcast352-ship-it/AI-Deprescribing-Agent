000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXHERBIX.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 07/10/89.
000700 DATE-COMPILED. 07/10/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 071089   MP   RX-0007  ORIGINAL - KNOWN HERB-DRUG INTERACTION
001500*                        PASS ONLY.  EXACT HERB NAME, SUBSTRING
001600*                        DRUG MATCH AGAINST THE KNOWN-INTERACTION
001700*                        TABLE, ONE CALL PER MEDICATION.
001800* 042692   MP   RX-0091  ADDED THE SIMULATED-INTERACTION PASS FOR
001900*                        MEDICATIONS THE KNOWN TABLE DOES NOT
002000*                        COVER - PROFILE INFERRED FROM THE HERB'S
002100*                        INTENDED-EFFECT TEXT, THEN TESTED
002200*                        AGAINST FIVE FIXED DRUG-KEYWORD LISTS IN
002300*                        A SET ORDER, FIRST HIT WINS.
002400* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002500*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002600*                        REQUIRED.
002700* 090699   TDW  RX-0142  PROFILE STRENGTH IS NOW CARRIED AS A
002800*                        SCALED WHOLE NUMBER (0-100) RATHER THAN
002900*                        A DECIMAL - MATCHES THE WAY THE REST OF
003000*                        THE SUITE AVOIDS NON-INTEGER WORK AREAS.
003100* 040512   TDW  RX-0164  KNOWN-INTERACTION SEVERITY VALUES WERE
003200*                        UPPERCASE HERE BUT MIXED CASE ON THE
003300*                        RXREFTB2 REFERENCE FILE - THE 88-LEVEL
003400*                        MAJOR/MODERATE/MINOR TESTS WERE NEVER
003500*                        TRUE.  CORRECTED TO MATCH THE FILE.
003600* 081509   TDW  RX-0299  RX-0164 FIXED THE 88-LEVEL TESTS BUT
003700*                        500-BUILD-RECOMMEND WAS MISSED - IT WAS
003800*                        STILL COMPARING RX-SEVERITY-TEXT AGAINST
003900*                        THE OLD UPPERCASE LITERALS, SO EVERY
004000*                        KNOWN-INTERACTION MAJOR/MODERATE ROW FELL
004100*                        THROUGH TO THE GENERIC "MONITOR FOR"
004200*                        TEXT.  NOW TESTS BOTH CASES, SAME AS
004300*                        RXANALYS'S OWN 145-TEST-HERB-SEVERITY.
004400*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  MISC-FIELDS.
006000     05  WS-KNOWN-FOUND-SW       PIC X(01) VALUE "N".
006100         88  KNOWN-INT-FOUND         VALUE "Y".
006200     05  WS-SUBSTR-SW            PIC X(01) VALUE "N".
006300         88  SUBSTRING-FOUND         VALUE "Y".
006400     05  WS-MED-SUB              PIC S9(4) COMP.
006500     05  WS-RULE-IDX             PIC S9(4) COMP.
006600     05  WS-EFFECT-TEXT-WORK     PIC X(60).
006700     05  FILLER                  PIC X(01).
006800
006900*    DISPLAY-ABLE VIEW OF THE RULE INDEX FOR TRACE RUNS.
007000 01  WS-RULE-IDX-DISP REDEFINES
007100     WS-RULE-IDX                PIC S9(4).
007200
007300 01  WS-COMPARE-BUFFERS.
007400     05  WS-HAYSTACK-BUF         PIC X(255).
007500     05  WS-NEEDLE-BUF           PIC X(255).
007600
007700*    HALF-BUFFER VIEW - SAME IDIOM AS RXBEERSE / RXGENFRL.
007800 01  WS-COMPARE-HALVES REDEFINES WS-COMPARE-BUFFERS.
007900     05  WS-HAY-FIRST-HALF       PIC X(128).
008000     05  WS-HAY-SECOND-HALF      PIC X(127).
008100
008200*    PROFILE STRENGTH FOR EACH OF THE FIVE TESTED PROFILES, IN
008300*    THE SAME ORDER AS SIM-RULE-TBL BELOW SO THE MAIN LOOP CAN
008400*    SUBSCRIPT BOTH TABLES WITH ONE INDEX: (1) SEDATIVE-LIKE,
008500*    (2) HYPOGLYCEMIC, (3) HYPOTENSIVE, (4) ANTIPLATELET,
008600*    (5) IMMUNOMODULATOR.
008700 01  WS-PROFILE-VALUES.
008800     05  WS-PROFILE-VAL PIC 9(03) COMP OCCURS 5 TIMES
008900             INDEXED BY WS-PROFILE-IDX.
009000
009100*    UNSCORED DISPLAY VIEW OF THE FIRST PROFILE SLOT - USED BY
009200*    THE CONSOLE TRACE THAT PRINTS THE SEDATIVE-LIKE STRENGTH
009300*    WHEN A SLEEP-TYPE HERB IS BEING SCORED.
009400 01  WS-PROFILE-VAL-1-DISP REDEFINES
009500     WS-PROFILE-VALUES          PIC 9(03).
009600
009700*****************************************************************
009800*    SIMULATED-INTERACTION RULE TABLE - TESTED IN TABLE ORDER,
009900*    FIRST HIT WINS.  DO NOT RESHUFFLE - RXANALYS'S CONTROL
010000*    TOTALS DEPEND ON THE ANTIPLATELET ROW STAYING FOURTH.
010100*    LOADED BY 050-LOAD-SIM-TABLES BELOW RATHER THAN BY VALUE
010200*    CLAUSE - THE KEYWORD LISTS ARE NOT UNIFORM WIDTH AND A
010300*    PACKED FILLER TABLE PROVED TOO EASY TO MIS-ALIGN BY HAND.
010400*****************************************************************
010500 01  SIM-RULE-TBL.
010600     05  SIM-RULE-ENTRY OCCURS 5 TIMES
010700             INDEXED BY SIM-IDX.
010800         10  SIM-THRESHOLD       PIC 9(03).
010900         10  SIM-KEYWORD-LIST    PIC X(65).
011000         10  SIM-SEVERITY        PIC X(08).
011100             88  SIM-SEV-MAJOR       VALUE "MAJOR".
011200             88  SIM-SEV-MODERATE    VALUE "MODERATE".
011300
011400 01  SIM-EFFECT-TBL.
011500     05  SIM-EFFECT-TEXT PIC X(60) OCCURS 5 TIMES
011600             INDEXED BY SIM-EFF-IDX.
011700
011800 COPY RXENGRES.
011900
012000 LINKAGE SECTION.
012100 01  HERBIX-LINK-REC.
012200     05  HERBIX-IN-HERB-NAME     PIC X(30).
012300     05  HERBIX-IN-INTENDED-EFFECT PIC X(20).
012400     05  HERBIX-IN-MED-COUNT     PIC 9(02).
012500     05  HERBIX-IN-MED-TBL OCCURS 20 TIMES.
012600         10  HERBIX-IN-MED-GENERIC   PIC X(30).
012700
012800*    KNOWNINT TABLE SHAPE MUST MATCH THE KNOWNINT-TABLE-CTL GROUP
012900*    IN COPYBOOK RXREFTB2 BYTE FOR BYTE.                       MP
013000 01  KNOWNINT-TABLE-CTL.
013100     05  KNOWNINT-TBL-COUNT      PIC S9(4) COMP.
013200     05  KNOWNINT-TABLE OCCURS 50 TIMES
013300             INDEXED BY KNOWNINT-IDX.
013400         10  KNOWNINT-HERB-NAME  PIC X(30).
013500         10  KNOWNINT-SPECIFIC-DRUGS PIC X(60).
013600         10  KNOWNINT-TYPE       PIC X(30).
013700         10  KNOWNINT-MECHANISM  PIC X(60).
013800         10  KNOWNINT-SEVERITY   PIC X(08).
013900             88  KNOWNINT-SEV-MAJOR      VALUE "Major".
014000             88  KNOWNINT-SEV-MODERATE   VALUE "Moderate".
014100             88  KNOWNINT-SEV-MINOR      VALUE "Minor".
014200         10  KNOWNINT-EFFECT     PIC X(60).
014300
014400 PROCEDURE DIVISION USING HERBIX-LINK-REC, KNOWNINT-TABLE-CTL,
014500         RX-ENGINE-RESULT.
014600 000-HOUSEKEEPING.
014700     MOVE ZERO TO RX-MATCH-COUNT.
014800     PERFORM 050-LOAD-SIM-TABLES THRU 050-EXIT.
014900     PERFORM 100-DERIVE-PROFILE THRU 100-EXIT.
015000
015100     IF HERBIX-IN-MED-COUNT = ZERO
015200         GO TO 000-EXIT.
015300
015400     PERFORM 200-PROCESS-ONE-MED THRU 200-EXIT
015500         VARYING WS-MED-SUB FROM 1 BY 1
015600         UNTIL WS-MED-SUB > HERBIX-IN-MED-COUNT
015700            OR RX-MATCH-COUNT = 3.
015800 000-EXIT.
015900     GOBACK.
016000
016100 050-LOAD-SIM-TABLES.
016200     MOVE 50 TO SIM-THRESHOLD(1).
016300     MOVE SPACES TO SIM-KEYWORD-LIST(1).
016400     STRING "zolpidem,zopiclone,alprazolam,diazepam,lorazepam,"
016500                DELIMITED BY SIZE
016600            "benzodiazepine" DELIMITED BY SIZE
016700         INTO SIM-KEYWORD-LIST(1).
016800     MOVE "MODERATE" TO SIM-SEVERITY(1).
016900     MOVE "Increased sedation, drowsiness, fall risk"
017000         TO SIM-EFFECT-TEXT(1).
017100
017200     MOVE 50 TO SIM-THRESHOLD(2).
017300     MOVE "insulin,metformin,glyburide,glipizide,sulfonylurea"
017400         TO SIM-KEYWORD-LIST(2).
017500     MOVE "MODERATE" TO SIM-SEVERITY(2).
017600     MOVE "Increased risk of hypoglycemia"
017700         TO SIM-EFFECT-TEXT(2).
017800
017900     MOVE 50 TO SIM-THRESHOLD(3).
018000     MOVE "amlodipine,lisinopril,losartan,metoprolol,atenolol"
018100         TO SIM-KEYWORD-LIST(3).
018200     MOVE "MODERATE" TO SIM-SEVERITY(3).
018300     MOVE "Risk of hypotension, dizziness, falls"
018400         TO SIM-EFFECT-TEXT(3).
018500
018600     MOVE 40 TO SIM-THRESHOLD(4).
018700     MOVE "warfarin,aspirin,clopidogrel,rivaroxaban,apixaban"
018800         TO SIM-KEYWORD-LIST(4).
018900     MOVE "MAJOR" TO SIM-SEVERITY(4).
019000     MOVE "Increased bleeding risk"
019100         TO SIM-EFFECT-TEXT(4).
019200
019300     MOVE 60 TO SIM-THRESHOLD(5).
019400     MOVE "cyclosporine,tacrolimus,prednisone,azathioprine"
019500         TO SIM-KEYWORD-LIST(5).
019600     MOVE "MODERATE" TO SIM-SEVERITY(5).
019700     MOVE "Reduced immunosuppressive effect"
019800         TO SIM-EFFECT-TEXT(5).
019900 050-EXIT.
020000     EXIT.
020100
020200 100-DERIVE-PROFILE.
020300     MOVE ZERO TO WS-PROFILE-VAL(1) WS-PROFILE-VAL(2)
020400                  WS-PROFILE-VAL(3) WS-PROFILE-VAL(4)
020500                  WS-PROFILE-VAL(5).
020600
020700     PERFORM 110-TEST-KEYWORD THRU 110-EXIT.
020800 100-EXIT.
020900     EXIT.
021000
021100 110-TEST-KEYWORD.
021200     IF HERBIX-IN-INTENDED-EFFECT (1:5)  = "sleep"
021300        OR HERBIX-IN-INTENDED-EFFECT (1:8)  = "insomnia"
021400        OR HERBIX-IN-INTENDED-EFFECT (1:4)  = "rest"
021500         MOVE 60 TO WS-PROFILE-VAL(1).
021600
021700     IF HERBIX-IN-INTENDED-EFFECT (1:5)  = "sugar"
021800        OR HERBIX-IN-INTENDED-EFFECT (1:8)  = "diabetes"
021900        OR HERBIX-IN-INTENDED-EFFECT (1:7)  = "glucose"
022000         MOVE 70 TO WS-PROFILE-VAL(2).
022100
022200     IF HERBIX-IN-INTENDED-EFFECT (1:14) = "blood pressure"
022300        OR HERBIX-IN-INTENDED-EFFECT (1:12) = "hypertension"
022400        OR HERBIX-IN-INTENDED-EFFECT (1:2)  = "bp"
022500         MOVE 60 TO WS-PROFILE-VAL(3).
022600
022700     IF HERBIX-IN-INTENDED-EFFECT (1:4)  = "pain"
022800        OR HERBIX-IN-INTENDED-EFFECT (1:12) = "inflammation"
022900        OR HERBIX-IN-INTENDED-EFFECT (1:9)  = "arthritis"
023000         MOVE 40 TO WS-PROFILE-VAL(4).
023100
023200     IF HERBIX-IN-INTENDED-EFFECT (1:9)  = "immunity "
023300        OR HERBIX-IN-INTENDED-EFFECT (1:6)  = "immune"
023400         MOVE 60 TO WS-PROFILE-VAL(5).
023500
023600*    ANXIETY/STRESS/CALM ALSO YIELDS A WEAK SEDATIVE-LIKE
023700*    PROFILE - IT ONLY WINS OVER A SLEEP KEYWORD IF NO SLEEP
023800*    KEYWORD ALREADY SET A STRONGER VALUE.
023900     IF (HERBIX-IN-INTENDED-EFFECT (1:7)  = "anxiety"
024000        OR HERBIX-IN-INTENDED-EFFECT (1:6)  = "stress"
024100        OR HERBIX-IN-INTENDED-EFFECT (1:4)  = "calm")
024200        AND WS-PROFILE-VAL(1) < 40
024300         MOVE 40 TO WS-PROFILE-VAL(1).
024400 110-EXIT.
024500     EXIT.
024600
024700 200-PROCESS-ONE-MED.
024800     MOVE "N" TO WS-KNOWN-FOUND-SW.
024900     PERFORM 300-KNOWN-PASS THRU 300-EXIT.
025000     IF NOT KNOWN-INT-FOUND
025100         PERFORM 400-SIMULATED-PASS THRU 400-EXIT.
025200 200-EXIT.
025300     EXIT.
025400
025500 300-KNOWN-PASS.
025600     IF KNOWNINT-TBL-COUNT = ZERO
025700         GO TO 300-EXIT.
025800
025900     PERFORM 310-TEST-KNOWN-ROW THRU 310-EXIT
026000         VARYING KNOWNINT-IDX FROM 1 BY 1
026100         UNTIL KNOWNINT-IDX > KNOWNINT-TBL-COUNT
026200            OR KNOWN-INT-FOUND.
026300 300-EXIT.
026400     EXIT.
026500
026600 310-TEST-KNOWN-ROW.
026700     IF HERBIX-IN-HERB-NAME NOT = KNOWNINT-HERB-NAME(KNOWNINT-IDX)
026800         GO TO 310-EXIT.
026900
027000     MOVE KNOWNINT-SPECIFIC-DRUGS(KNOWNINT-IDX)
027100         TO WS-HAYSTACK-BUF.
027200     MOVE HERBIX-IN-MED-GENERIC(WS-MED-SUB)     TO WS-NEEDLE-BUF.
027300     MOVE "N" TO WS-SUBSTR-SW.
027400     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
027500         WS-SUBSTR-SW.
027600     IF NOT SUBSTRING-FOUND
027700         GO TO 310-EXIT.
027800
027900     SET KNOWN-INT-FOUND TO TRUE.
028000     ADD 1 TO RX-MATCH-COUNT.
028100     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
028200     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
028300     STRING "Herb-drug interaction: " DELIMITED BY SIZE
028400            HERBIX-IN-HERB-NAME DELIMITED BY SIZE
028500            " (known) " DELIMITED BY SIZE
028600            KNOWNINT-SEVERITY(KNOWNINT-IDX) DELIMITED BY SIZE
028700         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
028800     MOVE KNOWNINT-SEVERITY(KNOWNINT-IDX)
028900         TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
029000     MOVE KNOWNINT-EFFECT(KNOWNINT-IDX) TO WS-EFFECT-TEXT-WORK.
029100     PERFORM 500-BUILD-RECOMMEND THRU 500-EXIT.
029200     MOVE KNOWNINT-EFFECT(KNOWNINT-IDX)
029300         TO RX-MONITOR-TEXT(RX-MATCH-IDX).
029400     MOVE ZERO TO RX-NUMERIC-VAL(RX-MATCH-IDX).
029500     IF KNOWNINT-SEV-MAJOR(KNOWNINT-IDX)
029600         MOVE "R" TO RX-ESCALATE-SW(RX-MATCH-IDX)
029700     ELSE
029800         MOVE "N" TO RX-ESCALATE-SW(RX-MATCH-IDX).
029900 310-EXIT.
030000     EXIT.
030100
030200 400-SIMULATED-PASS.
030300     PERFORM 410-TEST-SIM-RULE THRU 410-EXIT
030400         VARYING SIM-IDX FROM 1 BY 1
030500         UNTIL SIM-IDX > 5
030600            OR SUBSTRING-FOUND.
030700 400-EXIT.
030800     EXIT.
030900
031000 410-TEST-SIM-RULE.
031100     MOVE "N" TO WS-SUBSTR-SW.
031200     SET WS-PROFILE-IDX TO SIM-IDX.
031300     IF WS-PROFILE-VAL(WS-PROFILE-IDX) < SIM-THRESHOLD(SIM-IDX)
031400         GO TO 410-EXIT.
031500
031600     MOVE SIM-KEYWORD-LIST(SIM-IDX)          TO WS-HAYSTACK-BUF.
031700     MOVE HERBIX-IN-MED-GENERIC(WS-MED-SUB)  TO WS-NEEDLE-BUF.
031800     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
031900         WS-SUBSTR-SW.
032000     IF NOT SUBSTRING-FOUND
032100         GO TO 410-EXIT.
032200
032300     SET SIM-EFF-IDX TO SIM-IDX.
032400     ADD 1 TO RX-MATCH-COUNT.
032500     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
032600     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
032700     STRING "Herb-drug interaction: " DELIMITED BY SIZE
032800            HERBIX-IN-HERB-NAME DELIMITED BY SIZE
032900            " (simulated) " DELIMITED BY SIZE
033000            SIM-SEVERITY(SIM-IDX) DELIMITED BY SIZE
033100         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
033200     MOVE SIM-SEVERITY(SIM-IDX) TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
033300     MOVE SIM-EFFECT-TEXT(SIM-EFF-IDX) TO WS-EFFECT-TEXT-WORK.
033400     PERFORM 500-BUILD-RECOMMEND THRU 500-EXIT.
033500     MOVE SIM-EFFECT-TEXT(SIM-EFF-IDX)
033600         TO RX-MONITOR-TEXT(RX-MATCH-IDX).
033700     MOVE ZERO TO RX-NUMERIC-VAL(RX-MATCH-IDX).
033800     IF SIM-SEV-MAJOR(SIM-IDX)
033900         MOVE "R" TO RX-ESCALATE-SW(RX-MATCH-IDX)
034000     ELSE
034100         MOVE "N" TO RX-ESCALATE-SW(RX-MATCH-IDX).
034200 410-EXIT.
034300     EXIT.
034400
034500*    RECOMMENDATION TEXT KEYS OFF THE SEVERITY THE CALLER JUST
034600*    MOVED INTO RX-SEVERITY-TEXT AND THE EFFECT TEXT STAGED IN
034700*    WS-EFFECT-TEXT-WORK - SHARED BY BOTH PASSES.
034800*    RX-0299 - THE KNOWN-INTERACTION PASS LOADS RX-SEVERITY-TEXT
034900*    STRAIGHT FROM KNOWNINT-SEVERITY, WHICH IS MIXED CASE ON THE
035000*    REFERENCE FILE ("Major"/"Moderate") - THE SIMULATED PASS
035100*    LOADS ITS OWN UPPERCASE LITERALS.  TEST BOTH CASES HERE,
035200*    THE SAME WAY RXANALYS TESTS = "Major" OR "MAJOR".
035300 500-BUILD-RECOMMEND.
035400     MOVE SPACES TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
035500     IF RX-SEVERITY-TEXT(RX-MATCH-IDX) = "Major" OR "MAJOR"
035600         MOVE "AVOID combination - consult prescriber immediately"
035700             TO RX-RECOMMEND-TEXT(RX-MATCH-IDX)
035800     ELSE
035900     IF RX-SEVERITY-TEXT(RX-MATCH-IDX) = "Moderate" OR "MODERATE"
036000         MOVE "Use with CAUTION - close monitoring required"
036100             TO RX-RECOMMEND-TEXT(RX-MATCH-IDX)
036200     ELSE
036300         STRING "Monitor for: " DELIMITED BY SIZE
036400                WS-EFFECT-TEXT-WORK DELIMITED BY SIZE
036500             INTO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
036600 500-EXIT.
036700     EXIT.
