000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXSTPCLC.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 08/09/89.
000700 DATE-COMPILED. 08/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 080989   MP   RX-0010  ORIGINAL - SHARED TAPER-STEP CALCULATOR.
001500*                        TWO SUB-CASES UNDER ONE CALL-TYPE-SW,
001600*                        JUST LIKE THE OLD COST CALCULATOR: THE
001700*                        FIXED 4-STEP ANALYSIS EXPANSION AND THE
001800*                        VARIABLE-COUNT BASIC EXPANSION USED BY
001900*                        THE STANDALONE TAPER PLAN SERVICE.
002000* 021390   MP   RX-0013  DOSE PERCENT OF ZERO NOW RENDERS AS THE
002100*                        TEXT "STOP" INSTEAD OF "000" - PHARMACY
002200*                        WAS MISREADING THE ZERO ON THE PRINTED
002300*                        SCHEDULE AS A TYPO.
002400* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002500*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002600*                        REQUIRED.
002700* 061507   TDW  RX-0187  BASIC EXPANSION NOW APPENDS THE FINAL
002800*                        STOP STEP WHEN THE LAST COMPUTED STEP
002900*                        STILL SHOWS A DOSE PERCENT ABOVE ZERO -
003000*                        PREVIOUSLY THE SCHEDULE COULD END WITH
003100*                        THE PATIENT STILL PARTWAY TAPERED.
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-PAGE.
004000
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-STEP-COUNT           PIC 9(02) COMP.
004900     05  WS-REDUCTION-PCT        PIC S9(3) COMP.
005000     05  WS-LAST-PCT             PIC S9(3) COMP.
005100     05  WS-WEEK-CHUNK           PIC S9(3) COMP.
005200     05  FILLER                  PIC X(01).
005300
005400*    DISPLAY-ABLE VIEW OF THE STEP COUNT FOR TRACE RUNS.
005500 01  WS-STEP-COUNT-DISP REDEFINES
005600     WS-STEP-COUNT              PIC 9(02).
005700
005800 01  WS-PCT-EDIT-AREA.
005900     05  WS-PCT-EDIT-NUM         PIC 999.
006000
006100*    ALTERNATE VIEW OF THE PERCENT EDIT AREA - KEPT SO A FUTURE
006200*    MAINTAINER CAN LAY THE TEXT FORM DIRECTLY OVER THE NUMERIC
006300*    FORM WITHOUT CHANGING THE MOVE LOGIC.                     MP
006400 01  WS-PCT-EDIT-REDEF REDEFINES WS-PCT-EDIT-AREA.
006500     05  WS-PCT-EDIT-TEXT        PIC X(03).
006600
006700 01  WS-SUBSCRIPT-WORK           PIC 9(02) COMP.
006800 01  WS-MOD-WORK-AREA.
006900     05  WS-MOD-QUOTIENT         PIC S9(3) COMP.
007000     05  WS-MOD-REMAINDER        PIC S9(3) COMP.
007100
007200*    DISPLAY-ABLE VIEW OF THE ODD/EVEN REMAINDER FOR TRACE RUNS.
007300 01  WS-MOD-REMAIN-DISP REDEFINES
007400     WS-MOD-WORK-AREA.
007500     05  FILLER                  PIC S9(3) COMP.
007600     05  WS-MOD-REMAIN-DISP2     PIC S9(3).
007700
007800 LINKAGE SECTION.
007900 01  STPCLC-CALL-REC.
008000     05  STPCLC-CALL-TYPE-SW     PIC X(01).
008100         88  FOUR-STEP-CALL          VALUE "F".
008200         88  BASIC-STEP-CALL         VALUE "B".
008300     05  STPCLC-IN-WEEKS         PIC 9(03).
008400     05  STPCLC-IN-MONITOR-FREQ  PIC X(15).
008500     05  STPCLC-OUT-STEP-COUNT   PIC 9(02) COMP.
008600     05  STPCLC-OUT-STEP-TBL OCCURS 20 TIMES
008700             INDEXED BY STPCLC-IDX.
008800         10  STPCLC-OUT-STEP-WEEK    PIC 9(03).
008900         10  STPCLC-OUT-STEP-PCT     PIC 9(03).
009000         10  STPCLC-OUT-STEP-PCT-TX  PIC X(04).
009100         10  STPCLC-OUT-STEP-INSTR   PIC X(40).
009200         10  STPCLC-OUT-STEP-MONTR   PIC X(30).
009300
009400 PROCEDURE DIVISION USING STPCLC-CALL-REC.
009500 000-HOUSEKEEPING.
009600     MOVE ZERO TO STPCLC-OUT-STEP-COUNT.
009700     MOVE ZERO TO WS-STEP-COUNT.
009800
009900     IF FOUR-STEP-CALL
010000         PERFORM 100-FOUR-STEP-EXPAND THRU 100-EXIT
010100     ELSE
010200         IF BASIC-STEP-CALL
010300             PERFORM 200-BASIC-EXPAND THRU 200-EXIT.
010400 000-EXIT.
010500     GOBACK.
010600
010700*    ANALYSIS SERVICE - EXACTLY FOUR STEPS.  WEEK (I-1) TIMES THE
010800*    QUARTER-DURATION CHUNK (MINIMUM ONE WEEK) PLUS ONE; DOSE
010900*    PERCENT 75/50/25/0; MONITOR FREQUENCY ON ODD STEPS, THE
011000*    STOCK "CONTINUE MONITORING" TEXT ON EVEN STEPS.
011100 100-FOUR-STEP-EXPAND.
011200     COMPUTE WS-WEEK-CHUNK = STPCLC-IN-WEEKS / 4.
011300     IF WS-WEEK-CHUNK < 1
011400         MOVE 1 TO WS-WEEK-CHUNK.
011500
011600     PERFORM 110-BUILD-FOUR-STEP THRU 110-EXIT
011700         VARYING WS-SUBSCRIPT-WORK FROM 1 BY 1
011800         UNTIL WS-SUBSCRIPT-WORK > 4.
011900
012000     MOVE 4 TO STPCLC-OUT-STEP-COUNT.
012100 100-EXIT.
012200     EXIT.
012300
012400 110-BUILD-FOUR-STEP.
012500     SET STPCLC-IDX TO WS-SUBSCRIPT-WORK.
012600     COMPUTE STPCLC-OUT-STEP-WEEK(STPCLC-IDX) =
012700         (WS-SUBSCRIPT-WORK - 1) * WS-WEEK-CHUNK + 1.
012800     COMPUTE WS-PCT-EDIT-NUM =
012900         100 - (25 * WS-SUBSCRIPT-WORK).
013000     PERFORM 900-RENDER-PCT THRU 900-EXIT.
013100     MOVE "Reduce by 25% from previous dose"
013200         TO STPCLC-OUT-STEP-INSTR(STPCLC-IDX).
013300
013400     DIVIDE WS-SUBSCRIPT-WORK BY 2 GIVING WS-MOD-QUOTIENT
013500         REMAINDER WS-MOD-REMAINDER.
013600     IF WS-MOD-REMAINDER = 1
013700         MOVE STPCLC-IN-MONITOR-FREQ
013800             TO STPCLC-OUT-STEP-MONTR(STPCLC-IDX)
013900     ELSE
014000         MOVE "Continue monitoring"
014100             TO STPCLC-OUT-STEP-MONTR(STPCLC-IDX).
014200 110-EXIT.
014300     EXIT.
014400
014500*    TAPER PLAN SERVICE - VARIABLE STEP COUNT.  STEPS = GREATER
014600*    OF FOUR OR HALF THE DURATION; REDUCTION PER STEP IS AN
014700*    INTEGER PERCENT; EACH STEP LANDS AT (I TIMES DURATION OVER
014800*    STEPS) PLUS ONE.  A TRAILING STOP STEP IS APPENDED WHEN THE
014900*    LAST COMPUTED STEP STILL SHOWS DOSE ABOVE ZERO.
015000 200-BASIC-EXPAND.
015100     COMPUTE WS-STEP-COUNT = STPCLC-IN-WEEKS / 2.
015200     IF WS-STEP-COUNT < 4
015300         MOVE 4 TO WS-STEP-COUNT.
015400
015500     COMPUTE WS-REDUCTION-PCT = 100 / WS-STEP-COUNT.
015600
015700     PERFORM 210-BUILD-BASIC-STEP THRU 210-EXIT
015800         VARYING WS-SUBSCRIPT-WORK FROM 1 BY 1
015900         UNTIL WS-SUBSCRIPT-WORK > WS-STEP-COUNT.
016000
016100     MOVE WS-STEP-COUNT TO STPCLC-OUT-STEP-COUNT.
016200
016300     COMPUTE WS-LAST-PCT =
016400         100 - (WS-REDUCTION-PCT * WS-STEP-COUNT).
016500     IF WS-LAST-PCT > 0
016600         PERFORM 220-APPEND-STOP-STEP THRU 220-EXIT.
016700 200-EXIT.
016800     EXIT.
016900
017000 210-BUILD-BASIC-STEP.
017100     SET STPCLC-IDX TO WS-SUBSCRIPT-WORK.
017200     COMPUTE STPCLC-OUT-STEP-WEEK(STPCLC-IDX) =
017300         (WS-SUBSCRIPT-WORK * STPCLC-IN-WEEKS) / WS-STEP-COUNT
017400             + 1.
017500     COMPUTE WS-PCT-EDIT-NUM =
017600         100 - (WS-REDUCTION-PCT * WS-SUBSCRIPT-WORK).
017700     PERFORM 900-RENDER-PCT THRU 900-EXIT.
017800     MOVE "Reduce by 25% from previous dose"
017900         TO STPCLC-OUT-STEP-INSTR(STPCLC-IDX).
018000     MOVE STPCLC-IN-MONITOR-FREQ
018100         TO STPCLC-OUT-STEP-MONTR(STPCLC-IDX).
018200 210-EXIT.
018300     EXIT.
018400
018500 220-APPEND-STOP-STEP.
018600     COMPUTE WS-STEP-COUNT = WS-STEP-COUNT + 1.
018700     SET STPCLC-IDX TO WS-STEP-COUNT.
018800     MOVE STPCLC-OUT-STEP-WEEK(STPCLC-IDX - 1)
018900         TO STPCLC-OUT-STEP-WEEK(STPCLC-IDX).
019000     MOVE ZERO TO STPCLC-OUT-STEP-PCT(STPCLC-IDX).
019100     MOVE "STOP" TO STPCLC-OUT-STEP-PCT-TX(STPCLC-IDX).
019200     MOVE "Discontinue medication"
019300         TO STPCLC-OUT-STEP-INSTR(STPCLC-IDX).
019400     MOVE STPCLC-IN-MONITOR-FREQ
019500         TO STPCLC-OUT-STEP-MONTR(STPCLC-IDX).
019600     MOVE WS-STEP-COUNT TO STPCLC-OUT-STEP-COUNT.
019700 220-EXIT.
019800     EXIT.
019900
020000*    SHARED PERCENT-TO-TEXT RENDER - ZERO PRINTS AS "STOP".
020100 900-RENDER-PCT.
020200     MOVE WS-PCT-EDIT-NUM TO STPCLC-OUT-STEP-PCT(STPCLC-IDX).
020300     IF WS-PCT-EDIT-NUM = ZERO
020400         MOVE "STOP" TO STPCLC-OUT-STEP-PCT-TX(STPCLC-IDX)
020500     ELSE
020600         MOVE WS-PCT-EDIT-AREA
020700             TO STPCLC-OUT-STEP-PCT-TX(STPCLC-IDX).
020800 900-EXIT.
020900     EXIT.
