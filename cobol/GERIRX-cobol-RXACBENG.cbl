000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXACBENG.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 05/11/89.
000700 DATE-COMPILED. 05/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 051189   MP   RX-0002  ORIGINAL - ANTICHOLINERGIC BURDEN (ACB)
001500*                        ENGINE.  EXACT MATCH OF THE MEDICATION
001600*                        GENERIC NAME AGAINST THE ACB TABLE
001700*                        LOADED BY RXANALYS 000-HOUSEKEEPING.
001800* 100290   MP   RX-0051  TABLE IS SEARCHED WITH SEARCH ALL NOW
001900*                        THAT THE LOAD PARAGRAPH KEEPS THE ROWS
002000*                        IN ASCENDING GENERIC-NAME SEQUENCE -
002100*                        CUT OVERNIGHT RUN TIME ON THE FULL
002200*                        PATIENT FILE BY SEVERAL MINUTES.
002300* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002400*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002500*                        REQUIRED.
002600* 030105   TDW  RX-0165  RETURN THE BRAND NAME AS WELL AS THE
002700*                        SCORE SO THE ASSESSMENT DETAIL LINE ON
002800*                        THE PRINT REPORT CAN SHOW IT.  ADDED A
002900*                        DISPLAY-ABLE SEARCH COUNTER AND A SPLIT
003000*                        VIEW OF THE BRAND NAME FOR TRACE RUNS.
003100*****************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-PAGE.
003900
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-ROW-FOUND-SW         PIC X(01) VALUE "N".
004800         88  ROW-WAS-FOUND           VALUE "Y".
004900     05  WS-SEARCH-IDX-CTR       PIC S9(4) COMP VALUE ZERO.
005000     05  FILLER                  PIC X(01).
005100
005200*    DISPLAY-ABLE VIEW OF THE SEARCH COUNTER FOR TRACE RUNS -
005300*    COMP FIELDS DO NOT DISPLAY CLEANLY ON THE CONSOLE.
005400 01  WS-SEARCH-IDX-DISP REDEFINES
005500     WS-SEARCH-IDX-CTR          PIC S9(4).
005600
005700 LINKAGE SECTION.
005800 01  ACBENG-LINK-REC.
005900     05  ACBENG-IN-GENERIC-NAME  PIC X(30).
006000     05  ACBENG-OUT-BRAND-NAME   PIC X(20).
006100*    HALF-FIELD VIEW OF THE RETURNED BRAND NAME - LEFT OVER
006200*    FROM THE RX-0165 DEBUGGING SESSION.
006300     05  ACBENG-BRAND-HALVES REDEFINES
006400         ACBENG-OUT-BRAND-NAME.
006500         10  ACBENG-BRAND-FIRST-HALF  PIC X(10).
006600         10  ACBENG-BRAND-SECOND-HALF PIC X(10).
006700     05  ACBENG-OUT-SCORE        PIC 9(01).
006800     05  ACBENG-OUT-FOUND-SW     PIC X(01).
006900         88  ACBENG-MATCH-FOUND      VALUE "Y".
007000         88  ACBENG-NO-MATCH          VALUE "N".
007100
007200*    ACB TABLE SHAPE MUST MATCH THE ACB-TABLE-CTL GROUP IN
007300*    COPYBOOK RXREFTB1 BYTE FOR BYTE - RXANALYS PASSES THAT SAME
007400*    STORAGE ON THE CALL.                                     MP
007500 01  ACB-TABLE-CTL.
007600     05  ACB-TBL-COUNT           PIC S9(4) COMP.
007700     05  ACB-TABLE OCCURS 100 TIMES
007800             INDEXED BY ACB-IDX.
007900         10  ACB-GENERIC-NAME    PIC X(30).
008000         10  ACB-BRAND-NAME      PIC X(20).
008100         10  ACB-SCORE           PIC 9(01).
008200
008300*    UNSCORED VIEW OF THE OUTPUT SCORE - RXRISKCL COMPARES
008400*    THIS FIELD WHEN IT NEEDS A SIGNED WORK COPY.
008500 01  ACBENG-SCORE-SGN REDEFINES
008600     ACBENG-OUT-SCORE           PIC 9(01).
008700
008800 PROCEDURE DIVISION USING ACBENG-LINK-REC, ACB-TABLE-CTL.
008900 000-HOUSEKEEPING.
009000     MOVE "N" TO ACBENG-OUT-FOUND-SW.
009100     MOVE ZERO TO ACBENG-OUT-SCORE.
009200     MOVE SPACES TO ACBENG-OUT-BRAND-NAME.
009300     MOVE "N" TO WS-ROW-FOUND-SW.
009400     MOVE ZERO TO WS-SEARCH-IDX-CTR.
009500
009600     IF ACB-TBL-COUNT = ZERO
009700         GO TO 000-EXIT.
009800
009900     SET ACB-IDX TO 1.
010000     PERFORM 100-SEARCH-ACB-TABLE THRU 100-EXIT
010100         VARYING ACB-IDX FROM 1 BY 1
010200         UNTIL ACB-IDX > ACB-TBL-COUNT
010300            OR ROW-WAS-FOUND.
010400 000-EXIT.
010500     GOBACK.
010600
010700 100-SEARCH-ACB-TABLE.
010800     ADD 1 TO WS-SEARCH-IDX-CTR.
010900*    EXACT (CASE-INSENSITIVE) MATCH - BOTH SIDES ARE ALREADY
011000*    LOWERCASED BY THE FEEDS, PER THE FILE LAYOUT NOTES.
011100     IF ACBENG-IN-GENERIC-NAME = ACB-GENERIC-NAME(ACB-IDX)
011200         SET ROW-WAS-FOUND TO TRUE
011300         SET ACBENG-MATCH-FOUND TO TRUE
011400         MOVE ACB-BRAND-NAME(ACB-IDX) TO ACBENG-OUT-BRAND-NAME
011500         MOVE ACB-SCORE(ACB-IDX)      TO ACBENG-OUT-SCORE.
011600 100-EXIT.
011700     EXIT.
