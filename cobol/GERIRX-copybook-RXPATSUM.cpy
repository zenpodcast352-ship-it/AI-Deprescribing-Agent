000100*****************************************************************
000200*    R X P A T S U M  -  PATIENT SUMMARY OUTPUT RECORD
000300*****************************************************************
000400*  ONE RECORD PER PATIENT, WRITTEN AT THE PATIENT CONTROL BREAK
000500*  BY RXANALYS 750-WRITE-PATIENT-TRAILER TO THE RXPATSM FILE.
000600*****************************************************************
000700 01  PATIENT-SUM-OUT-REC.
000800     05  PSUM-PATIENT-ID              PIC X(08).
000900     05  PSUM-TOTAL-MEDS              PIC 9(02).
001000     05  PSUM-TOTAL-HERBS             PIC 9(02).
001100     05  PSUM-TOTAL-ACB               PIC 9(03).
001200     05  PSUM-RED-COUNT               PIC 9(02).
001300     05  PSUM-YELLOW-COUNT            PIC 9(02).
001400     05  PSUM-GREEN-COUNT             PIC 9(02).
001500     05  PSUM-MAJOR-INTERACTIONS      PIC 9(02).
001600     05  PSUM-ALERT-COUNT             PIC 9(02).
001700     05  FILLER                       PIC X(05).
