000100*****************************************************************
000200*    R X E N G R E S  -  SHARED RULE-ENGINE RESULT BLOCK
000300*****************************************************************
000400*  COMMON LINKAGE AREA RETURNED BY RXACBENG, RXBEERSE, RXSTPSTR,
000500*  RXTTBENG, RXGENFRL AND RXHERBIX.  RXANALYS 200-PROCESS-
000600*  MEDICATION AND 300-PROCESS-HERB BUILD THE FLAG, RECOMMEND AND
000700*  MONITOR TEXT FOR THE ASSESSMENT RECORD OUT OF THESE SLOTS
000800*  WITHOUT NEEDING A SEPARATE OUTPUT LAYOUT PER ENGINE.
000900*****************************************************************
001000 01  RX-ENGINE-RESULT.
001100     05  RX-MATCH-COUNT              PIC S9(4) COMP.
001200     05  RX-MATCH-TBL OCCURS 3 TIMES
001300             INDEXED BY RX-MATCH-IDX.
001400         10  RX-FLAG-TEXT            PIC X(80).
001500         10  RX-RECOMMEND-TEXT       PIC X(60).
001600         10  RX-MONITOR-TEXT         PIC X(60).
001700         10  RX-SEVERITY-TEXT        PIC X(10).
001800         10  RX-NUMERIC-VAL          PIC S9(3) COMP.
001900         10  RX-ESCALATE-SW          PIC X(01).
002000             88  RX-ESCALATE-TO-RED      VALUE "R".
002100             88  RX-ESCALATE-TO-YELLOW   VALUE "Y".
002200             88  RX-NO-ESCALATION        VALUE "N".
