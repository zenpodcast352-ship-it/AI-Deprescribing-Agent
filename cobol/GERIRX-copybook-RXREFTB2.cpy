000100*****************************************************************
000200*    R X R E F T B 2  -  TTB / GENDER / CFS / TAPER / HERB
000300*    INTERACTION REFERENCE TABLES
000400*****************************************************************
000500*  FLAT INPUT LAYOUTS AND IN-MEMORY OCCURS TABLES FOR THE FIVE
000600*  REMAINING REFERENCE FILES LOADED BY RXANALYS 000-HOUSEKEEPING.
000700*****************************************************************
000800*    TIME-TO-BENEFIT TABLE
000900*****************************************************************
001000 01  TTB-IN-REC.
001100     05  TTB-IN-DRUG-NAME            PIC X(30).
001200     05  TTB-IN-DRUG-CLASS           PIC X(30).
001300     05  TTB-IN-INDICATION           PIC X(40).
001400     05  TTB-IN-TEXT                 PIC X(20).
001500     05  TTB-IN-MIN-MONTHS           PIC 9(03).
001600     05  TTB-IN-MAX-MONTHS           PIC 9(03).
001700     05  TTB-IN-GUIDE                PIC X(60).
001800     05  TTB-IN-REFERENCE            PIC X(30).
001900*
002000 01  TTB-TABLE-CTL.
002100     05  TTB-TBL-COUNT               PIC S9(4) COMP.
002200     05  TTB-TABLE OCCURS 100 TIMES
002300             INDEXED BY TTB-IDX.
002400         10  TTB-DRUG-NAME           PIC X(30).
002500         10  TTB-DRUG-CLASS          PIC X(30).
002600         10  TTB-INDICATION          PIC X(40).
002700         10  TTB-TEXT                PIC X(20).
002800         10  TTB-MIN-MONTHS          PIC 9(03).
002900*        999 MEANS "NO PROVEN BENEFIT" - SEE 88 BELOW.        JS
003000         88  TTB-NO-PROVEN-BENEFIT      VALUE 999.
003100         10  TTB-MAX-MONTHS          PIC 9(03).
003200         10  TTB-GUIDE               PIC X(60).
003300         10  TTB-REFERENCE           PIC X(30).
003400*****************************************************************
003500*    GENDER RISK TABLE
003600*****************************************************************
003700 01  GENDER-IN-REC.
003800     05  GNDR-IN-DRUG-NAME           PIC X(30).
003900     05  GNDR-IN-GENDER-RISK         PIC X(15).
004000     05  GNDR-IN-RISK-CATEGORY       PIC X(30).
004100     05  GNDR-IN-RISK-LEVEL          PIC X(08).
004200     05  GNDR-IN-MECHANISM           PIC X(60).
004300     05  GNDR-IN-MONITORING          PIC X(60).
004400*
004500 01  GENDER-TABLE-CTL.
004600     05  GNDR-TBL-COUNT              PIC S9(4) COMP.
004700     05  GENDER-TABLE OCCURS 50 TIMES
004800             INDEXED BY GNDR-IDX.
004900         10  GNDR-DRUG-NAME          PIC X(30).
005000         10  GNDR-GENDER-RISK        PIC X(15).
005100         10  GNDR-RISK-CATEGORY      PIC X(30).
005200         10  GNDR-RISK-LEVEL         PIC X(08).
005300         88  GNDR-RISK-HIGH             VALUE "High".
005400         88  GNDR-RISK-MODERATE         VALUE "Moderate".
005500         10  GNDR-MECHANISM          PIC X(60).
005600         10  GNDR-MONITORING         PIC X(60).
005700*****************************************************************
005800*    CLINICAL FRAILTY SCALE MAP  -  9 ROWS, KEYED 1-9
005900*****************************************************************
006000 01  CFSMAP-IN-REC.
006100     05  CFSMAP-IN-SCORE             PIC 9(01).
006200     05  CFSMAP-IN-LABEL             PIC X(25).
006300     05  CFSMAP-IN-TAPER-MULT        PIC 9V99.
006400     05  CFSMAP-IN-GUIDANCE          PIC X(60).
006500     05  FILLER                      PIC X(01).
006600*
006700 01  CFSMAP-TABLE-CTL.
006800     05  CFSMAP-TBL-COUNT            PIC S9(4) COMP.
006900     05  CFSMAP-TABLE OCCURS 9 TIMES
007000             INDEXED BY CFSMAP-IDX.
007100         10  CFSMAP-SCORE            PIC 9(01).
007200         10  CFSMAP-LABEL            PIC X(25).
007300         10  CFSMAP-TAPER-MULT       PIC 9V99.
007400*        ALTERNATE 4-DIGIT UNSIGNED VIEW OF THE MULTIPLIER,
007500*        USED BY RXSTPCLC WHEN IT BUILDS THE DIVISOR FOR THE
007600*        ADJUSTED-DURATION TRUNCATION.                        JS
007700         10  CFSMAP-MULT-4 REDEFINES
007800             CFSMAP-TAPER-MULT      PIC 9(03).
007900         10  CFSMAP-GUIDANCE         PIC X(60).
008000*****************************************************************
008100*    TAPERING RULES TABLE  -  APPROXIMATELY 10 ROWS
008200*****************************************************************
008300 01  TAPER-IN-REC.
008400     05  TAPR-IN-DRUG-NAME           PIC X(30).
008500     05  TAPR-IN-DRUG-CLASS          PIC X(30).
008600     05  TAPR-IN-RISK-PROFILE        PIC X(15).
008700     05  TAPR-IN-STRATEGY            PIC X(40).
008800     05  TAPR-IN-STEP-LOGIC          PIC X(60).
008900     05  TAPR-IN-MONITOR-FREQ        PIC X(15).
009000     05  TAPR-IN-WITHDRAW-SYMPT      PIC X(60).
009100     05  TAPR-IN-PAUSE-CRIT          PIC X(60).
009200*
009300 01  TAPER-TABLE-CTL.
009400     05  TAPR-TBL-COUNT              PIC S9(4) COMP.
009500     05  TAPER-TABLE OCCURS 20 TIMES
009600             INDEXED BY TAPR-IDX.
009700         10  TAPR-DRUG-NAME          PIC X(30).
009800         10  TAPR-DRUG-CLASS         PIC X(30).
009900         10  TAPR-RISK-PROFILE       PIC X(15).
010000         10  TAPR-STRATEGY           PIC X(40).
010100         10  TAPR-STEP-LOGIC         PIC X(60).
010200         10  TAPR-MONITOR-FREQ       PIC X(15).
010300         10  TAPR-WITHDRAW-SYMPT     PIC X(60).
010400         10  TAPR-PAUSE-CRIT         PIC X(60).
010500*****************************************************************
010600*    KNOWN HERB-DRUG INTERACTION TABLE
010700*****************************************************************
010800 01  KNOWNINT-IN-REC.
010900     05  KI-IN-HERB-NAME             PIC X(30).
011000     05  KI-IN-SPECIFIC-DRUGS        PIC X(60).
011100     05  KI-IN-INTERACT-TYPE         PIC X(30).
011200     05  KI-IN-MECHANISM             PIC X(60).
011300     05  KI-IN-SEVERITY              PIC X(08).
011400     05  KI-IN-CLINICAL-EFFECT       PIC X(60).
011500*
011600 01  KNOWNINT-TABLE-CTL.
011700     05  KI-TBL-COUNT                PIC S9(4) COMP.
011800     05  KNOWNINT-TABLE OCCURS 50 TIMES
011900             INDEXED BY KI-IDX.
012000         10  KI-HERB-NAME            PIC X(30).
012100         10  KI-SPECIFIC-DRUGS       PIC X(60).
012200         10  KI-INTERACT-TYPE        PIC X(30).
012300         10  KI-MECHANISM            PIC X(60).
012400         10  KI-SEVERITY             PIC X(08).
012500         88  KI-SEVERITY-MAJOR          VALUE "Major".
012600         88  KI-SEVERITY-MODERATE       VALUE "Moderate".
012700         88  KI-SEVERITY-MINOR          VALUE "Minor".
012800         10  KI-CLINICAL-EFFECT      PIC X(60).
