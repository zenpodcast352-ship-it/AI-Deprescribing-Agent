000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXSTPSTR.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 06/02/89.
000700 DATE-COMPILED. 06/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 060289   MP   RX-0004  ORIGINAL - STOPP CRITERIA PASS ONLY.
001500*                        ONE CALL PER MEDICATION, RETURNS THE
001600*                        MATCHING STOPP ROWS AS FLAGS.
001700* 082390   MP   RX-0058  ADDED THE START-GAP PASS (CALL-TYPE
001800*                        "T") AND THE STATIC DRUG-CLASS/MEMBER
001900*                        TABLE - BOTH ENGINES SHARE THE SAME
002000*                        CLASS-MATCHING PARAGRAPH SO THEY NEVER
002100*                        DRIFT APART THE WAY THE OLD STANDALONE
002200*                        START PROTOTYPE DID.  DISPATCH FOLLOWS
002300*                        THE CALC-TYPE-SW PATTERN FROM CLCLBCST.
002400* 111593   MP   RX-0071  CONDITION MATCHING NOW RECOGNIZES THE
002500*                        ">=65" / ">=85" AGE-THRESHOLD TEXT IN
002600*                        THE CONDITION COLUMN AHEAD OF THE
002700*                        COMORBIDITY SCAN.
002800* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002900*                        FIELDS IN THIS PROGRAM.  NO CHANGE
003000*                        REQUIRED.
003100* 040502   TDW  RX-0148  ADDED THE ACEI/ARB AND BETA-BLOCKER
003200*                        CLASS ENTRIES REQUESTED BY THE
003300*                        CARDIOLOGY REVIEW COMMITTEE.
003400* 081509   TDW  RX-0263  START-GAP PASS WAS EMITTING ROWS IN RAW
003500*                        TABLE ORDER, SO A MODERATE-EVIDENCE ROW
003600*                        COULD FILL A SLOT AND SHOULDER OUT A
003700*                        STRONG-EVIDENCE ROW FURTHER DOWN THE
003800*                        TABLE.  SPLIT INTO A STRONG PASS FOLLOWED
003900*                        BY A CATCH-ALL PASS SO STRONG EVIDENCE
004000*                        ALWAYS WINS THE SLOT.
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-PAGE.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  WS-COND-MATCH-SW        PIC X(01) VALUE "N".
005800         88  CONDITION-MET           VALUE "Y".
005900     05  WS-CLASS-MATCH-SW       PIC X(01) VALUE "N".
006000         88  CLASS-MATCHED           VALUE "Y".
006100     05  WS-ANY-MED-MATCH-SW     PIC X(01) VALUE "N".
006200         88  SOME-MED-MATCHES        VALUE "Y".
006300     05  WS-START-SORT-SW        PIC X(01) VALUE "S".
006400         88  START-SORT-STRONG-PASS  VALUE "S".
006500         88  START-SORT-OTHER-PASS   VALUE "O".
006600     05  WS-AGE-TALLY            PIC S9(4) COMP.
006700     05  WS-MED-SUB              PIC S9(4) COMP.
006800     05  FILLER                  PIC X(01).
006900
007000 01  WS-CLASS-COMPARE-WORK.
007100     05  WS-CM-PATTERN           PIC X(30).
007200     05  WS-CM-GENERIC           PIC X(30).
007300     05  WS-CM-DRUGCLASS         PIC X(30).
007400
007500 01  WS-COMPARE-BUFFERS.
007600     05  WS-HAYSTACK-BUF         PIC X(255).
007700     05  WS-NEEDLE-BUF           PIC X(255).
007800     05  WS-SUBSTR-SW            PIC X(01).
007900         88  SUBSTRING-FOUND         VALUE "Y".
008000
008100*    ALTERNATE SPLIT VIEW - CARRIED OVER FROM RXBEERSE SO A
008200*    CONSOLE DUMP DURING A TRACE RUN CAN SHOW BOTH BUFFERS
008300*    WITHOUT A SEPARATE DISPLAY STATEMENT FOR EACH HALF.
008400 01  WS-COMPARE-HALVES REDEFINES WS-COMPARE-BUFFERS.
008500     05  WS-HAY-FIRST-HALF       PIC X(128).
008600     05  WS-HAY-SECOND-HALF      PIC X(127).
008700     05  WS-NDL-FIRST-HALF       PIC X(128).
008800     05  WS-NDL-SECOND-HALF      PIC X(127).
008900     05  FILLER                  PIC X(01).
009000
009100*****************************************************************
009200*    STATIC DRUG-CLASS TO MEMBER-DRUG TABLE - MAINTAINED BY
009300*    HAND.  ADD A NEW CLASS BY APPENDING A FILLER LINE AND
009400*    BUMPING THE OCCURS COUNT BELOW - DO NOT RESHUFFLE THE
009500*    EXISTING ENTRIES, THE PHARMACY AUDIT SCRIPT KEYS OFF
009600*    THEIR POSITION.
009700*****************************************************************
009800 01  DRUG-CLASS-MAP-VALUES.
009900     05  FILLER PIC X(20) VALUE "benzodiazepine".
010000     05  FILLER PIC X(60) VALUE
010100     "alprazolam,lorazepam,diazepam,clonazepam,temazepam".
010200     05  FILLER PIC X(20) VALUE "z-drug".
010300     05  FILLER PIC X(60) VALUE "zolpidem,zopiclone,eszopiclone".
010400     05  FILLER PIC X(20) VALUE "nsaid".
010500     05  FILLER PIC X(60) VALUE
010600     "ibuprofen,naproxen,diclofenac,celecoxib,meloxicam".
010700     05  FILLER PIC X(20) VALUE "ppi".
010800     05  FILLER PIC X(60) VALUE
010900     "omeprazole,esomeprazole,lansoprazole,pantoprazole".
011000     05  FILLER PIC X(20) VALUE "ssri".
011100     05  FILLER PIC X(60) VALUE
011200     "fluoxetine,sertraline,paroxetine,citalopram,escitalopram".
011300     05  FILLER PIC X(20) VALUE "tricyclic".
011400     05  FILLER PIC X(60) VALUE
011500     "amitriptyline,nortriptyline,imipramine,doxepin".
011600     05  FILLER PIC X(20) VALUE "antihistamine".
011700     05  FILLER PIC X(60) VALUE
011800     "diphenhydramine,chlorpheniramine,hydroxyzine".
011900     05  FILLER PIC X(20) VALUE "thiazide".
012000     05  FILLER PIC X(60) VALUE
012100     "hydrochlorothiazide,chlorthalidone".
012200     05  FILLER PIC X(20) VALUE "loop diuretic".
012300     05  FILLER PIC X(60) VALUE
012400     "furosemide,torsemide,bumetanide".
012500     05  FILLER PIC X(20) VALUE "statin".
012600     05  FILLER PIC X(60) VALUE
012700     "atorvastatin,simvastatin,rosuvastatin,pravastatin".
012800     05  FILLER PIC X(20) VALUE "anticoagulant".
012900     05  FILLER PIC X(60) VALUE
013000     "warfarin,apixaban,rivaroxaban,dabigatran".
013100     05  FILLER PIC X(20) VALUE "antiplatelet".
013200     05  FILLER PIC X(60) VALUE "aspirin,clopidogrel".
013300     05  FILLER PIC X(20) VALUE "acei".
013400     05  FILLER PIC X(60) VALUE
013500     "lisinopril,enalapril,ramipril".
013600     05  FILLER PIC X(20) VALUE "arb".
013700     05  FILLER PIC X(60) VALUE
013800     "losartan,valsartan,irbesartan".
013900     05  FILLER PIC X(20) VALUE "beta-blocker".
014000     05  FILLER PIC X(60) VALUE
014100     "metoprolol,atenolol,bisoprolol,carvedilol".
014200     05  FILLER PIC X(20) VALUE "digoxin".
014300     05  FILLER PIC X(60) VALUE "digoxin".
014400
014500 01  DRUG-CLASS-MAP-TBL REDEFINES DRUG-CLASS-MAP-VALUES.
014600     05  DCM-ENTRY OCCURS 16 TIMES INDEXED BY DCM-IDX.
014700         10  DCM-CLASS-NAME      PIC X(20).
014800         10  DCM-MEMBER-LIST     PIC X(60).
014900
015000 COPY RXENGRES.
015100
015200*    DEBUG VIEW OF THE MATCH COUNT.
015300 01  RX-MATCH-COUNT-DISP REDEFINES
015400     RX-MATCH-COUNT             PIC S9(4).
015500
015600 LINKAGE SECTION.
015700 01  STPSTR-CALL-REC.
015800     05  STPSTR-CALL-TYPE-SW     PIC X(01).
015900         88  STOPP-CALL              VALUE "S".
016000         88  START-CALL              VALUE "T".
016100     05  STPSTR-IN-AGE           PIC 9(03).
016200     05  STPSTR-IN-COMORBID-TBL OCCURS 5 TIMES.
016300         10  STPSTR-IN-COMORBIDITY   PIC X(30).
016400     05  STPSTR-IN-GENERIC-NAME  PIC X(30).
016500     05  STPSTR-IN-DRUG-CLASS    PIC X(30).
016600     05  STPSTR-IN-MED-COUNT     PIC 9(02).
016700     05  STPSTR-IN-MED-TBL OCCURS 20 TIMES.
016800         10  STPSTR-IN-MED-CLASS     PIC X(30).
016900         10  STPSTR-IN-MED-GENERIC   PIC X(30).
017000
017100*    STOPP/START TABLE SHAPES MUST MATCH RXREFTB1 BYTE FOR BYTE.
017200 01  STOPP-TABLE-CTL.
017300     05  STOPP-TBL-COUNT         PIC S9(4) COMP.
017400     05  STOPP-TABLE OCCURS 60 TIMES
017500             INDEXED BY STOPP-IDX.
017600         10  STOPP-RULE-ID       PIC X(06).
017700         10  STOPP-DRUG-CLASS    PIC X(30).
017800         10  STOPP-CONDITION     PIC X(40).
017900         10  STOPP-RATIONALE     PIC X(60).
018000         10  STOPP-ACTION        PIC X(30).
018100         10  STOPP-SEVERITY      PIC X(08).
018200
018300 01  START-TABLE-CTL.
018400     05  START-TBL-COUNT         PIC S9(4) COMP.
018500     05  START-TABLE OCCURS 40 TIMES
018600             INDEXED BY START-IDX.
018700         10  START-RULE-ID       PIC X(06).
018800         10  START-SYSTEM        PIC X(20).
018900         10  START-DRUG-CLASS    PIC X(30).
019000         10  START-CONDITION     PIC X(40).
019100         10  START-INDICATION    PIC X(40).
019200         10  START-RECOMMEND     PIC X(60).
019300         10  START-EVIDENCE      PIC X(08).
019400             88  START-EVIDENCE-STRONG   VALUE "Strong".
019500             88  START-EVIDENCE-MODERATE VALUE "Moderate".
019600
019700 PROCEDURE DIVISION USING STPSTR-CALL-REC, STOPP-TABLE-CTL,
019800         START-TABLE-CTL, RX-ENGINE-RESULT.
019900 000-HOUSEKEEPING.
020000     MOVE ZERO TO RX-MATCH-COUNT.
020100     IF STOPP-CALL
020200         PERFORM 100-STOPP-PASS THRU 100-EXIT
020300     ELSE IF START-CALL
020400         PERFORM 200-START-PASS THRU 200-EXIT.
020500     GOBACK.
020600
020700 100-STOPP-PASS.
020800     IF STOPP-TBL-COUNT = ZERO
020900         GO TO 100-EXIT.
021000     PERFORM 110-TEST-STOPP-ROW THRU 110-EXIT
021100         VARYING STOPP-IDX FROM 1 BY 1
021200         UNTIL STOPP-IDX > STOPP-TBL-COUNT
021300            OR RX-MATCH-COUNT = 3.
021400 100-EXIT.
021500     EXIT.
021600
021700 110-TEST-STOPP-ROW.
021800     MOVE STOPP-DRUG-CLASS(STOPP-IDX) TO WS-CM-PATTERN.
021900     MOVE STPSTR-IN-GENERIC-NAME      TO WS-CM-GENERIC.
022000     MOVE STPSTR-IN-DRUG-CLASS        TO WS-CM-DRUGCLASS.
022100     PERFORM 600-DRUG-CLASS-MATCH THRU 600-EXIT.
022200     IF NOT CLASS-MATCHED
022300         GO TO 110-EXIT.
022400
022500     MOVE STOPP-CONDITION(STOPP-IDX) TO WS-HAYSTACK-BUF.
022600     PERFORM 400-CONDITION-MATCH THRU 400-EXIT.
022700     IF NOT CONDITION-MET
022800         GO TO 110-EXIT.
022900
023000     ADD 1 TO RX-MATCH-COUNT.
023100     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
023200     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
023300     STRING "STOPP criteria matched: " DELIMITED BY SIZE
023400            STOPP-RATIONALE(STOPP-IDX) DELIMITED BY SIZE
023500         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
023600     MOVE "Review indication and necessity"
023700         TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
023800     MOVE STOPP-ACTION(STOPP-IDX)
023900         TO RX-MONITOR-TEXT(RX-MATCH-IDX).
024000     MOVE STOPP-SEVERITY(STOPP-IDX)
024100         TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
024200     MOVE ZERO TO RX-NUMERIC-VAL(RX-MATCH-IDX).
024300     MOVE "N" TO RX-ESCALATE-SW(RX-MATCH-IDX).
024400 110-EXIT.
024500     EXIT.
024600
024700*    RX-0263 - STRONG-EVIDENCE ROWS ARE REPORTED AHEAD OF THE
024800*    MODERATE ONES.  FIRST PASS ONLY TAKES STRONG HITS UP TO THE
024900*    3-SLOT CAP, SECOND PASS FILLS ANY SLOTS LEFT OVER WITH THE
025000*    REST OF THE TABLE.                                       TDW
025100 200-START-PASS.
025200     IF START-TBL-COUNT = ZERO
025300         GO TO 200-EXIT.
025400     SET START-SORT-STRONG-PASS TO TRUE.
025500     PERFORM 210-TEST-START-ROW THRU 210-EXIT
025600         VARYING START-IDX FROM 1 BY 1
025700         UNTIL START-IDX > START-TBL-COUNT
025800            OR RX-MATCH-COUNT = 3.
025900     SET START-SORT-OTHER-PASS TO TRUE.
026000     PERFORM 210-TEST-START-ROW THRU 210-EXIT
026100         VARYING START-IDX FROM 1 BY 1
026200         UNTIL START-IDX > START-TBL-COUNT
026300            OR RX-MATCH-COUNT = 3.
026400 200-EXIT.
026500     EXIT.
026600
026700 210-TEST-START-ROW.
026800     IF START-SORT-STRONG-PASS
026900             AND NOT START-EVIDENCE-STRONG(START-IDX)
027000         GO TO 210-EXIT.
027100     IF START-SORT-OTHER-PASS AND START-EVIDENCE-STRONG(START-IDX)
027200         GO TO 210-EXIT.
027300
027400     MOVE START-CONDITION(START-IDX) TO WS-HAYSTACK-BUF.
027500     PERFORM 400-CONDITION-MATCH THRU 400-EXIT.
027600     IF NOT CONDITION-MET
027700         GO TO 210-EXIT.
027800
027900*    THE PATIENT ALREADY TAKES SOMETHING IN THIS CLASS - NO
028000*    START GAP TO REPORT.
028100     MOVE "N" TO WS-ANY-MED-MATCH-SW.
028200     IF STPSTR-IN-MED-COUNT NOT = ZERO
028300         PERFORM 220-TEST-ONE-MED THRU 220-EXIT
028400             VARYING WS-MED-SUB FROM 1 BY 1
028500             UNTIL WS-MED-SUB > STPSTR-IN-MED-COUNT
028600                OR SOME-MED-MATCHES.
028700     IF SOME-MED-MATCHES
028800         GO TO 210-EXIT.
028900
029000     ADD 1 TO RX-MATCH-COUNT.
029100     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
029200     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
029300     STRING START-RULE-ID(START-IDX) DELIMITED BY SIZE
029400            " " DELIMITED BY SIZE
029500            START-SYSTEM(START-IDX) DELIMITED BY SIZE
029600         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
029700     MOVE START-RECOMMEND(START-IDX)
029800         TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
029900     MOVE START-INDICATION(START-IDX)
030000         TO RX-MONITOR-TEXT(RX-MATCH-IDX).
030100     MOVE START-EVIDENCE(START-IDX)
030200         TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
030300     MOVE ZERO TO RX-NUMERIC-VAL(RX-MATCH-IDX).
030400     MOVE "N" TO RX-ESCALATE-SW(RX-MATCH-IDX).
030500 210-EXIT.
030600     EXIT.
030700
030800 220-TEST-ONE-MED.
030900     MOVE START-DRUG-CLASS(START-IDX)      TO WS-CM-PATTERN.
031000     MOVE STPSTR-IN-MED-GENERIC(WS-MED-SUB) TO WS-CM-GENERIC.
031100     MOVE STPSTR-IN-MED-CLASS(WS-MED-SUB)   TO WS-CM-DRUGCLASS.
031200     PERFORM 600-DRUG-CLASS-MATCH THRU 600-EXIT.
031300     IF CLASS-MATCHED
031400         SET SOME-MED-MATCHES TO TRUE.
031500 220-EXIT.
031600     EXIT.
031700
031800 400-CONDITION-MATCH.
031900*    WS-HAYSTACK-BUF HOLDS THE CONDITION TEXT ON ENTRY.
032000     MOVE "N" TO WS-COND-MATCH-SW.
032100     MOVE ZERO TO WS-AGE-TALLY.
032200     INSPECT WS-HAYSTACK-BUF TALLYING WS-AGE-TALLY
032300         FOR ALL ">=65".
032400     IF WS-AGE-TALLY NOT = ZERO
032500         IF STPSTR-IN-AGE >= 65
032600             SET CONDITION-MET TO TRUE.
032700         GO TO 400-EXIT.
032800
032900     MOVE ZERO TO WS-AGE-TALLY.
033000     INSPECT WS-HAYSTACK-BUF TALLYING WS-AGE-TALLY
033100         FOR ALL ">=85".
033200     IF WS-AGE-TALLY NOT = ZERO
033300         IF STPSTR-IN-AGE >= 85
033400             SET CONDITION-MET TO TRUE.
033500         GO TO 400-EXIT.
033600
033700     PERFORM 410-SCAN-COMORBIDITIES THRU 410-EXIT
033800         VARYING WS-MED-SUB FROM 1 BY 1
033900         UNTIL WS-MED-SUB > 5
034000            OR CONDITION-MET.
034100 400-EXIT.
034200     EXIT.
034300
034400 410-SCAN-COMORBIDITIES.
034500     IF STPSTR-IN-COMORBIDITY(WS-MED-SUB) = SPACES
034600         GO TO 410-EXIT.
034700     MOVE STPSTR-IN-COMORBIDITY(WS-MED-SUB) TO WS-NEEDLE-BUF.
034800     MOVE "N" TO WS-SUBSTR-SW.
034900     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
035000         WS-SUBSTR-SW.
035100     IF SUBSTRING-FOUND
035200         SET CONDITION-MET TO TRUE.
035300 410-EXIT.
035400     EXIT.
035500
035600 600-DRUG-CLASS-MATCH.
035700*    WS-CM-PATTERN / WS-CM-GENERIC / WS-CM-DRUGCLASS SET BY
035800*    THE CALLER.  RESULT COMES BACK IN WS-CLASS-MATCH-SW.
035900     MOVE "N" TO WS-CLASS-MATCH-SW.
036000     MOVE WS-CM-PATTERN TO WS-HAYSTACK-BUF.
036100     MOVE WS-CM-GENERIC TO WS-NEEDLE-BUF.
036200     MOVE "N" TO WS-SUBSTR-SW.
036300     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
036400         WS-SUBSTR-SW.
036500     IF SUBSTRING-FOUND
036600         SET CLASS-MATCHED TO TRUE
036700         GO TO 600-EXIT.
036800
036900     MOVE WS-CM-PATTERN   TO WS-HAYSTACK-BUF.
037000     MOVE WS-CM-DRUGCLASS TO WS-NEEDLE-BUF.
037100     MOVE "N" TO WS-SUBSTR-SW.
037200     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
037300         WS-SUBSTR-SW.
037400     IF SUBSTRING-FOUND
037500         SET CLASS-MATCHED TO TRUE
037600         GO TO 600-EXIT.
037700
037800     PERFORM 610-SCAN-CLASS-MAP THRU 610-EXIT
037900         VARYING DCM-IDX FROM 1 BY 1
038000         UNTIL DCM-IDX > 16
038100            OR CLASS-MATCHED.
038200 600-EXIT.
038300     EXIT.
038400
038500 610-SCAN-CLASS-MAP.
038600     MOVE WS-CM-PATTERN         TO WS-HAYSTACK-BUF.
038700     MOVE DCM-CLASS-NAME(DCM-IDX) TO WS-NEEDLE-BUF.
038800     MOVE "N" TO WS-SUBSTR-SW.
038900     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
039000         WS-SUBSTR-SW.
039100     IF NOT SUBSTRING-FOUND
039200         GO TO 610-EXIT.
039300
039400     MOVE DCM-MEMBER-LIST(DCM-IDX) TO WS-HAYSTACK-BUF.
039500     MOVE WS-CM-GENERIC             TO WS-NEEDLE-BUF.
039600     MOVE "N" TO WS-SUBSTR-SW.
039700     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
039800         WS-SUBSTR-SW.
039900     IF SUBSTRING-FOUND
040000         SET CLASS-MATCHED TO TRUE.
040100 610-EXIT.
040200     EXIT.
