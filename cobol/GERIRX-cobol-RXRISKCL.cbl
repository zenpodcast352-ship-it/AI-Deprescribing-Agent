000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXRISKCL.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 07/24/89.
000700 DATE-COMPILED. 07/24/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 072489   MP   RX-0008  ORIGINAL - RISK CLASSIFIER.  ROLLS THE
001500*                        ACB/BEERS/STOPP FLAGS INTO A BASE RED/
001600*                        YELLOW/GREEN CALL, CALL-TYPE "B".
001700* 081489   MP   RX-0011  ADDED THE PRIORITY CLASSIFIER ESCALATION
001800*                        WALK (TTB, GENDER, FRAILTY, HERBAL, IN
001900*                        THAT ORDER) TO CALL-TYPE "B" - THIS IS
002000*                        THE SAME PASS, JUST CARRIED FURTHER.
002100* 091289   MP   RX-0014  ADDED CALL-TYPE "M", THE QUICK FLAG-
002200*                        SCAN CATEGORY USED BY THE ANALYSIS
002300*                        SERVICE'S PER-MEDICATION LOOP WHEN THE
002400*                        FULL ESCALATION WALK IS NOT NEEDED.
002500*                        ADDED CALL-TYPES "S" (NUMERIC SCORE),
002600*                        "T" (TAPER-REQUIRED TEST) AND "H" (HERB
002700*                        CLASSIFICATION) SO ALL FIVE OF THE RISK-
002800*                        RELATED CALCS LIVE IN ONE LOAD MODULE.
002900* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
003000*                        FIELDS IN THIS PROGRAM.  NO CHANGE
003100*                        REQUIRED.
003200* 061503   TDW  RX-0171  JUSTIFICATION TEXT NOW READS "BASE X
003300*                        ESCALATED TO Y" INSTEAD OF JUST THE
003400*                        FINAL CATEGORY - PHARMACY WANTED TO SEE
003500*                        WHAT MOVED THE NEEDLE ON REVIEW.
003600* 081509   TDW  RX-0291  CALL-TYPE "M" (MEDCAT-CLASSIFY) PULLED.
003700*                        WENT LOOKING FOR WHO SETS IT AND CAME UP
003800*                        EMPTY - RXANALYS ONLY EVER USES B, S AND
003900*                        T, AND NEVER FILLS IN THE FLAG-TEXT TABLE
004000*                        THIS CALL SCANNED, SO IT WAS DEAD ON
004100*                        ARRIVAL AND WOULD HAVE SCANNED BLANKS IF
004200*                        IT EVER RAN.  CALL-TYPE "B" ALREADY
004300*                        PRODUCES AND REPORTS THE MEDICATION'S
004400*                        CATEGORY WITH THE FULL ESCALATION WALK
004500*                        AND JUSTIFICATION TEXT, SO THERE WAS
004600*                        NOTHING LEFT FOR "M" TO DO.
004700* 081509   TDW  RX-0301  ADDED DISPLAY-ABLE REDEFINES OVER
004800*                        WS-BASE-SCORE AND RISKCL-IN-ACB-SCORE -
004900*                        RX-0291 LEFT THIS PROGRAM WITH ONLY ONE
005000*                        TRACE VIEW WHEN EVERY OTHER LOAD MODULE
005100*                        IN THE SUITE CARRIES SEVERAL.  NO LOGIC
005200*                        CHANGE.
005300*****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 01  MISC-FIELDS.
006900     05  WS-BASE-SCORE           PIC S9(3) COMP.
007000     05  WS-RAW-SCORE            PIC S9(3) COMP.
007100     05  FILLER                  PIC X(01).
007200
007300*    DISPLAY-ABLE VIEW OF THE RAW (PRE-CLAMP) SCORE FOR TRACE.
007400 01  WS-RAW-SCORE-DISP REDEFINES
007500     WS-RAW-SCORE               PIC S9(3).
007600
007700*    RX-0301 - DISPLAY-ABLE VIEW OF THE BASE-BY-CATEGORY SCORE
007800*    FOR TRACE, SAME IDIOM AS THE RAW-SCORE VIEW ABOVE.
007900 01  WS-BASE-SCORE-DISP REDEFINES
008000     WS-BASE-SCORE              PIC S9(3).
008100
008200 LINKAGE SECTION.
008300 01  RISKCL-CALL-REC.
008400     05  RISKCL-CALL-TYPE-SW     PIC X(01).
008500         88  BASE-CALL               VALUE "B".
008600         88  SCORE-CALL               VALUE "S".
008700         88  TAPERREQ-CALL            VALUE "T".
008800         88  HERBCL-CALL              VALUE "H".
008900     05  RISKCL-IN-ACB-SCORE      PIC S9(3) COMP.
009000*    RX-0301 - DISPLAY-ABLE VIEW OF THE INCOMING ACB SCORE FOR
009100*    THE DIAGNOSTIC DISPLAY IN 100-BASE-CLASSIFY'S CALLERS.
009200     05  RISKCL-IN-ACB-SCORE-DISP REDEFINES
009300         RISKCL-IN-ACB-SCORE      PIC S9(3).
009400     05  RISKCL-IN-BEERS-SW       PIC X(01).
009500         88  RISKCL-BEERS-MATCHED     VALUE "Y".
009600     05  RISKCL-IN-STOPP-SW       PIC X(01).
009700         88  RISKCL-STOPP-MATCHED     VALUE "Y".
009800     05  RISKCL-IN-TTB-ISSUE-SW   PIC X(01).
009900         88  RISKCL-TTB-ISSUE         VALUE "Y".
010000     05  RISKCL-IN-GENDER-SW      PIC X(01).
010100         88  RISKCL-GENDER-HIGH       VALUE "Y".
010200     05  RISKCL-IN-FRAILTY-SW     PIC X(01).
010300         88  RISKCL-FRAILTY-ESC       VALUE "Y".
010400     05  RISKCL-IN-HERB-MAJOR-SW  PIC X(01).
010500         88  RISKCL-HERB-MAJOR        VALUE "Y".
010600     05  RISKCL-IN-HERB-ANY-SW    PIC X(01).
010700         88  RISKCL-HERB-ANY          VALUE "Y".
010800     05  RISKCL-IN-FLAG-COUNT     PIC 9(02).
010900     05  RISKCL-OUT-CATEGORY      PIC X(06).
011000         88  RISKCL-OUT-RED           VALUE "RED".
011100         88  RISKCL-OUT-YELLOW        VALUE "YELLOW".
011200         88  RISKCL-OUT-GREEN         VALUE "GREEN".
011300     05  RISKCL-OUT-BASE-CAT      PIC X(06).
011400     05  RISKCL-OUT-JUSTIFY       PIC X(80).
011500     05  RISKCL-OUT-SCORE         PIC 9(02).
011600     05  RISKCL-OUT-TAPER-SW      PIC X(01).
011700         88  RISKCL-TAPER-REQUIRED    VALUE "Y".
011800     05  RISKCL-OUT-MSG-TEXT      PIC X(40).
011900
012000 PROCEDURE DIVISION USING RISKCL-CALL-REC.
012100 000-HOUSEKEEPING.
012200     IF BASE-CALL
012300         PERFORM 100-BASE-CLASSIFY THRU 100-EXIT
012400     ELSE IF SCORE-CALL
012500         PERFORM 300-COMPUTE-SCORE THRU 300-EXIT
012600     ELSE IF TAPERREQ-CALL
012700         PERFORM 400-TAPER-REQUIRED THRU 400-EXIT
012800     ELSE IF HERBCL-CALL
012900         PERFORM 500-HERB-CLASSIFY THRU 500-EXIT.
013000 000-EXIT.
013100     GOBACK.
013200
013300*    BASE RISK CLASSIFICATION PLUS THE FOUR-STEP ESCALATION WALK
013400*    (TTB, GENDER, FRAILTY, HERBAL) - PRIORITY CLASSIFIER LOGIC.
013500 100-BASE-CLASSIFY.
013600     MOVE SPACES TO RISKCL-OUT-JUSTIFY.
013700     IF RISKCL-IN-ACB-SCORE >= 3
013800         OR (RISKCL-BEERS-MATCHED AND RISKCL-STOPP-MATCHED)
013900         MOVE "RED" TO RISKCL-OUT-BASE-CAT
014000     ELSE
014100         IF RISKCL-IN-ACB-SCORE >= 1
014200             OR RISKCL-BEERS-MATCHED OR RISKCL-STOPP-MATCHED
014300             MOVE "YELLOW" TO RISKCL-OUT-BASE-CAT
014400         ELSE
014500             MOVE "GREEN" TO RISKCL-OUT-BASE-CAT.
014600     MOVE RISKCL-OUT-BASE-CAT TO RISKCL-OUT-CATEGORY.
014700
014800     IF RISKCL-TTB-ISSUE AND NOT RISKCL-OUT-RED
014900         SET RISKCL-OUT-RED TO TRUE.
015000
015100     IF RISKCL-GENDER-HIGH
015200         IF RISKCL-OUT-GREEN
015300             SET RISKCL-OUT-YELLOW TO TRUE
015400         ELSE IF RISKCL-OUT-YELLOW
015500             SET RISKCL-OUT-RED TO TRUE.
015600
015700     IF RISKCL-FRAILTY-ESC
015800         IF RISKCL-OUT-GREEN
015900             SET RISKCL-OUT-YELLOW TO TRUE
016000         ELSE IF RISKCL-OUT-YELLOW
016100             SET RISKCL-OUT-RED TO TRUE.
016200
016300     IF RISKCL-HERB-MAJOR
016400         SET RISKCL-OUT-RED TO TRUE
016500     ELSE IF RISKCL-HERB-ANY AND RISKCL-OUT-GREEN
016600         SET RISKCL-OUT-YELLOW TO TRUE.
016700
016800     IF RISKCL-OUT-CATEGORY NOT = RISKCL-OUT-BASE-CAT
016900         STRING "Base " DELIMITED BY SIZE
017000                RISKCL-OUT-BASE-CAT DELIMITED BY SIZE
017100                " escalated to " DELIMITED BY SIZE
017200                RISKCL-OUT-CATEGORY DELIMITED BY SIZE
017300             INTO RISKCL-OUT-JUSTIFY.
017400 100-EXIT.
017500     EXIT.
017600
017700*    NUMERIC RISK SCORE - BASE-BY-CATEGORY PLUS ACB PLUS FLAG
017800*    COUNT, CLAMPED TO THE 1-10 RANGE THE PRINT REPORT COLUMN
017900*    WAS SIZED FOR.
018000 300-COMPUTE-SCORE.
018100     IF RISKCL-OUT-RED
018200         MOVE 8 TO WS-BASE-SCORE
018300     ELSE IF RISKCL-OUT-YELLOW
018400         MOVE 5 TO WS-BASE-SCORE
018500     ELSE
018600         MOVE 2 TO WS-BASE-SCORE.
018700
018800     COMPUTE WS-RAW-SCORE = WS-BASE-SCORE + RISKCL-IN-ACB-SCORE
018900         + RISKCL-IN-FLAG-COUNT.
019000
019100     IF WS-RAW-SCORE > 10
019200         MOVE 10 TO RISKCL-OUT-SCORE
019300     ELSE IF WS-RAW-SCORE < 1
019400         MOVE 1 TO RISKCL-OUT-SCORE
019500     ELSE
019600         MOVE WS-RAW-SCORE TO RISKCL-OUT-SCORE.
019700 300-EXIT.
019800     EXIT.
019900
020000*    TAPER-REQUIRED - MEDICATIONS ONLY, RED OR YELLOW ONLY.
020100*    HERBS NEVER TAPER - THE CALLER SIMPLY DOES NOT CALL THIS
020200*    ENTRY POINT FOR A HERB ROW.
020300 400-TAPER-REQUIRED.
020400     IF RISKCL-OUT-RED OR RISKCL-OUT-YELLOW
020500         SET RISKCL-TAPER-REQUIRED TO TRUE
020600     ELSE
020700         MOVE "N" TO RISKCL-OUT-TAPER-SW.
020800 400-EXIT.
020900     EXIT.
021000
021100*    HERB CLASSIFICATION - BASED SOLELY ON THE HERB'S OWN
021200*    INTERACTION SWITCHES, NEVER ON A MEDICATION'S ACB/BEERS/
021300*    STOPP RESULT.
021400 500-HERB-CLASSIFY.
021500     IF RISKCL-HERB-MAJOR
021600         SET RISKCL-OUT-RED TO TRUE
021700         MOVE SPACES TO RISKCL-OUT-MSG-TEXT
021800     ELSE IF RISKCL-HERB-ANY
021900         SET RISKCL-OUT-YELLOW TO TRUE
022000         MOVE SPACES TO RISKCL-OUT-MSG-TEXT
022100     ELSE
022200         SET RISKCL-OUT-GREEN TO TRUE
022300         MOVE "No interactions identified"
022400             TO RISKCL-OUT-MSG-TEXT.
022500 500-EXIT.
022600     EXIT.
