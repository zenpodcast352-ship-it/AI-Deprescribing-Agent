000100*****************************************************************
000200*    R X A B E N D  -  DIAGNOSTIC / ABEND MESSAGE RECORD
000300*****************************************************************
000400*  BUILT BY EVERY RXxxxxxx PROGRAM'S 1000-ABEND-RTN AND MOVED
000500*  TO SYSOUT BEFORE THE PROGRAM CALLS GOBACK WITH A NON-ZERO
000600*  RETURN-CODE.  SAME SHAPE THE SHOP HAS USED SINCE PATSRCH.
000700*****************************************************************
000800 01  ABEND-MSG-REC.
000900     05  ABND-PGM-ID                  PIC X(08).
001000     05  ABND-PARAGRAPH               PIC X(30).
001100     05  ABND-REASON                  PIC X(40).
001200     05  ABND-EXPECTED-VAL             PIC X(15).
001300     05  ABND-ACTUAL-VAL               PIC X(15).
001400     05  FILLER                        PIC X(12).
