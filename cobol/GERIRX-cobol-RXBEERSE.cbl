000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXBEERSE.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 05/19/89.
000700 DATE-COMPILED. 05/19/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 051989   MP   RX-0003  ORIGINAL - BEERS CRITERIA (PIM) ENGINE.
001500*                        SUBSTRING MATCH OF THE MEDICATION NAME
001600*                        AGAINST THE BEERS TABLE, GATED ON AGE
001700*                        UNLESS THE ROW IS A DISEASE-SPECIFIC
001800*                        CRITERION (CATEGORY = N/A).
001900* 021391   MP   RX-0068  UP TO THREE ROWS CAN NOW MATCH ONE
002000*                        MEDICATION - THE ORIGINAL VERSION QUIT
002100*                        ON THE FIRST HIT AND MISSED THE SECOND
002200*                        BEERS CRITERION ON DIGOXIN.
002300* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002400*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002500*                        REQUIRED.
002600* 030105   TDW  RX-0165  FLAG TEXT NOW CARRIES THE CATEGORY NAME
002700*                        SO THE PRINT REPORT DETAIL LINE READS
002800*                        THE SAME AS THE OLD MANUAL PIM REVIEW
002900*                        SHEET THE PHARMACY DEPT USED TO FILE.
003000*                        ADDED A DISPLAY-ABLE ROW COUNTER FOR
003100*                        TRACE RUNS WHILE THIS TICKET WAS OPEN.
003200* 091214   TDW  RX-0247  AGE GATE TEST WAS BACKWARDS - N/A ROWS
003300*                        WERE MATCHING WITH NO AGE CHECK AT ALL
003400*                        AND THE DISEASE-SPECIFIC ROWS WERE THE
003500*                        ONES BEING HELD TO AGE 65+.  PHARMACY
003600*                        CAUGHT IT ON A 58-YEAR-OLD'S REVIEW.
003700*                        FLIPPED THE 88-LEVEL TEST TO MATCH THE
003800*                        RX-0003 HEADER NOTE, WHICH WAS RIGHT
003900*                        ALL ALONG.
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-AGE-GATE-SW          PIC X(01) VALUE "N".
005700         88  AGE-GATE-OPEN           VALUE "Y".
005800     05  WS-ROWS-SCANNED         PIC S9(4) COMP VALUE ZERO.
005900     05  FILLER                  PIC X(01).
006000
006100*    DISPLAY-ABLE VIEW OF THE ROW COUNTER FOR TRACE RUNS.
006200 01  WS-ROWS-SCANNED-DISP REDEFINES
006300     WS-ROWS-SCANNED            PIC S9(4).
006400
006500 01  WS-COMPARE-BUFFERS.
006600     05  WS-HAYSTACK-BUF         PIC X(255).
006700     05  WS-NEEDLE-BUF           PIC X(255).
006800     05  WS-SUBSTR-SW            PIC X(01).
006900         88  SUBSTRING-FOUND         VALUE "Y".
007000
007100*    ALTERNATE SPLIT VIEW OF THE TWO 255-BYTE CALL BUFFERS -
007200*    LEFT IN PLACE FROM THE DEBUGGING SESSION ON TICKET
007300*    RX-0068 SO THE NEXT PERSON CAN SEE BOTH HALVES AT ONCE
007400*    IN A CONSOLE DUMP WITHOUT RE-CODING A DISPLAY STATEMENT.
007500 01  WS-COMPARE-HALVES REDEFINES WS-COMPARE-BUFFERS.
007600     05  WS-HAY-FIRST-HALF       PIC X(128).
007700     05  WS-HAY-SECOND-HALF      PIC X(127).
007800     05  WS-NDL-FIRST-HALF       PIC X(128).
007900     05  WS-NDL-SECOND-HALF      PIC X(127).
008000     05  FILLER                  PIC X(01).
008100
008200 COPY RXENGRES.
008300
008400*    DISPLAY-ABLE VIEW OF THE MATCH COUNT FOR TRACE RUNS.
008500 01  RX-MATCH-COUNT-DISP REDEFINES
008600     RX-MATCH-COUNT             PIC S9(4).
008700
008800 LINKAGE SECTION.
008900 01  BEERSE-LINK-REC.
009000     05  BEERSE-IN-GENERIC-NAME  PIC X(30).
009100     05  BEERSE-IN-AGE           PIC 9(03).
009200
009300*    BEERS TABLE SHAPE MUST MATCH THE BEERS-TABLE-CTL GROUP IN
009400*    COPYBOOK RXREFTB1 BYTE FOR BYTE.                          MP
009500 01  BEERS-TABLE-CTL.
009600     05  BEERS-TBL-COUNT         PIC S9(4) COMP.
009700     05  BEERS-TABLE OCCURS 100 TIMES
009800             INDEXED BY BEERS-IDX.
009900         10  BEERS-DRUG-NAME     PIC X(30).
010000         10  BEERS-CATEGORY      PIC X(30).
010100             88  BEERS-CATEGORY-NA   VALUE "N/A".
010200         10  BEERS-RATIONALE     PIC X(60).
010300         10  BEERS-RECOMMEND     PIC X(60).
010400         10  BEERS-STRENGTH      PIC X(10).
010500         10  BEERS-QUALITY       PIC X(10).
010600
010700 PROCEDURE DIVISION USING BEERSE-LINK-REC, BEERS-TABLE-CTL,
010800         RX-ENGINE-RESULT.
010900 000-HOUSEKEEPING.
011000     MOVE ZERO TO RX-MATCH-COUNT.
011100     MOVE ZERO TO WS-ROWS-SCANNED.
011200     IF BEERSE-IN-AGE >= 65
011300         SET AGE-GATE-OPEN TO TRUE
011400     ELSE
011500         MOVE "N" TO WS-AGE-GATE-SW.
011600
011700     IF BEERS-TBL-COUNT = ZERO
011800         GO TO 000-EXIT.
011900
012000     PERFORM 100-SEARCH-BEERS-TABLE THRU 100-EXIT
012100         VARYING BEERS-IDX FROM 1 BY 1
012200         UNTIL BEERS-IDX > BEERS-TBL-COUNT
012300            OR RX-MATCH-COUNT = 3.
012400 000-EXIT.
012500     GOBACK.
012600
012700 100-SEARCH-BEERS-TABLE.
012800     ADD 1 TO WS-ROWS-SCANNED.
012900     MOVE BEERS-DRUG-NAME(BEERS-IDX) TO WS-HAYSTACK-BUF.
013000     MOVE BEERSE-IN-GENERIC-NAME     TO WS-NEEDLE-BUF.
013100     MOVE "N"                        TO WS-SUBSTR-SW.
013200     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
013300         WS-SUBSTR-SW.
013400     IF NOT SUBSTRING-FOUND
013500         GO TO 100-EXIT.
013600
013700*    PLAIN AGE-BASED PIM ROWS (CATEGORY N/A) NEED THE PATIENT
013800*    TO BE 65+ - DISEASE-SPECIFIC ROWS (ANY OTHER CATEGORY)
013900*    APPLY REGARDLESS OF AGE.                          TDW
014000     IF NOT AGE-GATE-OPEN AND BEERS-CATEGORY-NA(BEERS-IDX)
014100         GO TO 100-EXIT.
014200
014300     ADD 1 TO RX-MATCH-COUNT.
014400     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
014500     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
014600     STRING "Beers Criteria: " DELIMITED BY SIZE
014700            BEERS-CATEGORY(BEERS-IDX) DELIMITED BY SIZE
014800         INTO RX-FLAG-TEXT(RX-MATCH-IDX).
014900     MOVE BEERS-RECOMMEND(BEERS-IDX)
015000         TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
015100     MOVE SPACES TO RX-MONITOR-TEXT(RX-MATCH-IDX).
015200     MOVE BEERS-STRENGTH(BEERS-IDX)
015300         TO RX-SEVERITY-TEXT(RX-MATCH-IDX).
015400     MOVE ZERO TO RX-NUMERIC-VAL(RX-MATCH-IDX).
015500     MOVE "N" TO RX-ESCALATE-SW(RX-MATCH-IDX).
015600 100-EXIT.
015700     EXIT.
