000100*****************************************************************
000200*    R X H R B I N   -   HERB DETAIL INPUT RECORD
000300*****************************************************************
000400*  ONE RECORD PER AYURVEDIC / HERBAL PRODUCT ON THE RXHRBDT
000500*  DETAIL FILE, SORTED ASCENDING BY HRB-PAT-ID.
000600*****************************************************************
000700 01  HERB-DTL-REC.
000800     05  HRB-PAT-ID                  PIC X(08).
000900     05  HRB-HERB-NAME               PIC X(30).
001000     05  HRB-DOSE-TXT                PIC X(15).
001100     05  HRB-INTENDED-EFFECT         PIC X(20).
001200     05  HRB-DURATION-CAT            PIC X(01).
001300         88  HRB-DURATION-SHORT          VALUE "S".
001400         88  HRB-DURATION-LONG           VALUE "L".
001500         88  HRB-DURATION-UNKNOWN        VALUE "U".
001600     05  FILLER                      PIC X(06).
