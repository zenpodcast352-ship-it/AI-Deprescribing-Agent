000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXANALYS.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 08/21/89.
000700 DATE-COMPILED. 08/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 082189   MP   RX-0012  ORIGINAL - ANALYSIS SERVICE.  LOADS THE
001500*                        NINE REFERENCE TABLES, RE-READS RXMATCH'S
001600*                        THREE VALIDATED FILES, RUNS EVERY ENGINE
001700*                        AGAINST EACH MEDICATION AND HERB, AND
001800*                        PRINTS THE PER-PATIENT DEPRESCRIBING
001900*                        REVIEW MODELED ON THE OLD PATLIST REPORT.
002000* 101589   MP   RX-0016  ADDED THE START-GAP PASS - RUNS ONCE PER
002100*                        PATIENT AFTER ALL MEDICATIONS ARE SCORED,
002200*                        AGAINST THE FULL CURRENT MED ARRAY.
002300* 040390   MP   RX-0019  HERB INTERACTION SCAN NOW RUNS BEFORE THE
002400*                        MED LOOP SO THE HERB-MAJOR/HERB-ANY
002500*                        SWITCHES ARE READY FOR EVERY MED'S
002600*                        ESCALATION CALL, NOT JUST THE LAST ONE.
002700* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002800*                        FIELDS CARRIED FORWARD ON OUTPUT.  NO
002900*                        CHANGE REQUIRED.
003000* 090311   TDW  RX-0159  PATIENT SKIPPED BY RXMATCH NEVER REACHES
003100*                        THIS PROGRAM - NO CHANGE NEEDED HERE, BUT
003200*                        NOTED SINCE THE TWO PROGRAMS SHARE THE
003300*                        SAME READ-AHEAD SHAPE.
003400* 061503   TDW  RX-0171  JUSTIFICATION TEXT ON THE DETAIL LINE NOW
003500*                        COMES STRAIGHT FROM RXRISKCL'S "BASE X
003600*                        ESCALATED TO Y" WORDING - SEE RXRISKCL'S
003700*                        OWN LOG FOR THE REASON.
003800* 052507   TDW  RX-0189  ADDED THE RUN TRAILER'S INTERACTION
003900*                        COLUMN - PHARMACY WANTED KNOWN PLUS
004000*                        SIMULATED HERB HITS ON ONE LINE.
004100* 081509   TDW  RX-0289  RXTTBENG NOW TAKES THE CURRENT MED'S DRUG
004200*                        CLASS AS WELL AS ITS GENERIC NAME - SEE
004300*                        RXTTBENG'S OWN LOG FOR THE REASON.
004400* 081509   TDW  RX-0291  RXRISKCL DROPPED CALL-TYPE "M" AND ITS
004500*                        FLAG-TEXT TABLE - WE NEVER SET THAT CALL
004600*                        TYPE HERE AND NEVER POPULATED THE TABLE
004700*                        IT SCANNED.  CALL-TYPE "B" BELOW ALREADY
004800*                        GIVES US THE CATEGORY AND JUSTIFICATION
004900*                        TEXT THE REPORT PRINTS.
005000* 082009   TDW  RX-0302  MEDICATIONS NEVER GOT A MONITORING PLAN
005100*                        LINE - ONLY THE PATIENT-LEVEL RECOMMEND
005200*                        AND ALERT LINES WERE PRINTING.  ADDED
005300*                        500-BUILD-MONITORING-PLAN, CALLED FOR
005400*                        EVERY MEDICATION RIGHT AFTER ITS TAPER
005500*                        SCHEDULE (IF ANY): TAPER-REQUIRED DRUGS
005600*                        WITH A TAPER ROW GET THE TAPER'S OWN
005700*                        FREQUENCY/DURATION AND PAUSE-CRITERIA-
005800*                        PLUS-FLAGS; OTHERWISE ANY YELLOW OR RED
005900*                        DRUG GETS THE STANDING MONTHLY-FOR-12-
006000*                        WEEKS LINE.
006100* 082009   TDW  RX-0303  600-BUILD-SAFETY-ALERTS PRINTED ONE
006200*                        "MAJOR HERB-DRUG INTERACTION" LINE NO
006300*                        MATTER HOW MANY WERE FOUND, BUT STILL
006400*                        ADDED THE FULL INTERACTION COUNT TO THE
006500*                        ALERT COUNT - THE TRAILER'S ALERT TOTAL
006600*                        RAN AHEAD OF THE LINES ON THE REPORT.
006700*                        NOW LOOPS THROUGH 605-WRITE-INTERACT-
006800*                        ALERT ONCE PER INTERACTION SO THE COUNT
006900*                        AND THE PRINTED LINES MATCH.
007000*****************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200         ASSIGN TO UT-S-SYSOUT
008300         ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT PATRPT
008600         ASSIGN TO UT-S-RXPATRP
008700         ORGANIZATION IS SEQUENTIAL.
008800
008900     SELECT PATIENT-FILE
009000         ASSIGN TO UT-S-RXPATVL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS PFCODE.
009300
009400     SELECT MEDICATION-FILE
009500         ASSIGN TO UT-S-RXMEDVL
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS MFCODE.
009800
009900     SELECT HERB-FILE
010000         ASSIGN TO UT-S-RXHRBVL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS HFCODE.
010300
010400     SELECT ACB-TABLE-FILE
010500         ASSIGN TO UT-S-RXACBTB
010600         ACCESS MODE IS SEQUENTIAL
010700         FILE STATUS IS TFCODE.
010800
010900     SELECT BEERS-TABLE-FILE
011000         ASSIGN TO UT-S-RXBRSTB
011100         ACCESS MODE IS SEQUENTIAL
011200         FILE STATUS IS TFCODE.
011300
011400     SELECT STOPP-TABLE-FILE
011500         ASSIGN TO UT-S-RXSTPTB
011600         ACCESS MODE IS SEQUENTIAL
011700         FILE STATUS IS TFCODE.
011800
011900     SELECT START-TABLE-FILE
012000         ASSIGN TO UT-S-RXSTRTB
012100         ACCESS MODE IS SEQUENTIAL
012200         FILE STATUS IS TFCODE.
012300
012400     SELECT TTB-TABLE-FILE
012500         ASSIGN TO UT-S-RXTTBTB
012600         ACCESS MODE IS SEQUENTIAL
012700         FILE STATUS IS TFCODE.
012800
012900     SELECT GENDER-TABLE-FILE
013000         ASSIGN TO UT-S-RXGNDTB
013100         ACCESS MODE IS SEQUENTIAL
013200         FILE STATUS IS TFCODE.
013300
013400     SELECT CFSMAP-TABLE-FILE
013500         ASSIGN TO UT-S-RXCFSTB
013600         ACCESS MODE IS SEQUENTIAL
013700         FILE STATUS IS TFCODE.
013800
013900     SELECT TAPER-TABLE-FILE
014000         ASSIGN TO UT-S-RXTAPTB
014100         ACCESS MODE IS SEQUENTIAL
014200         FILE STATUS IS TFCODE.
014300
014400     SELECT KNOWNINT-TABLE-FILE
014500         ASSIGN TO UT-S-RXKNITB
014600         ACCESS MODE IS SEQUENTIAL
014700         FILE STATUS IS TFCODE.
014800
014900     SELECT ASSESSMENT-FILE
015000         ASSIGN TO UT-S-RXASSMT
015100         ACCESS MODE IS SEQUENTIAL
015200         FILE STATUS IS OFCODE.
015300
015400     SELECT TAPER-STEP-FILE
015500         ASSIGN TO UT-S-RXTAPSC
015600         ACCESS MODE IS SEQUENTIAL
015700         FILE STATUS IS OFCODE.
015800
015900     SELECT PATSUM-FILE
016000         ASSIGN TO UT-S-RXPATSM
016100         ACCESS MODE IS SEQUENTIAL
016200         FILE STATUS IS OFCODE.
016300
016400 DATA DIVISION.
016500 FILE SECTION.
016600 FD  SYSOUT
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 130 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS SYSOUT-REC.
017200 01  SYSOUT-REC                 PIC X(130).
017300
017400*    THE DEPRESCRIBING REVIEW PRINT FILE - ONE BLOCK PER PATIENT,
017500*    LAID OUT THE SAME WAY PATLIST LAYS OUT THE CENSUS REPORT.
017600 FD  PATRPT
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 132 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS PATRPT-REC.
018200 01  PATRPT-REC                 PIC X(132).
018300
018400*    RXMATCH'S SCRUBBED PASS-THROUGH FILES - ALREADY BALANCED AND
018500*    IN PATIENT-ID SEQUENCE, SO NO OUT-OF-SEQUENCE CHECK IS NEEDED
018600*    HERE THE WAY IT IS IN RXMATCH ITSELF.
018700 FD  PATIENT-FILE
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 41 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS PATIENT-HDR-REC.
019300 COPY RXPATIN.
019400
019500 FD  MEDICATION-FILE
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 82 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS MEDICATION-DTL-REC.
020100 COPY RXMEDIN.
020200
020300 FD  HERB-FILE
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 82 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS HERB-DTL-REC.
020900 COPY RXHRBIN.
021000
021100*    THE NINE REFERENCE FILES BELOW ARE READ ONCE AT STARTUP AND
021200*    LOADED INTO THE OCCURS TABLES COPIED IN FROM RXREFTB1 AND
021300*    RXREFTB2.  EACH FD RECORD IS A FLAT PIC X OF THE TABLE ROW'S
021400*    OWN WIDTH SO A SINGLE READ ... INTO CAN GROUP-MOVE THE
021500*    FIELDS STRAIGHT INTO THE TABLE ROW - THE SAME TRICK THE OLD
021600*    RATE-TABLE LOADER IN CLCLBCST USED.                MP
021700 FD  ACB-TABLE-FILE
021800     RECORDING MODE IS F
021900     LABEL RECORDS ARE STANDARD
022000     RECORD CONTAINS 80 CHARACTERS
022100     BLOCK CONTAINS 0 RECORDS
022200     DATA RECORD IS ACB-FILE-REC.
022300 01  ACB-FILE-REC                PIC X(80).
022400
022500 FD  BEERS-TABLE-FILE
022600     RECORDING MODE IS F
022700     LABEL RECORDS ARE STANDARD
022800     RECORD CONTAINS 200 CHARACTERS
022900     BLOCK CONTAINS 0 RECORDS
023000     DATA RECORD IS BEERS-FILE-REC.
023100 01  BEERS-FILE-REC               PIC X(200).
023200
023300 FD  STOPP-TABLE-FILE
023400     RECORDING MODE IS F
023500     LABEL RECORDS ARE STANDARD
023600     RECORD CONTAINS 174 CHARACTERS
023700     BLOCK CONTAINS 0 RECORDS
023800     DATA RECORD IS STOPP-FILE-REC.
023900 01  STOPP-FILE-REC               PIC X(174).
024000
024100 FD  START-TABLE-FILE
024200     RECORDING MODE IS F
024300     LABEL RECORDS ARE STANDARD
024400     RECORD CONTAINS 204 CHARACTERS
024500     BLOCK CONTAINS 0 RECORDS
024600     DATA RECORD IS START-FILE-REC.
024700 01  START-FILE-REC               PIC X(204).
024800
024900 FD  TTB-TABLE-FILE
025000     RECORDING MODE IS F
025100     LABEL RECORDS ARE STANDARD
025200     RECORD CONTAINS 216 CHARACTERS
025300     BLOCK CONTAINS 0 RECORDS
025400     DATA RECORD IS TTB-FILE-REC.
025500 01  TTB-FILE-REC                 PIC X(216).
025600
025700 FD  GENDER-TABLE-FILE
025800     RECORDING MODE IS F
025900     LABEL RECORDS ARE STANDARD
026000     RECORD CONTAINS 203 CHARACTERS
026100     BLOCK CONTAINS 0 RECORDS
026200     DATA RECORD IS GENDER-FILE-REC.
026300 01  GENDER-FILE-REC              PIC X(203).
026400
026500 FD  CFSMAP-TABLE-FILE
026600     RECORDING MODE IS F
026700     LABEL RECORDS ARE STANDARD
026800     RECORD CONTAINS 90 CHARACTERS
026900     BLOCK CONTAINS 0 RECORDS
027000     DATA RECORD IS CFSMAP-FILE-REC.
027100 01  CFSMAP-FILE-REC              PIC X(90).
027200
027300 FD  TAPER-TABLE-FILE
027400     RECORDING MODE IS F
027500     LABEL RECORDS ARE STANDARD
027600     RECORD CONTAINS 310 CHARACTERS
027700     BLOCK CONTAINS 0 RECORDS
027800     DATA RECORD IS TAPER-FILE-REC.
027900 01  TAPER-FILE-REC               PIC X(310).
028000
028100 FD  KNOWNINT-TABLE-FILE
028200     RECORDING MODE IS F
028300     LABEL RECORDS ARE STANDARD
028400     RECORD CONTAINS 248 CHARACTERS
028500     BLOCK CONTAINS 0 RECORDS
028600     DATA RECORD IS KNOWNINT-FILE-REC.
028700 01  KNOWNINT-FILE-REC            PIC X(248).
028800
028900 FD  ASSESSMENT-FILE
029000     RECORDING MODE IS F
029100     LABEL RECORDS ARE STANDARD
029200     RECORD CONTAINS 180 CHARACTERS
029300     BLOCK CONTAINS 0 RECORDS
029400     DATA RECORD IS ASSESSMENT-OUT-REC.
029500 COPY RXASMOUT.
029600
029700 FD  TAPER-STEP-FILE
029800     RECORDING MODE IS F
029900     LABEL RECORDS ARE STANDARD
030000     RECORD CONTAINS 150 CHARACTERS
030100     BLOCK CONTAINS 0 RECORDS
030200     DATA RECORD IS TAPER-STEP-OUT-REC.
030300 COPY RXTAPOUT.
030400
030500 FD  PATSUM-FILE
030600     RECORDING MODE IS F
030700     LABEL RECORDS ARE STANDARD
030800     RECORD CONTAINS 30 CHARACTERS
030900     BLOCK CONTAINS 0 RECORDS
031000     DATA RECORD IS PATIENT-SUM-OUT-REC.
031100 COPY RXPATSUM.
031200
031300 WORKING-STORAGE SECTION.
031400 01  FILE-STATUS-CODES.
031500     05  PFCODE                  PIC X(02).
031600         88  PATIENT-READ-OK         VALUE SPACES.
031700         88  NO-MORE-PATIENTS        VALUE "10".
031800     05  MFCODE                  PIC X(02).
031900         88  MED-READ-OK              VALUE SPACES.
032000         88  NO-MORE-MEDS             VALUE "10".
032100     05  HFCODE                  PIC X(02).
032200         88  HERB-READ-OK             VALUE SPACES.
032300         88  NO-MORE-HERBS            VALUE "10".
032400     05  TFCODE                  PIC X(02).
032500         88  TABLE-READ-OK            VALUE SPACES.
032600         88  NO-MORE-TABLE-ROWS       VALUE "10".
032700     05  OFCODE                  PIC X(02).
032800         88  WRITE-OK                 VALUE SPACES.
032900
033000 01  SWITCHES.
033100     05  MORE-PATIENTS-SW        PIC X(01) VALUE "Y".
033200         88  NO-MORE-PATIENT-RECS     VALUE "N".
033300     05  MED-PENDING-SW          PIC X(01) VALUE "Y".
033400         88  NO-MED-PENDING           VALUE "N".
033500     05  HERB-PENDING-SW         PIC X(01) VALUE "Y".
033600         88  NO-HERB-PENDING          VALUE "N".
033700     05  WS-HERB-MAJOR-SW        PIC X(01).
033800         88  WS-HERB-MAJOR-YES        VALUE "Y".
033900     05  WS-HERB-ANY-SW          PIC X(01).
034000         88  WS-HERB-ANY-YES          VALUE "Y".
034100
034200 01  COUNTERS-AND-ACCUMULATORS.
034300     05  WS-RUN-PATIENTS         PIC S9(7) COMP VALUE ZERO.
034400     05  WS-RUN-MEDS             PIC S9(7) COMP VALUE ZERO.
034500     05  WS-RUN-RED              PIC S9(7) COMP VALUE ZERO.
034600     05  WS-RUN-YELLOW           PIC S9(7) COMP VALUE ZERO.
034700     05  WS-RUN-GREEN            PIC S9(7) COMP VALUE ZERO.
034800     05  WS-RUN-INTERACT         PIC S9(7) COMP VALUE ZERO.
034900     05  WS-TBL-IDX-WORK         PIC S9(4) COMP.
035000
035100*    DISPLAY-ABLE VIEW OF THE RUN TOTALS FOR THE CONSOLE
035200*    MESSAGE - SAME IDIOM AS RXMATCH'S SKIPPED-PATIENT COUNTER.
035300 01  WS-RUN-PATIENTS-DISP REDEFINES
035400     WS-RUN-PATIENTS            PIC S9(7).
035500
035600 01  WS-PATIENT-TOTALS.
035700     05  WS-PAT-TOTAL-ACB        PIC S9(5) COMP VALUE ZERO.
035800     05  WS-PAT-RED-COUNT        PIC 9(02) COMP VALUE ZERO.
035900     05  WS-PAT-YELLOW-COUNT     PIC 9(02) COMP VALUE ZERO.
036000     05  WS-PAT-GREEN-COUNT      PIC 9(02) COMP VALUE ZERO.
036100     05  WS-PAT-MAJOR-INTERACT   PIC 9(02) COMP VALUE ZERO.
036200     05  WS-PAT-ALERT-COUNT      PIC 9(02) COMP VALUE ZERO.
036300     05  WS-PAT-HIGH-ACB-COUNT   PIC 9(02) COMP VALUE ZERO.
036400     05  WS-PAT-KNOWN-INTERACT   PIC 9(02) COMP VALUE ZERO.
036500
036600*    CURRENT PATIENT'S MEDICATION LIST - LOADED ONCE AT THE TOP OF
036700*    THE PATIENT AND HELD FOR THE WHOLE PASS SO THE GAP CHECK
036800*    AND THE HERB SCAN CAN BOTH SEE EVERY MEDICATION AT ONCE.
036900 01  WS-CUR-MED-TBL.
037000     05  WS-CUR-MED-COUNT        PIC 9(02) COMP VALUE ZERO.
037100     05  WS-CUR-MED-ROW OCCURS 20 TIMES
037200             INDEXED BY WS-MED-IDX.
037300         10  WS-CM-GENERIC-NAME   PIC X(30).
037400         10  WS-CM-DOSE-TXT       PIC X(15).
037500         10  WS-CM-FREQ-TXT       PIC X(15).
037600         10  WS-CM-DURATION-CAT   PIC X(01).
037700         10  WS-CM-DRUG-CLASS     PIC X(30).
037800
037900 01  WS-CUR-HERB-TBL.
038000     05  WS-CUR-HERB-COUNT       PIC 9(02) COMP VALUE ZERO.
038100     05  WS-CUR-HERB-ROW OCCURS 20 TIMES
038200             INDEXED BY WS-HERB-IDX.
038300         10  WS-CH-HERB-NAME      PIC X(30).
038400         10  WS-CH-DOSE-TXT       PIC X(15).
038500         10  WS-CH-EFFECT-TXT     PIC X(20).
038600         10  WS-CH-DURATION-CAT   PIC X(01).
038700
038800*    ONE MEDICATION'S WORKING ANSWER SHEET - REBUILT AT THE TOP OF
038900*    200-PROCESS-MEDICATION FOR EVERY PASS THROUGH THE LOOP.
039000 01  WS-MED-WORK.
039100     05  WS-ACB-SCORE            PIC S9(3) COMP VALUE ZERO.
039200     05  WS-FLAG-COUNT           PIC 9(02) COMP VALUE ZERO.
039300     05  WS-FLAG-TBL OCCURS 10 TIMES
039400             INDEXED BY WS-FLAG-IDX.
039500         10  WS-FLAG-TEXT         PIC X(80).
039600     05  WS-RECOMMEND-TEXT       PIC X(60).
039700     05  WS-MONITOR-TEXT         PIC X(60).
039800     05  WS-BEERS-SW             PIC X(01).
039900         88  WS-BEERS-MATCHED        VALUE "Y".
040000     05  WS-STOPP-SW             PIC X(01).
040100         88  WS-STOPP-MATCHED        VALUE "Y".
040200     05  WS-TTB-ISSUE-SW         PIC X(01).
040300         88  WS-TTB-IS-ISSUE         VALUE "Y".
040400     05  WS-GENDER-SW            PIC X(01).
040500         88  WS-GENDER-IS-HIGH       VALUE "Y".
040600     05  WS-FRAILTY-SW           PIC X(01).
040700         88  WS-FRAILTY-ESCALATE     VALUE "Y".
040800     05  WS-TAPER-FOUND-SW       PIC X(01).
040900         88  WS-TAPER-ROW-FOUND      VALUE "Y".
041000     05  WS-TAPER-STRATEGY       PIC X(40).
041100     05  WS-TAPER-STEP-LOGIC     PIC X(60).
041200     05  WS-TAPER-ADJ-WEEKS      PIC 9(03).
041300     05  WS-TAPER-MONITOR-FREQ   PIC X(15).
041400     05  WS-TAPER-WITHDRAW       PIC X(60).
041500     05  WS-TAPER-PAUSE-CRIT     PIC X(60).
041600
041700*    RX-0302 - MONITORING-PLAN WORK FIELDS.  PLAN TEXT IS EITHER
041800*    THE TAPER'S OWN FREQUENCY/DURATION OR THE STANDARD MONTHLY-
041900*    12-WEEK LINE; ALERT-CRIT IS THE PAUSE CRITERIA PLUS THE
042000*    MEDICATION'S LEAD FLAG (TAPER MEDS) OR THE LEAD FLAG ALONE
042100*    (YELLOW/RED MEDS).
042200     05  WS-MON-PLAN-TEXT        PIC X(80).
042300     05  WS-MON-ALERT-CRIT       PIC X(90).
042400
042500*    ALTERNATE NUMERIC-ONLY VIEW OF THE FLAG COUNT - SAME HALF-
042600*    BUFFER IDIOM THE ENGINES USE FOR TRACE DISPLAYS.
042700 01  WS-FLAG-COUNT-DISP REDEFINES
042800     WS-FLAG-COUNT              PIC 9(02).
042900
043000 01  WS-COMPARE-WORK.
043100     05  WS-HAYSTACK-BUF          PIC X(80).
043200     05  WS-NEEDLE-BUF            PIC X(30).
043300     05  WS-SUBSTR-SW             PIC X(01).
043400         88  SUBSTRING-FOUND          VALUE "Y".
043500
043600 01  RISKCL-CALL-REC.
043700     05  RISKCL-CALL-TYPE-SW     PIC X(01).
043800         88  BASE-CALL               VALUE "B".
043900         88  SCORE-CALL               VALUE "S".
044000         88  TAPERREQ-CALL            VALUE "T".
044100         88  HERBCL-CALL              VALUE "H".
044200     05  RISKCL-IN-ACB-SCORE      PIC S9(3) COMP.
044300     05  RISKCL-IN-BEERS-SW       PIC X(01).
044400     05  RISKCL-IN-STOPP-SW       PIC X(01).
044500     05  RISKCL-IN-TTB-ISSUE-SW   PIC X(01).
044600     05  RISKCL-IN-GENDER-SW      PIC X(01).
044700     05  RISKCL-IN-FRAILTY-SW     PIC X(01).
044800     05  RISKCL-IN-HERB-MAJOR-SW  PIC X(01).
044900     05  RISKCL-IN-HERB-ANY-SW    PIC X(01).
045000     05  RISKCL-IN-FLAG-COUNT     PIC 9(02).
045100     05  RISKCL-OUT-CATEGORY      PIC X(06).
045200         88  RISKCL-OUT-RED           VALUE "RED".
045300         88  RISKCL-OUT-YELLOW        VALUE "YELLOW".
045400         88  RISKCL-OUT-GREEN         VALUE "GREEN".
045500     05  RISKCL-OUT-BASE-CAT      PIC X(06).
045600     05  RISKCL-OUT-JUSTIFY       PIC X(80).
045700     05  RISKCL-OUT-SCORE         PIC 9(02).
045800     05  RISKCL-OUT-TAPER-SW      PIC X(01).
045900         88  RISKCL-TAPER-REQUIRED    VALUE "Y".
046000     05  RISKCL-OUT-MSG-TEXT      PIC X(40).
046100
046200 01  STPCLC-CALL-REC.
046300     05  STPCLC-CALL-TYPE-SW     PIC X(01).
046400         88  FOUR-STEP-CALL          VALUE "F".
046500         88  BASIC-STEP-CALL         VALUE "B".
046600     05  STPCLC-IN-WEEKS         PIC 9(03).
046700     05  STPCLC-IN-MONITOR-FREQ  PIC X(15).
046800     05  STPCLC-OUT-STEP-COUNT   PIC 9(02) COMP.
046900     05  STPCLC-OUT-STEP-TBL OCCURS 20 TIMES
047000             INDEXED BY STPCLC-IDX.
047100         10  STPCLC-OUT-STEP-WEEK    PIC 9(03).
047200         10  STPCLC-OUT-STEP-PCT     PIC 9(03).
047300         10  STPCLC-OUT-STEP-PCT-TX  PIC X(04).
047400         10  STPCLC-OUT-STEP-INSTR   PIC X(40).
047500         10  STPCLC-OUT-STEP-MONTR   PIC X(30).
047600
047700 01  STPSTR-CALL-REC.
047800     05  STPSTR-CALL-TYPE-SW     PIC X(01).
047900         88  STOPP-CALL               VALUE "S".
048000         88  START-CALL               VALUE "T".
048100     05  STPSTR-IN-AGE           PIC 9(03).
048200     05  STPSTR-IN-GENERIC-NAME  PIC X(30).
048300     05  STPSTR-IN-DRUG-CLASS    PIC X(30).
048400     05  STPSTR-IN-COMORBID-COUNT PIC 9(01).
048500     05  STPSTR-IN-COMORBID-TBL OCCURS 5 TIMES
048600             INDEXED BY STPSTR-COM-IDX.
048700         10  STPSTR-IN-COMORBIDITY  PIC X(30).
048800     05  STPSTR-IN-MED-COUNT     PIC 9(02).
048900     05  STPSTR-IN-MED-TBL OCCURS 20 TIMES
049000             INDEXED BY STPSTR-MED-IDX.
049100         10  STPSTR-IN-MED-GENERIC  PIC X(30).
049200         10  STPSTR-IN-MED-CLASS    PIC X(30).
049300
049400 01  ACBENG-LINK-REC.
049500     05  ACBENG-IN-GENERIC-NAME  PIC X(30).
049600     05  ACBENG-OUT-FOUND-SW     PIC X(01).
049700         88  ACBENG-MATCH-FOUND      VALUE "Y".
049800     05  ACBENG-OUT-SCORE        PIC 9(01).
049900     05  ACBENG-OUT-BRAND-NAME   PIC X(20).
050000
050100 01  BEERSE-LINK-REC.
050200     05  BEERSE-IN-GENERIC-NAME  PIC X(30).
050300     05  BEERSE-IN-AGE           PIC 9(03).
050400
050500 01  TTBENG-LINK-REC.
050600     05  TTBENG-IN-GENERIC-NAME  PIC X(30).
050700     05  TTBENG-IN-DRUG-CLASS    PIC X(30).
050800     05  TTBENG-IN-LIFE-EXPECT   PIC 9(01).
050900     05  TTBENG-OUT-FOUND-SW     PIC X(01).
051000     05  TTBENG-OUT-BENEFIT-SW   PIC X(01).
051100         88  TTBENG-NO-BENEFIT-TIME     VALUE "Y".
051200         88  TTBENG-MARGINAL-BENEFIT    VALUE "M".
051300         88  TTBENG-BENEFIT-PROVEN      VALUE "N".
051400
051500 01  GENFRL-CALL-REC.
051600     05  GENFRL-CALL-TYPE-SW     PIC X(01).
051700         88  GENDER-CALL              VALUE "G".
051800         88  FRAILTY-CALL             VALUE "F".
051900     05  GENFRL-IN-GENDER        PIC X(01).
052000     05  GENFRL-IN-CFS-SCORE     PIC 9(01).
052100     05  GENFRL-IN-FRAIL-IND     PIC X(01).
052200     05  GENFRL-IN-GENERIC-NAME  PIC X(30).
052300     05  GENFRL-IN-DRUG-CLASS    PIC X(30).
052400
052500 01  TAPENG-LINK-REC.
052600     05  TAPENG-IN-GENERIC-NAME  PIC X(30).
052700     05  TAPENG-IN-DURATION-CAT  PIC X(01).
052800     05  TAPENG-IN-CFS-SCORE     PIC 9(01).
052900     05  TAPENG-IN-FRAIL-IND     PIC X(01).
053000     05  TAPENG-OUT-FOUND-SW     PIC X(01).
053100         88  TAPENG-MATCH-FOUND      VALUE "Y".
053200     05  TAPENG-OUT-STRATEGY     PIC X(40).
053300     05  TAPENG-OUT-STEP-LOGIC   PIC X(60).
053400     05  TAPENG-OUT-ADJ-WEEKS    PIC 9(03).
053500     05  TAPENG-OUT-MONITOR-FREQ PIC X(15).
053600     05  TAPENG-OUT-WITHDRAW     PIC X(60).
053700     05  TAPENG-OUT-PAUSE-CRIT   PIC X(60).
053800     05  TAPENG-OUT-FRAILTY-NOTE PIC X(60).
053900
054000 01  HERBIX-LINK-REC.
054100     05  HERBIX-IN-HERB-NAME     PIC X(30).
054200     05  HERBIX-IN-INTENDED-EFFECT PIC X(20).
054300     05  HERBIX-IN-MED-COUNT     PIC 9(02).
054400     05  HERBIX-IN-MED-TBL OCCURS 20 TIMES.
054500         10  HERBIX-IN-MED-GENERIC   PIC X(30).
054600
054700 COPY RXENGRES.
054800
054900*    DISPLAY-ABLE VIEW OF THE ENGINE MATCH COUNT FOR TRACE RUNS.
055000 01  RX-MATCH-COUNT-DISP REDEFINES
055100     RX-MATCH-COUNT             PIC S9(4).
055200
055300*    THE NINE REFERENCE TABLES - LOADED ONCE IN 000-HOUSEKEEPING.
055400 COPY RXREFTB1.
055500 COPY RXREFTB2.
055600
055700*    REPORT WORK AREA - PAGE HEADER, COLUMN HEADER AND DETAIL LINE
055800*    BUILT THE SAME WAY PATLIST BUILDS ITS CENSUS LINES,
055900*    WHAT THE DEPRESCRIBING REVIEW ACTUALLY PRINTS.
056000 01  WS-LINE-COUNT               PIC S9(3) COMP VALUE 99.
056100 01  WS-PAGE-COUNT               PIC S9(3) COMP VALUE ZERO.
056200
056300*    RX-0303 - ONE ALERT LINE PER MAJOR HERB INTERACTION NEEDS
056400*    ITS OWN SUBSCRIPT SO THE ALERT COUNT MATCHES THE PRINTED
056500*    LINE COUNT.
056600 01  WS-ALERT-IDX                PIC S9(3) COMP VALUE ZERO.
056700
056800 01  WS-HDR-LINE-1.
056900     05  FILLER                  PIC X(40)
057000             VALUE "GERIATRIC MEDICATION DEPRESCRIBING REVIEW".
057100     05  FILLER                  PIC X(80) VALUE SPACES.
057200     05  FILLER                  PIC X(05) VALUE "PAGE ".
057300     05  HDR1-PAGE-NO            PIC ZZ9.
057400     05  FILLER                  PIC X(01) VALUE SPACES.
057500
057600 01  WS-HDR-LINE-2.
057700     05  FILLER                  PIC X(08) VALUE "PATIENT ".
057800     05  HDR2-PATIENT-ID         PIC X(08).
057900     05  FILLER                  PIC X(07) VALUE "  AGE ".
058000     05  HDR2-AGE                PIC ZZ9.
058100     05  FILLER                  PIC X(10) VALUE "  GENDER ".
058200     05  HDR2-GENDER             PIC X(01).
058300     05  FILLER                  PIC X(08) VALUE "  CFS  ".
058400     05  HDR2-CFS                PIC 9.
058500     05  FILLER                  PIC X(11) VALUE "  FRAILTY ".
058600     05  HDR2-FRAIL              PIC X(03).
058700     05  FILLER                  PIC X(12) VALUE "  LIFE-EXP ".
058800     05  HDR2-LIFE-EXP           PIC 9.
058900     05  FILLER                  PIC X(10) VALUE "  MEDS/HB ".
059000     05  HDR2-MED-COUNT          PIC Z9.
059100     05  FILLER                  PIC X(01) VALUE "/".
059200     05  HDR2-HERB-COUNT         PIC Z9.
059300     05  FILLER                  PIC X(23) VALUE SPACES.
059400
059500 01  WS-DETAIL-LINE.
059600     05  DTL-NAME                PIC X(30).
059700     05  FILLER                  PIC X(01) VALUE SPACES.
059800     05  DTL-TYPE                PIC X(08).
059900     05  FILLER                  PIC X(01) VALUE SPACES.
060000     05  DTL-RISK                PIC X(08).
060100     05  FILLER                  PIC X(01) VALUE SPACES.
060200     05  DTL-SCORE               PIC Z9.
060300     05  FILLER                  PIC X(01) VALUE SPACES.
060400     05  DTL-TAPER               PIC X(03).
060500     05  FILLER                  PIC X(02) VALUE SPACES.
060600     05  DTL-FACTORS             PIC X(80).
060700
060800 01  WS-TEXT-LINE.
060900     05  TXT-LEADER              PIC X(04) VALUE SPACES.
061000     05  TXT-BODY                PIC X(126).
061100
061200 01  WS-TRAILER-LINE-1.
061300     05  FILLER                  PIC X(30)
061400             VALUE "PATIENT TOTALS - RED".
061500     05  TRL1-RED                PIC ZZ9.
061600     05  FILLER                  PIC X(09) VALUE "  YELLOW ".
061700     05  TRL1-YELLOW             PIC ZZ9.
061800     05  FILLER                  PIC X(08) VALUE "  GREEN ".
061900     05  TRL1-GREEN              PIC ZZ9.
062000     05  FILLER                  PIC X(13) VALUE "  TOTAL ACB ".
062100     05  TRL1-ACB                PIC ZZZ9.
062200     05  FILLER                  PIC X(62) VALUE SPACES.
062300
062400 01  WS-RUN-TRAILER-1.
062500     05  FILLER                  PIC X(24)
062600             VALUE "RUN TOTALS - PATIENTS  ".
062700     05  RTL1-PATIENTS           PIC ZZZZ9.
062800     05  FILLER                  PIC X(12) VALUE "  MEDS/HB  ".
062900     05  RTL1-MEDS               PIC ZZZZ9.
063000     05  FILLER                  PIC X(80) VALUE SPACES.
063100
063200 01  WS-RUN-TRAILER-2.
063300     05  FILLER                  PIC X(11) VALUE "RED TOTAL ".
063400     05  RTL2-RED                PIC ZZZZ9.
063500     05  FILLER                  PIC X(14) VALUE "  YELLOW TOT ".
063600     05  RTL2-YELLOW             PIC ZZZZ9.
063700     05  FILLER                  PIC X(13) VALUE "  GREEN TOTAL ".
063800     05  RTL2-GREEN              PIC ZZZZ9.
063900     05  FILLER                  PIC X(11) VALUE "  INTERACT ".
064000     05  RTL2-INTERACT           PIC ZZZ9.
064100     05  FILLER                  PIC X(51) VALUE SPACES.
064200
064300 01  WS-EDIT-3                   PIC ZZ9.
064400 01  WS-EDIT-1                   PIC Z9.
064500
064600 COPY RXABEND.
064700
064800 PROCEDURE DIVISION.
064900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
065000     PERFORM 100-MAINLINE THRU 100-EXIT
065100         UNTIL NO-MORE-PATIENT-RECS.
065200     PERFORM 900-CLEANUP THRU 900-EXIT.
065300     MOVE ZERO TO RETURN-CODE.
065400     GOBACK.
065500
065600*    OPEN EVERYTHING, LOAD THE NINE REFERENCE TABLES AND PRIME THE
065700*    READ-AHEAD ON ALL THREE OF RXMATCH'S VALIDATED FILES.
065800 000-HOUSEKEEPING.
065900     MOVE "000-HOUSEKEEPING" TO ABND-PARAGRAPH.
066000     DISPLAY "******** BEGIN JOB RXANALYS ********".
066100     OPEN INPUT PATIENT-FILE, MEDICATION-FILE, HERB-FILE,
066200         ACB-TABLE-FILE, BEERS-TABLE-FILE, STOPP-TABLE-FILE,
066300         START-TABLE-FILE, TTB-TABLE-FILE, GENDER-TABLE-FILE,
066400         CFSMAP-TABLE-FILE, TAPER-TABLE-FILE, KNOWNINT-TABLE-FILE.
066500     OPEN OUTPUT ASSESSMENT-FILE, TAPER-STEP-FILE, PATSUM-FILE,
066600         PATRPT, SYSOUT.
066700
066800     PERFORM 010-LOAD-ACB-TABLE THRU 010-EXIT.
066900     PERFORM 020-LOAD-BEERS-TABLE THRU 020-EXIT.
067000     PERFORM 030-LOAD-STOPP-TABLE THRU 030-EXIT.
067100     PERFORM 040-LOAD-START-TABLE THRU 040-EXIT.
067200     PERFORM 050-LOAD-TTB-TABLE THRU 050-EXIT.
067300     PERFORM 060-LOAD-GENDER-TABLE THRU 060-EXIT.
067400     PERFORM 070-LOAD-CFSMAP-TABLE THRU 070-EXIT.
067500     PERFORM 080-LOAD-TAPER-TABLE THRU 080-EXIT.
067600     PERFORM 090-LOAD-KNOWNINT-TABLE THRU 090-EXIT.
067700
067800     READ PATIENT-FILE
067900         AT END
068000             MOVE "N" TO MORE-PATIENTS-SW.
068100     READ MEDICATION-FILE
068200         AT END
068300             MOVE "N" TO MED-PENDING-SW.
068400     READ HERB-FILE
068500         AT END
068600             MOVE "N" TO HERB-PENDING-SW.
068700 000-EXIT.
068800     EXIT.
068900
069000 010-LOAD-ACB-TABLE.
069100     MOVE ZERO TO ACB-TBL-COUNT.
069200     MOVE SPACES TO TFCODE.
069300     READ ACB-TABLE-FILE
069400         AT END MOVE "10" TO TFCODE.
069500     PERFORM 011-LOAD-ACB-ROW THRU 011-EXIT
069600         UNTIL NO-MORE-TABLE-ROWS.
069700 010-EXIT.
069800     EXIT.
069900
070000 011-LOAD-ACB-ROW.
070100     ADD 1 TO ACB-TBL-COUNT.
070200     SET ACB-IDX TO ACB-TBL-COUNT.
070300     MOVE ACB-FILE-REC TO ACB-TABLE(ACB-IDX).
070400     READ ACB-TABLE-FILE
070500         AT END MOVE "10" TO TFCODE.
070600 011-EXIT.
070700     EXIT.
070800
070900 020-LOAD-BEERS-TABLE.
071000     MOVE ZERO TO BEERS-TBL-COUNT.
071100     MOVE SPACES TO TFCODE.
071200     READ BEERS-TABLE-FILE
071300         AT END MOVE "10" TO TFCODE.
071400     PERFORM 021-LOAD-BEERS-ROW THRU 021-EXIT
071500         UNTIL NO-MORE-TABLE-ROWS.
071600 020-EXIT.
071700     EXIT.
071800
071900 021-LOAD-BEERS-ROW.
072000     ADD 1 TO BEERS-TBL-COUNT.
072100     SET BEERS-IDX TO BEERS-TBL-COUNT.
072200     MOVE BEERS-FILE-REC TO BEERS-TABLE(BEERS-IDX).
072300     READ BEERS-TABLE-FILE
072400         AT END MOVE "10" TO TFCODE.
072500 021-EXIT.
072600     EXIT.
072700
072800 030-LOAD-STOPP-TABLE.
072900     MOVE ZERO TO STOPP-TBL-COUNT.
073000     MOVE SPACES TO TFCODE.
073100     READ STOPP-TABLE-FILE
073200         AT END MOVE "10" TO TFCODE.
073300     PERFORM 031-LOAD-STOPP-ROW THRU 031-EXIT
073400         UNTIL NO-MORE-TABLE-ROWS.
073500 030-EXIT.
073600     EXIT.
073700
073800 031-LOAD-STOPP-ROW.
073900     ADD 1 TO STOPP-TBL-COUNT.
074000     SET STOPP-IDX TO STOPP-TBL-COUNT.
074100     MOVE STOPP-FILE-REC TO STOPP-TABLE(STOPP-IDX).
074200     READ STOPP-TABLE-FILE
074300         AT END MOVE "10" TO TFCODE.
074400 031-EXIT.
074500     EXIT.
074600
074700 040-LOAD-START-TABLE.
074800     MOVE ZERO TO START-TBL-COUNT.
074900     MOVE SPACES TO TFCODE.
075000     READ START-TABLE-FILE
075100         AT END MOVE "10" TO TFCODE.
075200     PERFORM 041-LOAD-START-ROW THRU 041-EXIT
075300         UNTIL NO-MORE-TABLE-ROWS.
075400 040-EXIT.
075500     EXIT.
075600
075700 041-LOAD-START-ROW.
075800     ADD 1 TO START-TBL-COUNT.
075900     SET START-IDX TO START-TBL-COUNT.
076000     MOVE START-FILE-REC TO START-TABLE(START-IDX).
076100     READ START-TABLE-FILE
076200         AT END MOVE "10" TO TFCODE.
076300 041-EXIT.
076400     EXIT.
076500
076600 050-LOAD-TTB-TABLE.
076700     MOVE ZERO TO TTB-TBL-COUNT.
076800     MOVE SPACES TO TFCODE.
076900     READ TTB-TABLE-FILE
077000         AT END MOVE "10" TO TFCODE.
077100     PERFORM 051-LOAD-TTB-ROW THRU 051-EXIT
077200         UNTIL NO-MORE-TABLE-ROWS.
077300 050-EXIT.
077400     EXIT.
077500
077600 051-LOAD-TTB-ROW.
077700     ADD 1 TO TTB-TBL-COUNT.
077800     SET TTB-IDX TO TTB-TBL-COUNT.
077900     MOVE TTB-FILE-REC TO TTB-TABLE(TTB-IDX).
078000     READ TTB-TABLE-FILE
078100         AT END MOVE "10" TO TFCODE.
078200 051-EXIT.
078300     EXIT.
078400
078500 060-LOAD-GENDER-TABLE.
078600     MOVE ZERO TO GENDER-TBL-COUNT.
078700     MOVE SPACES TO TFCODE.
078800     READ GENDER-TABLE-FILE
078900         AT END MOVE "10" TO TFCODE.
079000     PERFORM 061-LOAD-GENDER-ROW THRU 061-EXIT
079100         UNTIL NO-MORE-TABLE-ROWS.
079200 060-EXIT.
079300     EXIT.
079400
079500 061-LOAD-GENDER-ROW.
079600     ADD 1 TO GENDER-TBL-COUNT.
079700     SET GENDER-IDX TO GENDER-TBL-COUNT.
079800     MOVE GENDER-FILE-REC TO GENDER-TABLE(GENDER-IDX).
079900     READ GENDER-TABLE-FILE
080000         AT END MOVE "10" TO TFCODE.
080100 061-EXIT.
080200     EXIT.
080300
080400 070-LOAD-CFSMAP-TABLE.
080500     MOVE ZERO TO CFSMAP-TBL-COUNT.
080600     MOVE SPACES TO TFCODE.
080700     READ CFSMAP-TABLE-FILE
080800         AT END MOVE "10" TO TFCODE.
080900     PERFORM 071-LOAD-CFSMAP-ROW THRU 071-EXIT
081000         UNTIL NO-MORE-TABLE-ROWS.
081100 070-EXIT.
081200     EXIT.
081300
081400 071-LOAD-CFSMAP-ROW.
081500     ADD 1 TO CFSMAP-TBL-COUNT.
081600     SET CFSMAP-IDX TO CFSMAP-TBL-COUNT.
081700     MOVE CFSMAP-FILE-REC TO CFSMAP-TABLE(CFSMAP-IDX).
081800     READ CFSMAP-TABLE-FILE
081900         AT END MOVE "10" TO TFCODE.
082000 071-EXIT.
082100     EXIT.
082200
082300 080-LOAD-TAPER-TABLE.
082400     MOVE ZERO TO TAPR-TBL-COUNT.
082500     MOVE SPACES TO TFCODE.
082600     READ TAPER-TABLE-FILE
082700         AT END MOVE "10" TO TFCODE.
082800     PERFORM 081-LOAD-TAPER-ROW THRU 081-EXIT
082900         UNTIL NO-MORE-TABLE-ROWS.
083000 080-EXIT.
083100     EXIT.
083200
083300 081-LOAD-TAPER-ROW.
083400     ADD 1 TO TAPR-TBL-COUNT.
083500     SET TAPR-IDX TO TAPR-TBL-COUNT.
083600     MOVE TAPER-FILE-REC TO TAPER-TABLE(TAPR-IDX).
083700     READ TAPER-TABLE-FILE
083800         AT END MOVE "10" TO TFCODE.
083900 081-EXIT.
084000     EXIT.
084100
084200 090-LOAD-KNOWNINT-TABLE.
084300     MOVE ZERO TO KNOWNINT-TBL-COUNT.
084400     MOVE SPACES TO TFCODE.
084500     READ KNOWNINT-TABLE-FILE
084600         AT END MOVE "10" TO TFCODE.
084700     PERFORM 091-LOAD-KNOWNINT-ROW THRU 091-EXIT
084800         UNTIL NO-MORE-TABLE-ROWS.
084900 090-EXIT.
085000     EXIT.
085100
085200 091-LOAD-KNOWNINT-ROW.
085300     ADD 1 TO KNOWNINT-TBL-COUNT.
085400     SET KNOWNINT-IDX TO KNOWNINT-TBL-COUNT.
085500     MOVE KNOWNINT-FILE-REC TO KNOWNINT-TABLE(KNOWNINT-IDX).
085600     READ KNOWNINT-TABLE-FILE
085700         AT END MOVE "10" TO TFCODE.
085800 091-EXIT.
085900     EXIT.
086000
086100*    ONE PATIENT - LOAD THE MED/HERB ARRAYS, SCAN HERBS FIRST
086200*    SO THE ESCALATION SWITCHES ARE READY, THEN SCORE EACH MED,
086300*    THEN THE START-GAP PASS, THEN THE PATIENT TRAILER.
086400 100-MAINLINE.
086500     MOVE "100-MAINLINE" TO ABND-PARAGRAPH.
086600     ADD 1 TO WS-RUN-PATIENTS.
086700     INITIALIZE WS-PATIENT-TOTALS.
086800     MOVE "N" TO WS-HERB-MAJOR-SW.
086900     MOVE "N" TO WS-HERB-ANY-SW.
087000
087100     PERFORM 110-LOAD-MEDICATIONS THRU 110-EXIT.
087200     PERFORM 120-LOAD-HERBS THRU 120-EXIT.
087300     PERFORM 130-WRITE-PATIENT-HEADER THRU 130-EXIT.
087400     PERFORM 140-SCAN-HERB-INTERACTIONS THRU 140-EXIT
087500         VARYING WS-HERB-IDX FROM 1 BY 1
087600         UNTIL WS-HERB-IDX > WS-CUR-HERB-COUNT.
087700
087800     PERFORM 200-PROCESS-MEDICATION THRU 290-EXIT
087900         VARYING WS-MED-IDX FROM 1 BY 1
088000         UNTIL WS-MED-IDX > WS-CUR-MED-COUNT.
088100
088200     PERFORM 250-PROCESS-START-GAPS THRU 250-EXIT.
088300     PERFORM 550-BUILD-RECOMMENDATIONS THRU 550-EXIT.
088400     PERFORM 600-BUILD-SAFETY-ALERTS THRU 600-EXIT.
088500     PERFORM 750-WRITE-PATIENT-TRAILER THRU 750-EXIT.
088600
088700     READ PATIENT-FILE
088800         AT END
088900             MOVE "N" TO MORE-PATIENTS-SW.
089000 100-EXIT.
089100     EXIT.
089200
089300 110-LOAD-MEDICATIONS.
089400     MOVE ZERO TO WS-CUR-MED-COUNT.
089500     PERFORM 111-LOAD-ONE-MEDICATION THRU 111-EXIT
089600         VARYING WS-TBL-IDX-WORK FROM 1 BY 1
089700         UNTIL WS-TBL-IDX-WORK > PAT-MED-COUNT.
089800 110-EXIT.
089900     EXIT.
090000
090100 111-LOAD-ONE-MEDICATION.
090200     IF NO-MED-PENDING OR MED-PAT-ID NOT = PAT-ID
090300         GO TO 111-EXIT.
090400     ADD 1 TO WS-CUR-MED-COUNT.
090500     SET WS-MED-IDX TO WS-CUR-MED-COUNT.
090600     MOVE MED-GENERIC-NAME  TO WS-CM-GENERIC-NAME(WS-MED-IDX).
090700     MOVE MED-DOSE-TXT      TO WS-CM-DOSE-TXT(WS-MED-IDX).
090800     MOVE MED-FREQUENCY-TXT TO WS-CM-FREQ-TXT(WS-MED-IDX).
090900     MOVE MED-DURATION-CAT  TO WS-CM-DURATION-CAT(WS-MED-IDX).
091000     MOVE MED-DRUG-CLASS    TO WS-CM-DRUG-CLASS(WS-MED-IDX).
091100     READ MEDICATION-FILE
091200         AT END
091300             MOVE "N" TO MED-PENDING-SW.
091400 111-EXIT.
091500     EXIT.
091600
091700 120-LOAD-HERBS.
091800     MOVE ZERO TO WS-CUR-HERB-COUNT.
091900     PERFORM 121-LOAD-ONE-HERB THRU 121-EXIT
092000         VARYING WS-TBL-IDX-WORK FROM 1 BY 1
092100         UNTIL WS-TBL-IDX-WORK > PAT-HERB-COUNT.
092200 120-EXIT.
092300     EXIT.
092400
092500 121-LOAD-ONE-HERB.
092600     IF NO-HERB-PENDING OR HRB-PAT-ID NOT = PAT-ID
092700         GO TO 121-EXIT.
092800     ADD 1 TO WS-CUR-HERB-COUNT.
092900     SET WS-HERB-IDX TO WS-CUR-HERB-COUNT.
093000     MOVE HRB-HERB-NAME       TO WS-CH-HERB-NAME(WS-HERB-IDX).
093100     MOVE HRB-DOSE-TXT        TO WS-CH-DOSE-TXT(WS-HERB-IDX).
093200     MOVE HRB-INTENDED-EFFECT TO WS-CH-EFFECT-TXT(WS-HERB-IDX).
093300     MOVE HRB-DURATION-CAT    TO WS-CH-DURATION-CAT(WS-HERB-IDX).
093400     READ HERB-FILE
093500         AT END
093600             MOVE "N" TO HERB-PENDING-SW.
093700 121-EXIT.
093800     EXIT.
093900
094000 130-WRITE-PATIENT-HEADER.
094100     ADD 1 TO WS-PAGE-COUNT.
094200     MOVE WS-PAGE-COUNT TO HDR1-PAGE-NO.
094300     WRITE PATRPT-REC FROM WS-HDR-LINE-1 AFTER ADVANCING NEXT-PAGE
094400
094500     MOVE PAT-ID     TO HDR2-PATIENT-ID.
094600     MOVE PAT-AGE     TO HDR2-AGE.
094700     MOVE PAT-GENDER   TO HDR2-GENDER.
094800     MOVE PAT-CFS-SCORE TO HDR2-CFS.
094900     IF PAT-IS-FRAIL
095000         MOVE "YES" TO HDR2-FRAIL
095100     ELSE
095200         MOVE "NO " TO HDR2-FRAIL.
095300     MOVE PAT-LIFE-EXPECT-NUM TO HDR2-LIFE-EXP.
095400     MOVE PAT-MED-COUNT  TO HDR2-MED-COUNT.
095500     MOVE PAT-HERB-COUNT TO HDR2-HERB-COUNT.
095600     WRITE PATRPT-REC FROM WS-HDR-LINE-2 AFTER ADVANCING 2.
095700     MOVE 3 TO WS-LINE-COUNT.
095800 130-EXIT.
095900     EXIT.
096000
096100*    HERB-DRUG INTERACTION SCAN - ONE CALL TO RXHERBIX PER HERB,
096200*    AGAINST THE PATIENT'S WHOLE CURRENT MEDICATION LIST.  THE
096300*    RESULT BUILDS THE PATIENT-WIDE HERB-MAJOR/HERB-ANY SWITCHES
096400*    THAT EVERY MEDICATION'S ESCALATION CALL WILL SEE, AND WRITES
096500*    THE HERB'S OWN ASSESSMENT RECORD AND REPORT LINES.   MP
096600 140-SCAN-HERB-INTERACTIONS.
096700     MOVE WS-CUR-MED-COUNT TO HERBIX-IN-MED-COUNT.
096800     MOVE WS-CH-HERB-NAME(WS-HERB-IDX)   TO HERBIX-IN-HERB-NAME.
096900     MOVE WS-CH-EFFECT-TXT(WS-HERB-IDX)
097000         TO HERBIX-IN-INTENDED-EFFECT.
097100     PERFORM 141-COPY-MED-NAMES THRU 141-EXIT
097200         VARYING WS-TBL-IDX-WORK FROM 1 BY 1
097300         UNTIL WS-TBL-IDX-WORK > WS-CUR-MED-COUNT.
097400
097500     CALL "RXHERBIX" USING HERBIX-LINK-REC, KNOWNINT-TABLE-CTL,
097600         RX-ENGINE-RESULT.
097700
097800     MOVE ZERO TO RISKCL-IN-FLAG-COUNT.
097900     MOVE "N" TO RISKCL-IN-HERB-MAJOR-SW.
098000     MOVE "N" TO RISKCL-IN-HERB-ANY-SW.
098100     IF RX-MATCH-COUNT > ZERO
098200         MOVE "Y" TO RISKCL-IN-HERB-ANY-SW
098300         MOVE "Y" TO WS-HERB-ANY-SW
098400         ADD RX-MATCH-COUNT TO WS-PAT-KNOWN-INTERACT
098500         ADD RX-MATCH-COUNT TO WS-RUN-INTERACT
098600         PERFORM 145-TEST-HERB-SEVERITY THRU 145-EXIT
098700             VARYING RX-MATCH-IDX FROM 1 BY 1
098800             UNTIL RX-MATCH-IDX > RX-MATCH-COUNT.
098900     SET HERBCL-CALL TO TRUE.
099000     CALL "RXRISKCL" USING RISKCL-CALL-REC.
099100     PERFORM 148-WRITE-HERB-ASSESSMENT THRU 148-EXIT.
099200 140-EXIT.
099300     EXIT.
099400
099500 141-COPY-MED-NAMES.
099600     MOVE WS-CM-GENERIC-NAME(WS-TBL-IDX-WORK)
099700         TO HERBIX-IN-MED-GENERIC(WS-TBL-IDX-WORK).
099800 141-EXIT.
099900     EXIT.
100000
100100 145-TEST-HERB-SEVERITY.
100200     IF RX-SEVERITY-TEXT(RX-MATCH-IDX) = "Major" OR "MAJOR"
100300         MOVE "Y" TO RISKCL-IN-HERB-MAJOR-SW
100400         MOVE "Y" TO WS-HERB-MAJOR-SW
100500         ADD 1 TO WS-PAT-MAJOR-INTERACT
100600     END-IF.
100700     WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
100800     MOVE SPACES TO WS-TEXT-LINE.
100900     STRING "  INTERACTION: " DELIMITED BY SIZE
101000            RX-FLAG-TEXT(RX-MATCH-IDX) DELIMITED BY SIZE
101100         INTO TXT-BODY.
101200     WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
101300     ADD 1 TO WS-LINE-COUNT.
101400 145-EXIT.
101500     EXIT.
101600
101700 148-WRITE-HERB-ASSESSMENT.
101800     MOVE PAT-ID TO ASM-PATIENT-ID.
101900     MOVE WS-CH-HERB-NAME(WS-HERB-IDX) TO ASM-MED-NAME.
102000     SET ASM-TYPE-HERBAL TO TRUE.
102100     MOVE RISKCL-OUT-CATEGORY TO ASM-BASE-RISK.
102200     MOVE RISKCL-OUT-CATEGORY TO ASM-FINAL-RISK.
102300     MOVE ZERO TO ASM-RISK-SCORE.
102400     MOVE ZERO TO ASM-ACB-SCORE.
102500     SET ASM-TAPER-NO TO TRUE.
102600     MOVE RISKCL-IN-FLAG-COUNT TO ASM-FLAG-COUNT.
102700     MOVE RISKCL-OUT-MSG-TEXT TO ASM-RISK-FACTORS.
102800     WRITE ASSESSMENT-OUT-REC.
102900
103000     MOVE SPACES TO WS-DETAIL-LINE.
103100     MOVE WS-CH-HERB-NAME(WS-HERB-IDX) TO DTL-NAME.
103200     MOVE "HERBAL"              TO DTL-TYPE.
103300     MOVE RISKCL-OUT-CATEGORY   TO DTL-RISK.
103400     MOVE ZERO                 TO DTL-SCORE.
103500     MOVE "N/A"                TO DTL-TAPER.
103600     MOVE RISKCL-OUT-MSG-TEXT   TO DTL-FACTORS.
103700     WRITE PATRPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
103800     ADD 1 TO WS-LINE-COUNT.
103900
104000     IF RISKCL-OUT-RED
104100         ADD 1 TO WS-PAT-RED-COUNT
104200     ELSE IF RISKCL-OUT-YELLOW
104300         ADD 1 TO WS-PAT-YELLOW-COUNT
104400     ELSE
104500         ADD 1 TO WS-PAT-GREEN-COUNT.
104600 148-EXIT.
104700     EXIT.
104800
104900*    SCORE ONE MEDICATION - RUNS EVERY ENGINE IN THE ORDER THE
105000*    ESCALATION SEQUENCE IN THE RULES REQUIRES (ACB, BEERS,
105100*    STOPP AND TAPERING FIRST TO BUILD THE BASE FLAGS/SWITCHES;
105200*    THEN TTB, GENDER, FRAILTY AND HERBAL FEED THE ESCALATION WALK
105300*    INSIDE RXRISKCL'S CALL-TYPE "B").                     MP
105400 200-PROCESS-MEDICATION.
105500     MOVE "200-PROCESS-MEDICATION" TO ABND-PARAGRAPH.
105600     ADD 1 TO WS-RUN-MEDS.
105700     INITIALIZE WS-MED-WORK.
105800     MOVE ZERO TO RISKCL-IN-FLAG-COUNT.
105900
106000     PERFORM 210-CALL-ACB-ENGINE THRU 210-EXIT.
106100     PERFORM 220-CALL-BEERS-ENGINE THRU 220-EXIT.
106200     PERFORM 230-CALL-STOPP-ENGINE THRU 230-EXIT.
106300     PERFORM 235-CALL-TAPER-ENGINE THRU 235-EXIT.
106400     PERFORM 240-CALL-TTB-ENGINE THRU 240-EXIT.
106500     PERFORM 245-CALL-GENDER-ENGINE THRU 245-EXIT.
106600     PERFORM 248-CALL-FRAILTY-ENGINE THRU 248-EXIT.
106700     PERFORM 260-CLASSIFY-MEDICATION THRU 260-EXIT.
106800     PERFORM 270-DEFAULT-TEXT THRU 270-EXIT.
106900     PERFORM 280-WRITE-ASSESSMENT THRU 280-EXIT.
107000
107100     IF RISKCL-TAPER-REQUIRED AND WS-TAPER-ROW-FOUND
107200         PERFORM 400-EXPAND-TAPER-SCHEDULE THRU 490-EXIT.
107300
107400     PERFORM 500-BUILD-MONITORING-PLAN THRU 500-EXIT.
107500 290-EXIT.
107600     EXIT.
107700
107800*    ACB DOES NOT USE RX-ENGINE-RESULT - THE FLAG TEXT IS BUILT BY
107900*    HAND HERE FROM THE THREE RAW LINK FIELDS.            MP
108000 210-CALL-ACB-ENGINE.
108100     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
108200         TO ACBENG-IN-GENERIC-NAME.
108300     CALL "RXACBENG" USING ACBENG-LINK-REC, ACB-TABLE-CTL.
108400     IF NOT ACBENG-MATCH-FOUND
108500         GO TO 210-EXIT.
108600
108700     MOVE ACBENG-OUT-SCORE TO WS-ACB-SCORE.
108800     ADD ACBENG-OUT-SCORE TO WS-PAT-TOTAL-ACB.
108900     IF ACBENG-OUT-SCORE >= 3
109000         ADD 1 TO WS-FLAG-COUNT
109100         SET WS-FLAG-IDX TO WS-FLAG-COUNT
109200         STRING "High anticholinergic burden (" DELIMITED BY SIZE
109300                ACBENG-OUT-BRAND-NAME DELIMITED BY SIZE
109400                ")" DELIMITED BY SIZE
109500             INTO WS-FLAG-TEXT(WS-FLAG-IDX)
109600         MOVE "Consider deprescribing - anticholinergic burden"
109700             TO WS-RECOMMEND-TEXT
109800         MOVE "Monitor cognitive function" TO WS-MONITOR-TEXT
109900         ADD 1 TO WS-PAT-HIGH-ACB-COUNT
110000     ELSE IF ACBENG-OUT-SCORE >= 1
110100         ADD 1 TO WS-FLAG-COUNT
110200         SET WS-FLAG-IDX TO WS-FLAG-COUNT
110300         MOVE "Moderate anticholinergic burden"
110400             TO WS-FLAG-TEXT(WS-FLAG-IDX).
110500 210-EXIT.
110600     EXIT.
110700
110800 220-CALL-BEERS-ENGINE.
110900     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
111000         TO BEERSE-IN-GENERIC-NAME.
111100     MOVE PAT-AGE TO BEERSE-IN-AGE.
111200     CALL "RXBEERSE" USING BEERSE-LINK-REC, BEERS-TABLE-CTL,
111300         RX-ENGINE-RESULT.
111400     IF RX-MATCH-COUNT = ZERO
111500         GO TO 220-EXIT.
111600     MOVE "Y" TO WS-BEERS-SW.
111700     PERFORM 221-COPY-ENGINE-FLAGS THRU 221-EXIT
111800         VARYING RX-MATCH-IDX FROM 1 BY 1
111900         UNTIL RX-MATCH-IDX > RX-MATCH-COUNT.
112000 220-EXIT.
112100     EXIT.
112200
112300*    SHARED COPY-DOWN OF ONE RX-ENGINE-RESULT SLOT INTO THE
112400*    MEDICATION'S OWN FLAG TABLE - USED BY BEERS, STOPP AND TTB.
112500 221-COPY-ENGINE-FLAGS.
112600     IF WS-FLAG-COUNT < 10
112700         ADD 1 TO WS-FLAG-COUNT
112800         SET WS-FLAG-IDX TO WS-FLAG-COUNT
112900         MOVE RX-FLAG-TEXT(RX-MATCH-IDX)
113000             TO WS-FLAG-TEXT(WS-FLAG-IDX)
113100         IF WS-RECOMMEND-TEXT = SPACES
113200             MOVE RX-RECOMMEND-TEXT(RX-MATCH-IDX)
113300                 TO WS-RECOMMEND-TEXT
113400         END-IF
113500         IF WS-MONITOR-TEXT = SPACES
113600             MOVE RX-MONITOR-TEXT(RX-MATCH-IDX) TO WS-MONITOR-TEXT
113700         END-IF
113800     END-IF.
113900 221-EXIT.
114000     EXIT.
114100
114200 230-CALL-STOPP-ENGINE.
114300     SET STOPP-CALL TO TRUE.
114400     MOVE PAT-AGE TO STPSTR-IN-AGE.
114500     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
114600         TO STPSTR-IN-GENERIC-NAME.
114700     MOVE WS-CM-DRUG-CLASS(WS-MED-IDX)   TO STPSTR-IN-DRUG-CLASS.
114800     MOVE 5 TO STPSTR-IN-COMORBID-COUNT.
114900     PERFORM 231-COPY-COMORBIDITY THRU 231-EXIT
115000         VARYING STPSTR-COM-IDX FROM 1 BY 1
115100         UNTIL STPSTR-COM-IDX > 5.
115200     MOVE ZERO TO STPSTR-IN-MED-COUNT.
115300     CALL "RXSTPSTR" USING STPSTR-CALL-REC, STOPP-TABLE-CTL,
115400         START-TABLE-CTL, RX-ENGINE-RESULT.
115500     IF RX-MATCH-COUNT = ZERO
115600         GO TO 230-EXIT.
115700     MOVE "Y" TO WS-STOPP-SW.
115800     ADD 1 TO WS-FLAG-COUNT.
115900     SET WS-FLAG-IDX TO WS-FLAG-COUNT.
116000     MOVE "STOPP criteria matched" TO WS-FLAG-TEXT(WS-FLAG-IDX).
116100     IF WS-RECOMMEND-TEXT = SPACES
116200         MOVE "Review indication and necessity"
116300             TO WS-RECOMMEND-TEXT.
116400 230-EXIT.
116500     EXIT.
116600
116700 231-COPY-COMORBIDITY.
116800     MOVE PAT-COMORBIDITY(STPSTR-COM-IDX)
116900         TO STPSTR-IN-COMORBIDITY(STPSTR-COM-IDX).
117000 231-EXIT.
117100     EXIT.
117200
117300 235-CALL-TAPER-ENGINE.
117400     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
117500         TO TAPENG-IN-GENERIC-NAME.
117600     MOVE WS-CM-DURATION-CAT(WS-MED-IDX)
117700         TO TAPENG-IN-DURATION-CAT.
117800     MOVE PAT-CFS-SCORE                  TO TAPENG-IN-CFS-SCORE.
117900     MOVE PAT-FRAIL-IND                  TO TAPENG-IN-FRAIL-IND.
118000     CALL "RXTAPENG" USING TAPENG-LINK-REC, TAPER-TABLE-CTL,
118100         CFSMAP-TABLE-CTL.
118200     IF NOT TAPENG-MATCH-FOUND
118300         GO TO 235-EXIT.
118400     MOVE "Y"                        TO WS-TAPER-FOUND-SW.
118500     MOVE TAPENG-OUT-STRATEGY        TO WS-TAPER-STRATEGY.
118600     MOVE TAPENG-OUT-STEP-LOGIC      TO WS-TAPER-STEP-LOGIC.
118700     MOVE TAPENG-OUT-ADJ-WEEKS       TO WS-TAPER-ADJ-WEEKS.
118800     MOVE TAPENG-OUT-MONITOR-FREQ    TO WS-TAPER-MONITOR-FREQ.
118900     MOVE TAPENG-OUT-WITHDRAW        TO WS-TAPER-WITHDRAW.
119000     MOVE TAPENG-OUT-PAUSE-CRIT      TO WS-TAPER-PAUSE-CRIT.
119100 235-EXIT.
119200     EXIT.
119300
119400*    RX-0289 - TTB TABLE ROWS CAN BE WRITTEN AGAINST A DRUG CLASS
119500*    INSTEAD OF ONE GENERIC NAME, SO RXTTBENG NOW NEEDS BOTH.  TDW
119600 240-CALL-TTB-ENGINE.
119700     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
119800         TO TTBENG-IN-GENERIC-NAME.
119900     MOVE WS-CM-DRUG-CLASS(WS-MED-IDX)
120000         TO TTBENG-IN-DRUG-CLASS.
120100     MOVE PAT-LIFE-EXPECT-NUM            TO TTBENG-IN-LIFE-EXPECT.
120200     CALL "RXTTBENG" USING TTBENG-LINK-REC, TTB-TABLE-CTL,
120300         RX-ENGINE-RESULT.
120400     IF RX-MATCH-COUNT = ZERO
120500         GO TO 240-EXIT.
120600     IF NOT TTBENG-BENEFIT-PROVEN
120700         MOVE "Y" TO WS-TTB-ISSUE-SW.
120800     SET RX-MATCH-IDX TO 1.
120900     IF RX-RECOMMEND-TEXT(1) = "DEPRESCRIBE"
121000         ADD 1 TO WS-FLAG-COUNT
121100         SET WS-FLAG-IDX TO WS-FLAG-COUNT
121200         MOVE "Time-to-benefit exceeds life expectancy"
121300             TO WS-FLAG-TEXT(WS-FLAG-IDX)
121400     END-IF.
121500     IF WS-RECOMMEND-TEXT = SPACES
121600         MOVE RX-RECOMMEND-TEXT(1) TO WS-RECOMMEND-TEXT.
121700     IF WS-MONITOR-TEXT = SPACES
121800         MOVE RX-MONITOR-TEXT(1) TO WS-MONITOR-TEXT.
121900 240-EXIT.
122000     EXIT.
122100
122200 245-CALL-GENDER-ENGINE.
122300     IF NOT PAT-FEMALE
122400         GO TO 245-EXIT.
122500     SET GENDER-CALL TO TRUE.
122600     MOVE PAT-GENDER TO GENFRL-IN-GENDER.
122700     MOVE PAT-CFS-SCORE TO GENFRL-IN-CFS-SCORE.
122800     MOVE PAT-FRAIL-IND TO GENFRL-IN-FRAIL-IND.
122900     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
123000         TO GENFRL-IN-GENERIC-NAME.
123100     MOVE WS-CM-DRUG-CLASS(WS-MED-IDX)   TO GENFRL-IN-DRUG-CLASS.
123200     CALL "RXGENFRL" USING GENFRL-CALL-REC, GENDER-TABLE-CTL,
123300         RX-ENGINE-RESULT.
123400     IF RX-MATCH-COUNT = ZERO
123500         GO TO 245-EXIT.
123600     IF RX-ESCALATE-SW(1) = "Y"
123700         MOVE "Y" TO WS-GENDER-SW.
123800     PERFORM 221-COPY-ENGINE-FLAGS THRU 221-EXIT
123900         VARYING RX-MATCH-IDX FROM 1 BY 1
124000         UNTIL RX-MATCH-IDX > RX-MATCH-COUNT.
124100 245-EXIT.
124200     EXIT.
124300
124400 248-CALL-FRAILTY-ENGINE.
124500     SET FRAILTY-CALL TO TRUE.
124600     MOVE PAT-GENDER TO GENFRL-IN-GENDER.
124700     MOVE PAT-CFS-SCORE TO GENFRL-IN-CFS-SCORE.
124800     MOVE PAT-FRAIL-IND TO GENFRL-IN-FRAIL-IND.
124900     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX)
125000         TO GENFRL-IN-GENERIC-NAME.
125100     MOVE WS-CM-DRUG-CLASS(WS-MED-IDX)   TO GENFRL-IN-DRUG-CLASS.
125200     CALL "RXGENFRL" USING GENFRL-CALL-REC, GENDER-TABLE-CTL,
125300         RX-ENGINE-RESULT.
125400     IF RX-MATCH-COUNT = ZERO
125500         GO TO 248-EXIT.
125600     MOVE "Y" TO WS-FRAILTY-SW.
125700     PERFORM 221-COPY-ENGINE-FLAGS THRU 221-EXIT
125800         VARYING RX-MATCH-IDX FROM 1 BY 1
125900         UNTIL RX-MATCH-IDX > RX-MATCH-COUNT.
126000 248-EXIT.
126100     EXIT.
126200
126300*    RISK CLASSIFIER CALL-TYPE "B" DOES THE BASE CLASS AND
126400*    THE FULL TTB-GENDER-FRAILTY-HERBAL ESCALATION WALK,
126500*    THEN CALL-TYPES "S" AND "T" GET THE SCORE AND TAPER SWITCH.
126600 260-CLASSIFY-MEDICATION.
126700     MOVE WS-ACB-SCORE          TO RISKCL-IN-ACB-SCORE.
126800     MOVE WS-BEERS-SW           TO RISKCL-IN-BEERS-SW.
126900     MOVE WS-STOPP-SW           TO RISKCL-IN-STOPP-SW.
127000     MOVE WS-TTB-ISSUE-SW       TO RISKCL-IN-TTB-ISSUE-SW.
127100     MOVE WS-GENDER-SW          TO RISKCL-IN-GENDER-SW.
127200     MOVE WS-FRAILTY-SW         TO RISKCL-IN-FRAILTY-SW.
127300     MOVE WS-HERB-MAJOR-SW      TO RISKCL-IN-HERB-MAJOR-SW.
127400     MOVE WS-HERB-ANY-SW        TO RISKCL-IN-HERB-ANY-SW.
127500     SET BASE-CALL TO TRUE.
127600     CALL "RXRISKCL" USING RISKCL-CALL-REC.
127700
127800     MOVE WS-FLAG-COUNT         TO RISKCL-IN-FLAG-COUNT.
127900     SET SCORE-CALL TO TRUE.
128000     CALL "RXRISKCL" USING RISKCL-CALL-REC.
128100
128200     SET TAPERREQ-CALL TO TRUE.
128300     CALL "RXRISKCL" USING RISKCL-CALL-REC.
128400 260-EXIT.
128500     EXIT.
128600
128700*    FLAGS-PER-MEDICATION DEFAULT TEXT WHEN NOTHING ELSE FIRED.
128800 270-DEFAULT-TEXT.
128900     IF WS-FLAG-COUNT = ZERO
129000         ADD 1 TO WS-FLAG-COUNT
129100         SET WS-FLAG-IDX TO 1
129200         MOVE "No significant concerns" TO WS-FLAG-TEXT(1).
129300     IF WS-RECOMMEND-TEXT = SPACES
129400         IF RISKCL-OUT-GREEN
129500             MOVE "Continue medication with routine monitoring"
129600                 TO WS-RECOMMEND-TEXT
129700         ELSE
129800             MOVE "Clinical review recommended"
129900                 TO WS-RECOMMEND-TEXT.
130000     IF WS-MONITOR-TEXT = SPACES
130100         MOVE "Routine clinical assessment" TO WS-MONITOR-TEXT.
130200 270-EXIT.
130300     EXIT.
130400
130500 280-WRITE-ASSESSMENT.
130600     MOVE PAT-ID TO ASM-PATIENT-ID.
130700     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX) TO ASM-MED-NAME.
130800     SET ASM-TYPE-ALLOPATHIC TO TRUE.
130900     MOVE RISKCL-OUT-BASE-CAT  TO ASM-BASE-RISK.
131000     MOVE RISKCL-OUT-CATEGORY  TO ASM-FINAL-RISK.
131100     MOVE RISKCL-OUT-SCORE     TO ASM-RISK-SCORE.
131200     MOVE WS-ACB-SCORE         TO ASM-ACB-SCORE.
131300     MOVE RISKCL-OUT-TAPER-SW  TO ASM-TAPER-REQUIRED.
131400     MOVE WS-FLAG-COUNT        TO ASM-FLAG-COUNT.
131500     MOVE SPACES TO ASM-RISK-FACTORS.
131600     STRING WS-FLAG-TEXT(1) DELIMITED BY SIZE
131700         INTO ASM-RISK-FACTORS.
131800     CALL "RXSTRLTH" USING ASM-RISK-FACTORS, WS-EDIT-3.
131900     WRITE ASSESSMENT-OUT-REC.
132000
132100     MOVE SPACES TO WS-DETAIL-LINE.
132200     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX) TO DTL-NAME.
132300     MOVE "MED"                 TO DTL-TYPE.
132400     MOVE RISKCL-OUT-CATEGORY   TO DTL-RISK.
132500     MOVE RISKCL-OUT-SCORE      TO DTL-SCORE.
132600     IF RISKCL-TAPER-REQUIRED
132700         MOVE "YES" TO DTL-TAPER
132800     ELSE
132900         MOVE "NO " TO DTL-TAPER.
133000     MOVE ASM-RISK-FACTORS      TO DTL-FACTORS.
133100     WRITE PATRPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
133200     ADD 1 TO WS-LINE-COUNT.
133300     IF RISKCL-OUT-JUSTIFY NOT = SPACES
133400         MOVE SPACES TO WS-TEXT-LINE
133500         STRING "  " DELIMITED BY SIZE
133600                RISKCL-OUT-JUSTIFY DELIMITED BY SIZE
133700             INTO TXT-BODY
133800         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
133900         ADD 1 TO WS-LINE-COUNT
134000     END-IF.
134100
134200     IF RISKCL-OUT-RED
134300         ADD 1 TO WS-PAT-RED-COUNT
134400         ADD 1 TO WS-RUN-RED
134500     ELSE IF RISKCL-OUT-YELLOW
134600         ADD 1 TO WS-PAT-YELLOW-COUNT
134700         ADD 1 TO WS-RUN-YELLOW
134800     ELSE
134900         ADD 1 TO WS-PAT-GREEN-COUNT
135000         ADD 1 TO WS-RUN-GREEN.
135100 280-EXIT.
135200     EXIT.
135300
135400*    START-GAP PASS - RUNS ONCE PER PATIENT AGAINST THE FULL
135500*    MEDICATION ARRAY, NOT INSIDE THE PER-MEDICATION LOOP ABOVE.
135600 250-PROCESS-START-GAPS.
135700     SET START-CALL TO TRUE.
135800     MOVE PAT-AGE TO STPSTR-IN-AGE.
135900     MOVE SPACES TO STPSTR-IN-GENERIC-NAME.
136000     MOVE SPACES TO STPSTR-IN-DRUG-CLASS.
136100     MOVE 5 TO STPSTR-IN-COMORBID-COUNT.
136200     PERFORM 231-COPY-COMORBIDITY THRU 231-EXIT
136300         VARYING STPSTR-COM-IDX FROM 1 BY 1
136400         UNTIL STPSTR-COM-IDX > 5.
136500     MOVE WS-CUR-MED-COUNT TO STPSTR-IN-MED-COUNT.
136600     PERFORM 251-COPY-MED-FOR-START THRU 251-EXIT
136700         VARYING WS-TBL-IDX-WORK FROM 1 BY 1
136800         UNTIL WS-TBL-IDX-WORK > WS-CUR-MED-COUNT.
136900     CALL "RXSTPSTR" USING STPSTR-CALL-REC, STOPP-TABLE-CTL,
137000         START-TABLE-CTL, RX-ENGINE-RESULT.
137100     IF RX-MATCH-COUNT = ZERO
137200         GO TO 250-EXIT.
137300     PERFORM 252-WRITE-START-GAP THRU 252-EXIT
137400         VARYING RX-MATCH-IDX FROM 1 BY 1
137500         UNTIL RX-MATCH-IDX > RX-MATCH-COUNT.
137600 250-EXIT.
137700     EXIT.
137800
137900 251-COPY-MED-FOR-START.
138000     MOVE WS-CM-GENERIC-NAME(WS-TBL-IDX-WORK)
138100         TO STPSTR-IN-MED-GENERIC(WS-TBL-IDX-WORK).
138200     MOVE WS-CM-DRUG-CLASS(WS-TBL-IDX-WORK)
138300         TO STPSTR-IN-MED-CLASS(WS-TBL-IDX-WORK).
138400 251-EXIT.
138500     EXIT.
138600
138700 252-WRITE-START-GAP.
138800     MOVE SPACES TO WS-TEXT-LINE.
138900     STRING "START GAP: " DELIMITED BY SIZE
139000            RX-FLAG-TEXT(RX-MATCH-IDX) DELIMITED BY SIZE
139100         INTO TXT-BODY.
139200     WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
139300     ADD 1 TO WS-LINE-COUNT.
139400 252-EXIT.
139500     EXIT.
139600
139700*    WEEK-BY-WEEK TAPER SCHEDULE EXPANSION - EXACTLY FOUR STEPS,
139800*    HANDED OFF TO THE SHARED CALCULATOR THE SAME WAY RXTAPPLN
139900*    HANDS OFF ITS OWN VARIABLE-COUNT EXPANSION.
140000 400-EXPAND-TAPER-SCHEDULE.
140100     SET FOUR-STEP-CALL TO TRUE.
140200     MOVE WS-TAPER-ADJ-WEEKS      TO STPCLC-IN-WEEKS.
140300     MOVE WS-TAPER-MONITOR-FREQ   TO STPCLC-IN-MONITOR-FREQ.
140400     CALL "RXSTPCLC" USING STPCLC-CALL-REC.
140500     PERFORM 410-WRITE-TAPER-STEP THRU 410-EXIT
140600         VARYING STPCLC-IDX FROM 1 BY 1
140700         UNTIL STPCLC-IDX > STPCLC-OUT-STEP-COUNT.
140800 490-EXIT.
140900     EXIT.
141000
141100 410-WRITE-TAPER-STEP.
141200     MOVE PAT-ID TO TAPO-PATIENT-ID.
141300     MOVE WS-CM-GENERIC-NAME(WS-MED-IDX) TO TAPO-MED-NAME.
141400     MOVE STPCLC-OUT-STEP-WEEK(STPCLC-IDX) TO TAPO-WEEK-NO.
141500     MOVE STPCLC-OUT-STEP-PCT(STPCLC-IDX)  TO TAPO-DOSE-PCT.
141600     MOVE STPCLC-OUT-STEP-INSTR(STPCLC-IDX) TO TAPO-INSTRUCTIONS.
141700     MOVE STPCLC-OUT-STEP-MONTR(STPCLC-IDX) TO TAPO-MONITORING.
141800     WRITE TAPER-STEP-OUT-REC.
141900 410-EXIT.
142000     EXIT.
142100
142200*    RX-0302 - MONITORING PLAN - MEDICATION LEVEL, PRINTED RIGHT
142300*    AFTER THE TAPER SCHEDULE (IF ANY) FOR THIS DRUG.  A TAPER-
142400*    REQUIRED MED WITH A TAPER ROW RIDES THE TAPER'S OWN FREQUENCY
142500*    AND ADJUSTED DURATION; OTHERWISE ANY YELLOW OR RED MED GETS
142600*    THE STANDARD MONTHLY-FOR-12-WEEKS LINE.  GREEN MEDS WITH NO
142700*    TAPER GET NO MONITORING LINE AT ALL - NOTHING TO WATCH FOR.
142800 500-BUILD-MONITORING-PLAN.
142900     MOVE SPACES TO WS-MON-PLAN-TEXT.
143000     MOVE SPACES TO WS-MON-ALERT-CRIT.
143100     IF RISKCL-TAPER-REQUIRED AND WS-TAPER-ROW-FOUND
143200         STRING WS-TAPER-MONITOR-FREQ DELIMITED BY SIZE
143300                " monitoring for " DELIMITED BY SIZE
143400                WS-TAPER-ADJ-WEEKS DELIMITED BY SIZE
143500                " week(s)" DELIMITED BY SIZE
143600             INTO WS-MON-PLAN-TEXT
143700         STRING WS-TAPER-PAUSE-CRIT DELIMITED BY SIZE
143800                "; " DELIMITED BY SIZE
143900                WS-FLAG-TEXT(1) DELIMITED BY SIZE
144000             INTO WS-MON-ALERT-CRIT
144100     ELSE IF RISKCL-OUT-YELLOW OR RISKCL-OUT-RED
144200         MOVE "Monthly monitoring for 12 weeks"
144300             TO WS-MON-PLAN-TEXT
144400         MOVE WS-FLAG-TEXT(1) TO WS-MON-ALERT-CRIT
144500     ELSE
144600         GO TO 500-EXIT.
144700
144800     MOVE SPACES TO WS-TEXT-LINE.
144900     STRING "MONITORING: " DELIMITED BY SIZE
145000            WS-MON-PLAN-TEXT DELIMITED BY SIZE
145100         INTO TXT-BODY.
145200     WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
145300     ADD 1 TO WS-LINE-COUNT.
145400
145500     MOVE SPACES TO WS-TEXT-LINE.
145600     STRING "  ALERT CRITERIA: " DELIMITED BY SIZE
145700            WS-MON-ALERT-CRIT DELIMITED BY SIZE
145800         INTO TXT-BODY.
145900     WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
146000     ADD 1 TO WS-LINE-COUNT.
146100 500-EXIT.
146200     EXIT.
146300
146400*    CLINICAL RECOMMENDATIONS - PATIENT LEVEL, PRINTED AFTER EVERY
146500*    MEDICATION AND HERB HAS BEEN SCORED.
146600 550-BUILD-RECOMMENDATIONS.
146700     IF WS-PAT-RED-COUNT > ZERO
146800         MOVE SPACES TO WS-TEXT-LINE
146900         MOVE WS-PAT-RED-COUNT TO WS-EDIT-3
147000         STRING "RECOMMEND: URGENT - " DELIMITED BY SIZE
147100                WS-EDIT-3 DELIMITED BY SIZE
147200                " MEDICATION(S) FLAGGED AS HIGH PRIORITY"
147300                    DELIMITED BY SIZE
147400             INTO TXT-BODY
147500         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
147600         ADD 1 TO WS-LINE-COUNT.
147700     IF WS-PAT-YELLOW-COUNT > ZERO
147800         MOVE SPACES TO WS-TEXT-LINE
147900         MOVE WS-PAT-YELLOW-COUNT TO WS-EDIT-3
148000         STRING "RECOMMEND: " DELIMITED BY SIZE
148100                WS-EDIT-3 DELIMITED BY SIZE
148200                " MEDICATION(S) REQUIRE CLINICAL REVIEW"
148300                    DELIMITED BY SIZE
148400             INTO TXT-BODY
148500         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
148600         ADD 1 TO WS-LINE-COUNT.
148700     IF PAT-CFS-SCORE >= 6
148800         MOVE SPACES TO WS-TEXT-LINE
148900         MOVE "RECOMMEND: SEVERE FRAILTY - USE EXTREME CAUTION"
149000             TO TXT-BODY
149100         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
149200         ADD 1 TO WS-LINE-COUNT.
149300     IF WS-PAT-MAJOR-INTERACT > ZERO
149400         MOVE SPACES TO WS-TEXT-LINE
149500         MOVE WS-PAT-MAJOR-INTERACT TO WS-EDIT-3
149600         STRING "RECOMMEND: " DELIMITED BY SIZE
149700                WS-EDIT-3 DELIMITED BY SIZE
149800                " MAJOR HERB-DRUG INTERACTION(S) PRESENT"
149900                    DELIMITED BY SIZE
150000             INTO TXT-BODY
150100         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
150200         ADD 1 TO WS-LINE-COUNT.
150300     IF PAT-AGE >= 80
150400         MOVE SPACES TO WS-TEXT-LINE
150500         MOVE "RECOMMEND: ENHANCED PHARMACOVIGILANCE - AGE 80+"
150600             TO TXT-BODY
150700         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
150800         ADD 1 TO WS-LINE-COUNT.
150900 550-EXIT.
151000     EXIT.
151100
151200*    SAFETY ALERTS - PATIENT LEVEL.
151300 600-BUILD-SAFETY-ALERTS.
151400     IF WS-PAT-HIGH-ACB-COUNT > ZERO
151500         MOVE SPACES TO WS-TEXT-LINE
151600         MOVE WS-PAT-HIGH-ACB-COUNT TO WS-EDIT-3
151700         STRING "ALERT: FALL RISK - " DELIMITED BY SIZE
151800                WS-EDIT-3 DELIMITED BY SIZE
151900                " HIGH-ANTICHOLINERGIC MEDICATION(S)"
152000                    DELIMITED BY SIZE
152100             INTO TXT-BODY
152200         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
152300         ADD 1 TO WS-LINE-COUNT
152400         ADD 1 TO WS-PAT-ALERT-COUNT.
152500     IF WS-PAT-MAJOR-INTERACT > ZERO
152600         PERFORM 605-WRITE-INTERACT-ALERT THRU 605-EXIT
152700             VARYING WS-ALERT-IDX FROM 1 BY 1
152800             UNTIL WS-ALERT-IDX > WS-PAT-MAJOR-INTERACT.
152900     IF WS-PAT-RED-COUNT >= 3
153000         MOVE SPACES TO WS-TEXT-LINE
153100         MOVE "ALERT: POLYPHARMACY - 3+ RED MEDICATIONS"
153200             TO TXT-BODY
153300         WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1
153400         ADD 1 TO WS-LINE-COUNT
153500         ADD 1 TO WS-PAT-ALERT-COUNT.
153600 600-EXIT.
153700     EXIT.
153800
153900*    RX-0303 - ONE PRINTED LINE PER MAJOR INTERACTION.  600-BUILD-
154000*    SAFETY-ALERTS USED TO PRINT A SINGLE LINE HERE BUT STILL ADD
154100*    THE FULL WS-PAT-MAJOR-INTERACT COUNT TO WS-PAT-ALERT-COUNT,
154200*    SO THE TRAILER'S ALERT COUNT RAN AHEAD OF THE LINES ACTUALLY
154300*    ON THE REPORT.  NOW ONE LINE - AND ONE COUNT - PER HIT.
154400 605-WRITE-INTERACT-ALERT.
154500     MOVE SPACES TO WS-TEXT-LINE.
154600     MOVE "ALERT: MAJOR HERB-DRUG INTERACTION IDENTIFIED"
154700         TO TXT-BODY.
154800     WRITE PATRPT-REC FROM WS-TEXT-LINE AFTER ADVANCING 1.
154900     ADD 1 TO WS-LINE-COUNT.
155000     ADD 1 TO WS-PAT-ALERT-COUNT.
155100 605-EXIT.
155200     EXIT.
155300
155400 750-WRITE-PATIENT-TRAILER.
155500     MOVE WS-PAT-RED-COUNT    TO TRL1-RED.
155600     MOVE WS-PAT-YELLOW-COUNT TO TRL1-YELLOW.
155700     MOVE WS-PAT-GREEN-COUNT  TO TRL1-GREEN.
155800     MOVE WS-PAT-TOTAL-ACB    TO TRL1-ACB.
155900     WRITE PATRPT-REC FROM WS-TRAILER-LINE-1 AFTER ADVANCING 2.
156000     ADD 2 TO WS-LINE-COUNT.
156100
156200     MOVE PAT-ID              TO PSUM-PATIENT-ID.
156300     MOVE PAT-MED-COUNT       TO PSUM-TOTAL-MEDS.
156400     MOVE PAT-HERB-COUNT      TO PSUM-TOTAL-HERBS.
156500     MOVE WS-PAT-TOTAL-ACB    TO PSUM-TOTAL-ACB.
156600     MOVE WS-PAT-RED-COUNT    TO PSUM-RED-COUNT.
156700     MOVE WS-PAT-YELLOW-COUNT TO PSUM-YELLOW-COUNT.
156800     MOVE WS-PAT-GREEN-COUNT  TO PSUM-GREEN-COUNT.
156900     MOVE WS-PAT-MAJOR-INTERACT TO PSUM-MAJOR-INTERACTIONS.
157000     MOVE WS-PAT-ALERT-COUNT  TO PSUM-ALERT-COUNT.
157100     WRITE PATIENT-SUM-OUT-REC.
157200 750-EXIT.
157300     EXIT.
157400
157500 900-CLEANUP.
157600     MOVE "900-CLEANUP" TO ABND-PARAGRAPH.
157700     PERFORM 950-WRITE-RUN-TRAILER THRU 950-EXIT.
157800     CLOSE PATIENT-FILE, MEDICATION-FILE, HERB-FILE,
157900         ACB-TABLE-FILE, BEERS-TABLE-FILE, STOPP-TABLE-FILE,
158000         START-TABLE-FILE, TTB-TABLE-FILE, GENDER-TABLE-FILE,
158100         CFSMAP-TABLE-FILE, TAPER-TABLE-FILE, KNOWNINT-TABLE-FILE,
158200         ASSESSMENT-FILE, TAPER-STEP-FILE, PATSUM-FILE,
158300         PATRPT, SYSOUT.
158400
158500     DISPLAY "** PATIENTS PROCESSED **".
158600     DISPLAY WS-RUN-PATIENTS.
158700     DISPLAY "** MEDICATIONS ASSESSED **".
158800     DISPLAY WS-RUN-MEDS.
158900     DISPLAY "******** NORMAL END OF JOB RXANALYS ********".
159000 900-EXIT.
159100     EXIT.
159200
159300 950-WRITE-RUN-TRAILER.
159400     MOVE WS-RUN-PATIENTS TO RTL1-PATIENTS.
159500     MOVE WS-RUN-MEDS     TO RTL1-MEDS.
159600     WRITE PATRPT-REC FROM WS-RUN-TRAILER-1
159700         AFTER ADVANCING NEXT-PAGE.
159800
159900     MOVE WS-RUN-RED      TO RTL2-RED.
160000     MOVE WS-RUN-YELLOW   TO RTL2-YELLOW.
160100     MOVE WS-RUN-GREEN    TO RTL2-GREEN.
160200     MOVE WS-RUN-INTERACT TO RTL2-INTERACT.
160300     WRITE PATRPT-REC FROM WS-RUN-TRAILER-2 AFTER ADVANCING 2.
160400 950-EXIT.
160500     EXIT.
160600
160700*    FILE-STATUS ABEND HANDLER - SAME SHAPE AS EVERY OTHER
160800*    MAIN JOB, KEPT FOR THE MAINTAINER WHO GOES LOOKING HERE
160900*    AFTER A JCL FAILURE MESSAGE POINTS AT THIS PROGRAM.
161000 1000-ABEND-RTN.
161100     MOVE "RXANALYS" TO ABND-PGM-ID.
161200     MOVE "FILE ERROR" TO ABND-REASON.
161300     WRITE SYSOUT-REC FROM ABEND-MSG-REC.
161400     MOVE 16 TO RETURN-CODE.
161500     GOBACK.
