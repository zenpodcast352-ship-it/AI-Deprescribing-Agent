000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXCONTNS.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 04/03/91.
000700 DATE-COMPILED. 04/03/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 040391   RH   RX-0062  ORIGINAL - SUBSTRING-CONTAINS UTILITY.
001500*                        EVERY DRUG-CLASS/CONDITION MATCH IN THE
001600*                        RX SUITE (BEERS, STOPP, START, TTB,
001700*                        GENDER, HERB) BOILS DOWN TO "DOES ONE
001800*                        FREE-TEXT FIELD CONTAIN ANOTHER" - BUILT
001900*                        ONCE HERE INSTEAD OF IN EVERY ENGINE.
002000* 112692   RH   RX-0098  SWAPPED THE HOME-GROWN SCAN LOOP FOR
002100*                        REFERENCE MODIFICATION NOW THAT THE
002200*                        SHOP'S COMPILER LEVEL SUPPORTS IT - CUT
002300*                        CPU TIME ON THE OVERNIGHT RUN NOTICEABLY.
002400* 022298   RH   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002500*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002600*                        REQUIRED.
002700* 081504   TDW  RX-0180  ADDED THE REVERSE TEST (NEEDLE CONTAINS
002800*                        HAYSTACK) FOR THE DRUG-CLASS MATCHING
002900*                        RULE - A SHORT CLASS NAME LIKE "PPI"
003000*                        CAN BE THE SUBSTRING *OR* THE WHOLE OF
003100*                        THE OTHER STRING DEPENDING ON WHICH WAY
003200*                        THE CALLER PASSED THE ARGUMENTS.
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-PAGE.
004100
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-HAY-LEN              PIC S9(4) COMP.
005000     05  WS-NDL-LEN              PIC S9(4) COMP.
005100     05  WS-START-POS            PIC S9(4) COMP.
005200*        DISPLAY-ABLE VIEW OF THE SCAN CURSOR FOR TRACE RUNS.
005300     05  WS-START-POS-DISP REDEFINES
005400         WS-START-POS            PIC S9(4).
005500     05  WS-LAST-START           PIC S9(4) COMP.
005600     05  FILLER                  PIC X(01).
005700
005800 01  WS-LENGTH-CALL-AREA.
005900     05  WS-LC-TEXT              PIC X(255).
006000     05  WS-LC-RETURN-LTH        PIC S9(4) COMP.
006100
006200*    ALTERNATE VIEW OF THE LENGTH-CALL AREA - KEPT SO A FUTURE
006300*    MAINTAINER CAN SPLIT THE 255-BYTE ARGUMENT INTO ITS TWO
006400*    HALVES WITHOUT CHANGING THE CALL INTERFACE.                RH
006500 01  WS-LC-HALVES REDEFINES WS-LENGTH-CALL-AREA.
006600     05  WS-LC-FIRST-HALF        PIC X(128).
006700     05  FILLER                  PIC X(131).
006800
006900 LINKAGE SECTION.
007000 01  CONTNS-HAYSTACK             PIC X(255).
007100 01  CONTNS-NEEDLE               PIC X(255).
007200 01  CONTNS-RESULT-SW            PIC X(01).
007300     88  CONTNS-FOUND                VALUE "Y".
007400     88  CONTNS-NOT-FOUND            VALUE "N".
007500
007600 01  CONTNS-RESULT-NUM REDEFINES
007700     CONTNS-RESULT-SW           PIC X(01).
007800
007900 PROCEDURE DIVISION USING CONTNS-HAYSTACK, CONTNS-NEEDLE,
008000         CONTNS-RESULT-SW.
008100 000-HOUSEKEEPING.
008200     MOVE "N" TO CONTNS-RESULT-SW.
008300     MOVE CONTNS-HAYSTACK TO WS-LC-TEXT.
008400     CALL "RXSTRLTH" USING WS-LC-TEXT, WS-LC-RETURN-LTH.
008500     MOVE WS-LC-RETURN-LTH TO WS-HAY-LEN.
008600
008700     MOVE CONTNS-NEEDLE TO WS-LC-TEXT.
008800     CALL "RXSTRLTH" USING WS-LC-TEXT, WS-LC-RETURN-LTH.
008900     MOVE WS-LC-RETURN-LTH TO WS-NDL-LEN.
009000
009100     IF WS-NDL-LEN = 0 OR WS-HAY-LEN = 0
009200         GO TO 000-EXIT.
009300
009400*    NEEDLE FITS INSIDE HAYSTACK - SCAN EVERY STARTING BYTE.
009500     IF WS-NDL-LEN NOT > WS-HAY-LEN
009600         COMPUTE WS-LAST-START = WS-HAY-LEN - WS-NDL-LEN + 1
009700         PERFORM 100-SCAN-HAYSTACK THRU 100-EXIT
009800             VARYING WS-START-POS FROM 1 BY 1
009900             UNTIL WS-START-POS > WS-LAST-START
010000                OR CONTNS-FOUND.
010100
010200*    ELSE TEST THE REVERSE DIRECTION - THE SHORTER CLASS NAME
010300*    THE CALLER PASSED AS THE "NEEDLE" MAY ACTUALLY BE THE
010400*    LONGER OF THE TWO STRINGS.
010500     IF CONTNS-NOT-FOUND AND WS-HAY-LEN < WS-NDL-LEN
010600         COMPUTE WS-LAST-START = WS-NDL-LEN - WS-HAY-LEN + 1
010700         PERFORM 200-SCAN-NEEDLE THRU 200-EXIT
010800             VARYING WS-START-POS FROM 1 BY 1
010900             UNTIL WS-START-POS > WS-LAST-START
011000                OR CONTNS-FOUND.
011100 000-EXIT.
011200     GOBACK.
011300
011400 100-SCAN-HAYSTACK.
011500     IF CONTNS-HAYSTACK(WS-START-POS:WS-NDL-LEN) =
011600        CONTNS-NEEDLE(1:WS-NDL-LEN)
011700         SET CONTNS-FOUND TO TRUE.
011800 100-EXIT.
011900     EXIT.
012000
012100 200-SCAN-NEEDLE.
012200     IF CONTNS-NEEDLE(WS-START-POS:WS-HAY-LEN) =
012300        CONTNS-HAYSTACK(1:WS-HAY-LEN)
012400         SET CONTNS-FOUND TO TRUE.
012500 200-EXIT.
012600     EXIT.
