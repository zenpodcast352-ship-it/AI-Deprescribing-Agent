000100*****************************************************************
000200*    R X T A P O U T  -  TAPER SCHEDULE STEP OUTPUT
000300*****************************************************************
000400*  ONE RECORD PER WEEK-BY-WEEK TAPER STEP, WRITTEN BY RXANALYS
000500*  (400-EXPAND-TAPER-SCHEDULE) AND BY RXTAPPLN TO THE RXTAPSC
000600*  SEQUENTIAL OUTPUT FILE.
000700*****************************************************************
000800 01  TAPER-STEP-OUT-REC.
000900     05  TAPO-PATIENT-ID              PIC X(08).
001000     05  TAPO-MED-NAME                PIC X(30).
001100     05  TAPO-WEEK-NO                 PIC 9(03).
001200     05  TAPO-DOSE-PCT                PIC 9(03).
001300*    88-LEVEL FLAGS THE FINAL STOP STEP FOR THE REPORT WRITER.
001400         88  TAPO-DOSE-IS-STOP            VALUE 0.
001500     05  TAPO-INSTRUCTIONS             PIC X(60).
001600     05  TAPO-MONITORING               PIC X(40).
001700     05  FILLER                        PIC X(06).
