000100*****************************************************************
000200*    R X R E F T B 1  -  ACB / BEERS / STOPP / START TABLES
000300*****************************************************************
000400*  FLAT INPUT LAYOUTS FOR THE FOUR REFERENCE FILES LOADED BY
000500*  RXANALYS 000-HOUSEKEEPING, AND THE IN-MEMORY OCCURS TABLES
000600*  THE ROWS ARE LOADED INTO.  ONE COPYBOOK PER PAIR TO KEEP
000700*  RXREFTB1 / RXREFTB2 UNDER THE SHOP'S 400-LINE COPYBOOK CAP.
000800*****************************************************************
000900*    ACB TABLE - ANTICHOLINERGIC BURDEN SCORE BY GENERIC NAME
001000*****************************************************************
001100 01  ACB-IN-REC.
001200     05  ACB-IN-GENERIC-NAME         PIC X(30).
001300     05  ACB-IN-BRAND-NAME           PIC X(20).
001400     05  ACB-IN-SCORE                PIC 9(01).
001500     05  FILLER                      PIC X(29).
001600*
001700 01  ACB-TABLE-CTL.
001800     05  ACB-TBL-COUNT               PIC S9(4) COMP.
001900     05  ACB-TABLE OCCURS 100 TIMES
002000             INDEXED BY ACB-IDX.
002100         10  ACB-GENERIC-NAME        PIC X(30).
002200         10  ACB-BRAND-NAME          PIC X(20).
002300         10  ACB-SCORE               PIC 9(01).
002400*****************************************************************
002500*    BEERS TABLE - POTENTIALLY INAPPROPRIATE MEDICATION CRITERIA
002600*****************************************************************
002700 01  BEERS-IN-REC.
002800     05  BEERS-IN-DRUG-NAME          PIC X(30).
002900     05  BEERS-IN-CATEGORY           PIC X(30).
003000     05  BEERS-IN-RATIONALE          PIC X(60).
003100     05  BEERS-IN-RECOMMEND          PIC X(60).
003200     05  BEERS-IN-STRENGTH           PIC X(10).
003300     05  BEERS-IN-QUALITY            PIC X(10).
003400*
003500 01  BEERS-TABLE-CTL.
003600     05  BEERS-TBL-COUNT             PIC S9(4) COMP.
003700     05  BEERS-TABLE OCCURS 100 TIMES
003800             INDEXED BY BEERS-IDX.
003900         10  BEERS-DRUG-NAME         PIC X(30).
004000         10  BEERS-CATEGORY         PIC X(30).
004100*        88-LEVEL BELOW LETS RXBEERSE SKIP THE AGE GATE FOR
004200*        DISEASE-SPECIFIC CRITERIA ROWS.                    JS
004300         88  BEERS-CATEGORY-NA          VALUE "N/A".
004400         10  BEERS-RATIONALE         PIC X(60).
004500         10  BEERS-RECOMMEND         PIC X(60).
004600         10  BEERS-STRENGTH          PIC X(10).
004700         10  BEERS-QUALITY           PIC X(10).
004800*****************************************************************
004900*    STOPP TABLE - STOP-MEDICATION CRITERIA
005000*****************************************************************
005100 01  STOPP-IN-REC.
005200     05  STOPP-IN-RULE-ID            PIC X(06).
005300     05  STOPP-IN-DRUG-CLASS         PIC X(30).
005400     05  STOPP-IN-CONDITION          PIC X(40).
005500     05  STOPP-IN-RATIONALE          PIC X(60).
005600     05  STOPP-IN-ACTION             PIC X(30).
005700     05  STOPP-IN-SEVERITY           PIC X(08).
005800*
005900 01  STOPP-TABLE-CTL.
006000     05  STOPP-TBL-COUNT             PIC S9(4) COMP.
006100     05  STOPP-TABLE OCCURS 60 TIMES
006200             INDEXED BY STOPP-IDX.
006300         10  STOPP-RULE-ID           PIC X(06).
006400         10  STOPP-DRUG-CLASS        PIC X(30).
006500         10  STOPP-CONDITION         PIC X(40).
006600         10  STOPP-RATIONALE         PIC X(60).
006700         10  STOPP-ACTION            PIC X(30).
006800         10  STOPP-SEVERITY          PIC X(08).
006900         88  STOPP-SEVERITY-HIGH        VALUE "High".
007000         88  STOPP-SEVERITY-MODERATE    VALUE "Moderate".
007100*****************************************************************
007200*    START TABLE - MISSING-BENEFICIAL-MEDICATION CRITERIA
007300*****************************************************************
007400 01  START-IN-REC.
007500     05  START-IN-RULE-ID            PIC X(06).
007600     05  START-IN-SYSTEM             PIC X(20).
007700     05  START-IN-DRUG-CLASS         PIC X(30).
007800     05  START-IN-CONDITION          PIC X(40).
007900     05  START-IN-INDICATION         PIC X(40).
008000     05  START-IN-RECOMMEND          PIC X(60).
008100     05  START-IN-EVIDENCE           PIC X(08).
008200*
008300 01  START-TABLE-CTL.
008400     05  START-TBL-COUNT             PIC S9(4) COMP.
008500     05  START-TABLE OCCURS 40 TIMES
008600             INDEXED BY START-IDX.
008700         10  START-RULE-ID           PIC X(06).
008800         10  START-SYSTEM            PIC X(20).
008900         10  START-DRUG-CLASS        PIC X(30).
009000         10  START-CONDITION         PIC X(40).
009100         10  START-INDICATION        PIC X(40).
009200         10  START-RECOMMEND         PIC X(60).
009300         10  START-EVIDENCE          PIC X(08).
009400         88  START-EVIDENCE-STRONG      VALUE "Strong".
009500         88  START-EVIDENCE-MODERATE    VALUE "Moderate".
