000100*****************************************************************
000200*    R X A S M O U T  -  MEDICATION / HERB ASSESSMENT OUTPUT
000300*****************************************************************
000400*  ONE RECORD PER MEDICATION OR HERB SCORED FOR THE PATIENT,
000500*  WRITTEN BY RXANALYS TO THE RXASSMT SEQUENTIAL OUTPUT FILE.
000600*****************************************************************
000700 01  ASSESSMENT-OUT-REC.
000800     05  ASM-PATIENT-ID              PIC X(08).
000900     05  ASM-MED-NAME                PIC X(30).
001000     05  ASM-MED-TYPE                PIC X(01).
001100         88  ASM-TYPE-ALLOPATHIC         VALUE "A".
001200         88  ASM-TYPE-HERBAL             VALUE "H".
001300     05  ASM-BASE-RISK               PIC X(06).
001400     05  ASM-FINAL-RISK              PIC X(06).
001500*    88-LEVELS BELOW DRIVE THE REPORT-DETAIL EDIT PARAGRAPH IN
001600*    RXANALYS WITHOUT A SEPARATE IF/ELSE CHAIN ON EACH VALUE.
001700         88  ASM-FINAL-RED    VALUE "RED   ".
001800         88  ASM-FINAL-YELLOW VALUE "YELLOW".
001900         88  ASM-FINAL-GREEN  VALUE "GREEN ".
002000     05  ASM-RISK-SCORE               PIC 9(02).
002100     05  ASM-ACB-SCORE                PIC 9(01).
002200     05  ASM-TAPER-REQUIRED           PIC X(01).
002300         88  ASM-TAPER-YES                VALUE "Y".
002400         88  ASM-TAPER-NO                 VALUE "N".
002500     05  ASM-FLAG-COUNT                PIC 9(02).
002600     05  ASM-RISK-FACTORS              PIC X(120).
002700     05  FILLER                        PIC X(03).
