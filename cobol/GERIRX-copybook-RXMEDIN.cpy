000100*****************************************************************
000200*    R X M E D I N   -   MEDICATION DETAIL INPUT RECORD
000300*****************************************************************
000400*  ONE RECORD PER PRESCRIPTION LINE ON THE RXMEDDT DETAIL FILE,
000500*  SORTED ASCENDING BY MED-PAT-ID TO MATCH THE PATIENT HEADER.
000600*****************************************************************
000700 01  MEDICATION-DTL-REC.
000800     05  MED-PAT-ID                  PIC X(08).
000900     05  MED-GENERIC-NAME            PIC X(30).
001000     05  MED-DOSE-TXT                PIC X(15).
001100     05  MED-FREQUENCY-TXT           PIC X(15).
001200     05  MED-DURATION-CAT            PIC X(01).
001300         88  MED-DURATION-SHORT          VALUE "S".
001400         88  MED-DURATION-LONG           VALUE "L".
001500         88  MED-DURATION-UNKNOWN        VALUE "U".
001600     05  MED-DRUG-CLASS              PIC X(30).
001700*    ONE-CHAR NUMERIC VIEW OF THE DURATION CODE - RXTAPENG
001800*    TESTS THIS TO PICK THE 8-WEEK OR 4-WEEK BASE DURATION.
001900     05  MED-DURATION-NUM REDEFINES
002000         MED-DURATION-CAT            PIC X(01).
002100     05  FILLER                      PIC X(01).
