000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXTAPENG.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 08/07/89.
000700 DATE-COMPILED. 08/07/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 080789   MP   RX-0009  ORIGINAL - TAPERING ENGINE.  EXACT
001500*                        MATCH OF THE MEDICATION AGAINST THE
001600*                        TAPERING RULES TABLE, DURATION HALVED
001700*                        FOR SHORT-TERM DRUGS THEN DIVIDED BY
001800*                        THE PATIENT'S CFS-MAP TAPER MULTIPLIER.
001900* 042390   MP   RX-0052  TAPER MULTIPLIER DIVIDE NOW TRUNCATES
002000*                        (NOT ROUNDS) TO WHOLE WEEKS - PHARMACY
002100*                        WANTED THE SAME BEHAVIOR THE OLD DESK
002200*                        CALCULATOR PROCEDURE USED.
002300* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002400*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002500*                        REQUIRED.
002600* 101206   TDW  RX-0148  ADDED THE FRAILTY NOTE TEXT TO THE
002700*                        OUTPUT - A ONE-LINE REMINDER OF THE
002800*                        PATIENT'S EFFECTIVE CFS FOR THE CHART.
002900*****************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-PAGE.
003700
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-ROW-FOUND-SW         PIC X(01) VALUE "N".
004600         88  ROW-WAS-FOUND           VALUE "Y".
004700     05  WS-EFFECTIVE-CFS        PIC 9(01).
004800     05  WS-BASE-WEEKS           PIC S9(3) COMP.
004900     05  WS-ADJ-WEEKS            PIC S9(3) COMP.
005000     05  FILLER                  PIC X(01).
005100
005200*    DISPLAY-ABLE VIEW OF THE ADJUSTED-WEEKS FIGURE FOR TRACE.
005300 01  WS-ADJ-WEEKS-DISP REDEFINES
005400     WS-ADJ-WEEKS               PIC S9(3).
005500
005600*    THE ONE GENUINELY FRACTIONAL FIELD IN THE WHOLE RX SUITE -
005700*    THE CFS-MAP TAPER-SPEED MULTIPLIER.  EVERYTHING ELSE IN
005800*    THIS PROGRAM IS INTEGER WEEKS.
005900 01  WS-TAPER-DIVIDE-WORK.
006000     05  WS-TAPER-MULT-WORK      PIC 9V99.
006100     05  WS-TAPER-MULT-REDEF REDEFINES
006200         WS-TAPER-MULT-WORK      PIC 9(03).
006300     05  WS-WEEKS-COMPUTED       PIC S9(5)V99 COMP-3.
006400
006500 LINKAGE SECTION.
006600 01  TAPENG-LINK-REC.
006700     05  TAPENG-IN-GENERIC-NAME  PIC X(30).
006800     05  TAPENG-IN-DURATION-CAT  PIC X(01).
006900         88  TAPENG-LONG-TERM        VALUE "L".
007000         88  TAPENG-SHORT-TERM       VALUE "S".
007100     05  TAPENG-IN-CFS-SCORE     PIC 9(01).
007200     05  TAPENG-IN-FRAIL-IND     PIC X(01).
007300         88  TAPENG-IS-FRAIL         VALUE "Y".
007400     05  TAPENG-OUT-FOUND-SW     PIC X(01).
007500         88  TAPENG-MATCH-FOUND      VALUE "Y".
007600         88  TAPENG-NO-MATCH         VALUE "N".
007700     05  TAPENG-OUT-STRATEGY     PIC X(40).
007800     05  TAPENG-OUT-STEP-LOGIC   PIC X(60).
007900     05  TAPENG-OUT-ADJ-WEEKS    PIC 9(03).
008000     05  TAPENG-OUT-MONITOR-FREQ PIC X(15).
008100     05  TAPENG-OUT-WITHDRAW     PIC X(60).
008200     05  TAPENG-OUT-PAUSE-CRIT   PIC X(60).
008300     05  TAPENG-OUT-FRAILTY-NOTE PIC X(60).
008400
008500*    TAPERING RULES TABLE SHAPE MUST MATCH THE TAPER-TABLE-CTL
008600*    GROUP IN COPYBOOK RXREFTB2 BYTE FOR BYTE.                 MP
008700 01  TAPER-TABLE-CTL.
008800     05  TAPR-TBL-COUNT          PIC S9(4) COMP.
008900     05  TAPER-TABLE OCCURS 20 TIMES
009000             INDEXED BY TAPR-IDX.
009100         10  TAPR-DRUG-NAME      PIC X(30).
009200         10  TAPR-DRUG-CLASS     PIC X(30).
009300         10  TAPR-RISK-PROFILE   PIC X(15).
009400         10  TAPR-STRATEGY       PIC X(40).
009500         10  TAPR-STEP-LOGIC     PIC X(60).
009600         10  TAPR-MONITOR-FREQ   PIC X(15).
009700         10  TAPR-WITHDRAW-SYMPT PIC X(60).
009800         10  TAPR-PAUSE-CRIT     PIC X(60).
009900
010000*    CFS MAP TABLE SHAPE MUST MATCH THE CFSMAP-TABLE-CTL GROUP
010100*    IN COPYBOOK RXREFTB2 BYTE FOR BYTE.                       MP
010200 01  CFSMAP-TABLE-CTL.
010300     05  CFSMAP-TBL-COUNT        PIC S9(4) COMP.
010400     05  CFSMAP-TABLE OCCURS 9 TIMES
010500             INDEXED BY CFSMAP-IDX.
010600         10  CFSMAP-SCORE        PIC 9(01).
010700         10  CFSMAP-LABEL        PIC X(25).
010800         10  CFSMAP-TAPER-MULT   PIC 9V99.
010900         10  CFSMAP-MULT-4 REDEFINES
011000             CFSMAP-TAPER-MULT   PIC 9(03).
011100         10  CFSMAP-GUIDANCE     PIC X(60).
011200
011300 PROCEDURE DIVISION USING TAPENG-LINK-REC, TAPER-TABLE-CTL,
011400         CFSMAP-TABLE-CTL.
011500 000-HOUSEKEEPING.
011600     MOVE "N" TO TAPENG-OUT-FOUND-SW.
011700     MOVE "N" TO WS-ROW-FOUND-SW.
011800     MOVE SPACES TO TAPENG-OUT-FRAILTY-NOTE.
011900
012000     IF TAPENG-IN-CFS-SCORE NOT = ZERO
012100         MOVE TAPENG-IN-CFS-SCORE TO WS-EFFECTIVE-CFS
012200     ELSE
012300         IF TAPENG-IS-FRAIL
012400             MOVE 5 TO WS-EFFECTIVE-CFS
012500         ELSE
012600             MOVE 2 TO WS-EFFECTIVE-CFS.
012700
012800     IF TAPR-TBL-COUNT = ZERO
012900         GO TO 000-EXIT.
013000
013100     PERFORM 100-SEARCH-TAPER-TABLE THRU 100-EXIT
013200         VARYING TAPR-IDX FROM 1 BY 1
013300         UNTIL TAPR-IDX > TAPR-TBL-COUNT
013400            OR ROW-WAS-FOUND.
013500 000-EXIT.
013600     GOBACK.
013700
013800 100-SEARCH-TAPER-TABLE.
013900     IF TAPENG-IN-GENERIC-NAME NOT = TAPR-DRUG-NAME(TAPR-IDX)
014000         GO TO 100-EXIT.
014100
014200     SET ROW-WAS-FOUND TO TRUE.
014300     SET TAPENG-MATCH-FOUND TO TRUE.
014400
014500     IF TAPENG-LONG-TERM
014600         MOVE 8 TO WS-BASE-WEEKS
014700     ELSE
014800         MOVE 4 TO WS-BASE-WEEKS.
014900
015000     PERFORM 200-LOOKUP-CFS-MULT THRU 200-EXIT.
015100
015200*    ADJUSTED DURATION = INTEGER TRUNCATION OF BASE / MULT.
015300*    THE MULT IS THE ONE 2-DECIMAL FIELD IN THE WHOLE SYSTEM -
015400*    EVERYTHING DOWNSTREAM OF THIS DIVIDE IS BACK TO WHOLE
015500*    WEEKS.
015600     DIVIDE WS-BASE-WEEKS BY WS-TAPER-MULT-WORK
015700         GIVING WS-WEEKS-COMPUTED.
015800     MOVE WS-WEEKS-COMPUTED TO WS-ADJ-WEEKS.
015900
016000     MOVE TAPR-STRATEGY(TAPR-IDX)     TO TAPENG-OUT-STRATEGY.
016100     MOVE TAPR-STEP-LOGIC(TAPR-IDX)   TO TAPENG-OUT-STEP-LOGIC.
016200     MOVE WS-ADJ-WEEKS                TO TAPENG-OUT-ADJ-WEEKS.
016300     MOVE TAPR-MONITOR-FREQ(TAPR-IDX) TO TAPENG-OUT-MONITOR-FREQ.
016400     MOVE TAPR-WITHDRAW-SYMPT(TAPR-IDX)
016500         TO TAPENG-OUT-WITHDRAW.
016600     MOVE TAPR-PAUSE-CRIT(TAPR-IDX)   TO TAPENG-OUT-PAUSE-CRIT.
016700     STRING "Effective CFS " DELIMITED BY SIZE
016800            WS-EFFECTIVE-CFS DELIMITED BY SIZE
016900            " used for taper speed" DELIMITED BY SIZE
017000         INTO TAPENG-OUT-FRAILTY-NOTE.
017100 100-EXIT.
017200     EXIT.
017300
017400 200-LOOKUP-CFS-MULT.
017500     MOVE 1.00 TO WS-TAPER-MULT-WORK.
017600     IF CFSMAP-TBL-COUNT = ZERO
017700         GO TO 200-EXIT.
017800
017900     PERFORM 210-SCAN-CFS-MAP THRU 210-EXIT
018000         VARYING CFSMAP-IDX FROM 1 BY 1
018100         UNTIL CFSMAP-IDX > CFSMAP-TBL-COUNT.
018200 200-EXIT.
018300     EXIT.
018400
018500 210-SCAN-CFS-MAP.
018600     IF CFSMAP-SCORE(CFSMAP-IDX) = WS-EFFECTIVE-CFS
018700         MOVE CFSMAP-TAPER-MULT(CFSMAP-IDX) TO WS-TAPER-MULT-WORK.
018800 210-EXIT.
018900     EXIT.
