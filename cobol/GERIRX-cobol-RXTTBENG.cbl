000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RXTTBENG.
000400 AUTHOR. M PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER - GERIATRIC RX SYSTEMS.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*                    C H A N G E   L O G
001100*-----------------------------------------------------------------
001200* DATE     BY   TICKET   DESCRIPTION
001300* -------- ---- -------- --------------------------------------
001400* 061489   MP   RX-0005  ORIGINAL - TIME-TO-BENEFIT ENGINE.
001500*                        EXACT MATCH OF THE MEDICATION AGAINST
001600*                        THE TTB TABLE, LOOKS UP THE MONTHS-TO-
001700*                        BENEFIT AGAINST THE PATIENT'S LIFE
001800*                        EXPECTANCY CATEGORY IN MONTHS.
001900* 022298   MP   Y2K-009  YEAR 2000 READINESS REVIEW - NO DATE
002000*                        FIELDS IN THIS PROGRAM.  NO CHANGE
002100*                        REQUIRED.
002200* 052501   TDW  RX-0152  A TTB-MIN OF 999 MEANS THE DRUG HAS NO
002300*                        PROVEN BENEFIT AT ANY LIFE EXPECTANCY -
002400*                        RECOMMEND DISCONTINUE REGARDLESS OF THE
002500*                        PATIENT'S CATEGORY.
002600* 040412   TDW  RX-0161  ADDED THE MARGINAL WINDOW BRANCH - MONTHS
002700*                        FALLING BETWEEN TTB-MIN AND TTB-MAX NOW
002800*                        GET "CONSIDER DEPRESCRIBING" INSTEAD OF
002900*                        BEING TREATED AS FULL BENEFIT PROVEN.
003000*                        ALSO CORRECTED THE ESCALATE SWITCH ON THE
003100*                        NO-BENEFIT BRANCHES TO FORCE RED, AND
003200*                        ADDED THE "CONTINUE" TEXT ON THE BENEFIT-
003300*                        PROVEN BRANCH SO EVERY MATCHED MEDICATION
003400*                        CARRIES SOME ASSESSMENT TEXT DOWNSTREAM.
003500* 081509   TDW  RX-0289  MATCH WAS EXACT-EQUALITY ON GENERIC NAME
003600*                        ONLY, SO A TTB ROW WRITTEN AGAINST A DRUG
003700*                        CLASS (E.G. "SULFONYLUREAS") NEVER HIT
003800*                        UNLESS THE PATIENT'S RECORD HAPPENED TO
003900*                        CARRY THAT EXACT STRING AS ITS GENERIC
004000*                        NAME.  SWITCHED TO THE SAME RXCONTNS
004100*                        SUBSTRING CALL EVERY OTHER ENGINE USES,
004200*                        TRYING THE GENERIC NAME FIRST AND THE
004300*                        DRUG CLASS SECOND - COPIED THE TWO-TRY
004400*                        SHAPE STRAIGHT OUT OF RXSTPSTR'S
004500*                        600-DRUG-CLASS-MATCH PARAGRAPH.
004600*****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-PAGE.
005400
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  MISC-FIELDS.
006200     05  WS-ROW-FOUND-SW         PIC X(01) VALUE "N".
006300         88  ROW-WAS-FOUND           VALUE "Y".
006400     05  WS-LIFE-EXPECT-MOS      PIC S9(4) COMP VALUE ZERO.
006500     05  FILLER                  PIC X(01).
006600
006700*    ALTERNATE NUMERIC-EDITED VIEW OF THE MONTHS FIGURE FOR
006800*    TRACE DISPLAYS.
006900 01  WS-LIFE-EXPECT-MOS-DISP REDEFINES
007000     WS-LIFE-EXPECT-MOS         PIC S9(4).
007100
007200*    TABLE OF LIFE-EXPECTANCY CATEGORY TO MONTHS - BUILT AS A
007300*    VALUE TABLE THE SAME WAY THE DRUG-CLASS TABLE IS BUILT IN
007400*    RXSTPSTR SO THE TWO PROGRAMS ARE CONSISTENT.
007500 01  LIFE-EXPECT-MOS-VALUES.
007600     05  FILLER PIC 9(03) VALUE 006.
007700     05  FILLER PIC 9(03) VALUE 018.
007800     05  FILLER PIC 9(03) VALUE 036.
007900     05  FILLER PIC 9(03) VALUE 090.
008000     05  FILLER PIC 9(03) VALUE 120.
008100
008200 01  LIFE-EXPECT-MOS-TBL REDEFINES LIFE-EXPECT-MOS-VALUES.
008300     05  LEM-MONTHS PIC 9(03) OCCURS 5 TIMES
008400             INDEXED BY LEM-IDX.
008500
008600*    SUBSTRING COMPARE BUFFERS FOR THE RX-0289 DRUG-CLASS FIX -
008700*    SAME SHAPE RXBEERSE AND RXSTPSTR USE FOR THEIR RXCONTNS CALLS
008800 01  WS-COMPARE-BUFFERS.
008900     05  WS-HAYSTACK-BUF         PIC X(255).
009000     05  WS-NEEDLE-BUF           PIC X(255).
009100     05  WS-SUBSTR-SW            PIC X(01).
009200         88  SUBSTRING-FOUND         VALUE "Y".
009300
009400 LINKAGE SECTION.
009500 01  TTBENG-LINK-REC.
009600     05  TTBENG-IN-GENERIC-NAME  PIC X(30).
009700     05  TTBENG-IN-DRUG-CLASS    PIC X(30).
009800     05  TTBENG-IN-LIFE-EXPECT   PIC 9(01).
009900     05  TTBENG-OUT-FOUND-SW     PIC X(01).
010000         88  TTBENG-MATCH-FOUND      VALUE "Y".
010100         88  TTBENG-NO-MATCH          VALUE "N".
010200     05  TTBENG-OUT-BENEFIT-SW   PIC X(01).
010300         88  TTBENG-NO-BENEFIT-TIME     VALUE "Y".
010400         88  TTBENG-MARGINAL-BENEFIT    VALUE "M".
010500         88  TTBENG-BENEFIT-PROVEN      VALUE "N".
010600
010700*    TTB TABLE SHAPE MUST MATCH THE TTB-TABLE-CTL GROUP IN
010800*    COPYBOOK RXREFTB2 BYTE FOR BYTE.                          MP
010900 01  TTB-TABLE-CTL.
011000     05  TTB-TBL-COUNT           PIC S9(4) COMP.
011100     05  TTB-TABLE OCCURS 100 TIMES
011200             INDEXED BY TTB-IDX.
011300         10  TTB-GENERIC-NAME    PIC X(30).
011400         10  TTB-DRUG-CLASS      PIC X(30).
011500         10  TTB-INDICATION      PIC X(40).
011600         10  TTB-TEXT            PIC X(20).
011700         10  TTB-MIN-MONTHS      PIC 9(03).
011800             88  TTB-NO-PROVEN-BENEFIT   VALUE 999.
011900         10  TTB-MAX-MONTHS      PIC 9(03).
012000         10  TTB-RATIONALE       PIC X(60).
012100         10  TTB-REFERENCE       PIC X(30).
012200
012300*    COPY RXENGRES INTO THIS PROGRAM'S OWN RESULT AREA - THE
012400*    ONE-ROW ANSWER FITS SLOT 1 AND SLOT 1 ONLY.
012500 COPY RXENGRES.
012600
012700*    DISPLAY-ABLE VIEW OF THE MATCH COUNT FOR TRACE RUNS.
012800 01  RX-MATCH-COUNT-DISP REDEFINES
012900     RX-MATCH-COUNT             PIC S9(4).
013000
013100 PROCEDURE DIVISION USING TTBENG-LINK-REC, TTB-TABLE-CTL,
013200         RX-ENGINE-RESULT.
013300 000-HOUSEKEEPING.
013400     MOVE "N" TO TTBENG-OUT-FOUND-SW.
013500     MOVE "N" TO TTBENG-OUT-BENEFIT-SW.
013600     MOVE "N" TO WS-ROW-FOUND-SW.
013700     MOVE ZERO TO RX-MATCH-COUNT.
013800
013900     IF TTB-TBL-COUNT = ZERO
014000         GO TO 000-EXIT.
014100
014200     PERFORM 100-SEARCH-TTB-TABLE THRU 100-EXIT
014300         VARYING TTB-IDX FROM 1 BY 1
014400         UNTIL TTB-IDX > TTB-TBL-COUNT
014500            OR ROW-WAS-FOUND.
014600 000-EXIT.
014700     GOBACK.
014800
014900 100-SEARCH-TTB-TABLE.
015000*    TRY THE GENERIC NAME FIRST - IF IT DOESN'T SUBSTRING-MATCH
015100*    THE ROW, FALL BACK TO THE DRUG CLASS BEFORE GIVING UP ON
015200*    THE ROW.  RX-0289.                                       TDW
015300     MOVE TTB-GENERIC-NAME(TTB-IDX) TO WS-HAYSTACK-BUF.
015400     MOVE TTBENG-IN-GENERIC-NAME     TO WS-NEEDLE-BUF.
015500     MOVE "N"                        TO WS-SUBSTR-SW.
015600     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
015700         WS-SUBSTR-SW.
015800     IF SUBSTRING-FOUND
015900         GO TO 110-ROW-MATCHED.
016000
016100     MOVE TTB-DRUG-CLASS(TTB-IDX) TO WS-HAYSTACK-BUF.
016200     MOVE TTBENG-IN-DRUG-CLASS    TO WS-NEEDLE-BUF.
016300     MOVE "N"                     TO WS-SUBSTR-SW.
016400     CALL "RXCONTNS" USING WS-HAYSTACK-BUF, WS-NEEDLE-BUF,
016500         WS-SUBSTR-SW.
016600     IF NOT SUBSTRING-FOUND
016700         GO TO 100-EXIT.
016800
016900 110-ROW-MATCHED.
017000     SET ROW-WAS-FOUND TO TRUE.
017100     SET TTBENG-MATCH-FOUND TO TRUE.
017200
017300     IF TTB-NO-PROVEN-BENEFIT(TTB-IDX)
017400         SET TTBENG-NO-BENEFIT-TIME TO TRUE
017500         PERFORM 200-BUILD-RESULT THRU 200-EXIT
017600         GO TO 100-EXIT.
017700
017800     SET LEM-IDX TO TTBENG-IN-LIFE-EXPECT.
017900     MOVE LEM-MONTHS(LEM-IDX) TO WS-LIFE-EXPECT-MOS.
018000
018100*    THREE-WAY SPLIT AGAINST THE MIN/MAX WINDOW - BELOW MIN IS NO
018200*    PROVEN BENEFIT, MIN THRU MAX IS THE MARGINAL WINDOW, AT OR
018300*    ABOVE MAX IS FULL BENEFIT PROVEN.                         TDW
018400     IF WS-LIFE-EXPECT-MOS < TTB-MIN-MONTHS(TTB-IDX)
018500         SET TTBENG-NO-BENEFIT-TIME TO TRUE
018600     ELSE
018700         IF WS-LIFE-EXPECT-MOS < TTB-MAX-MONTHS(TTB-IDX)
018800             SET TTBENG-MARGINAL-BENEFIT TO TRUE
018900         ELSE
019000             SET TTBENG-BENEFIT-PROVEN TO TRUE.
019100
019200     PERFORM 200-BUILD-RESULT THRU 200-EXIT.
019300 100-EXIT.
019400     EXIT.
019500
019600*    EVERY MATCHED MEDICATION GETS AN ASSESSMENT RECORD - THE
019700*    RECOMMEND TEXT AND ESCALATE SWITCH ARE DRIVEN OFF WHICH OF
019800*    THE THREE BENEFIT WINDOWS THE ROW LANDED IN.               TD
019900 200-BUILD-RESULT.
020000     ADD 1 TO RX-MATCH-COUNT.
020100     SET RX-MATCH-IDX TO RX-MATCH-COUNT.
020200     MOVE SPACES TO RX-FLAG-TEXT(RX-MATCH-IDX).
020300     MOVE SPACES TO RX-RECOMMEND-TEXT(RX-MATCH-IDX).
020400     MOVE TTB-RATIONALE(TTB-IDX) TO RX-MONITOR-TEXT(RX-MATCH-IDX).
020500     MOVE TTB-MIN-MONTHS(TTB-IDX) TO RX-NUMERIC-VAL(RX-MATCH-IDX).
020600
020700     IF TTBENG-NO-BENEFIT-TIME
020800         STRING "Time-to-benefit not met for "
020900                    DELIMITED BY SIZE
021000                TTB-INDICATION(TTB-IDX) DELIMITED BY SIZE
021100             INTO RX-FLAG-TEXT(RX-MATCH-IDX)
021200         MOVE "DEPRESCRIBE" TO RX-RECOMMEND-TEXT(RX-MATCH-IDX)
021300         MOVE "HIGH" TO RX-SEVERITY-TEXT(RX-MATCH-IDX)
021400         SET RX-ESCALATE-TO-RED TO TRUE
021500     ELSE
021600         IF TTBENG-MARGINAL-BENEFIT
021700             STRING "Time-to-benefit marginal for "
021800                        DELIMITED BY SIZE
021900                    TTB-INDICATION(TTB-IDX) DELIMITED BY SIZE
022000                 INTO RX-FLAG-TEXT(RX-MATCH-IDX)
022100             MOVE "CONSIDER DEPRESCRIBING"
022200                 TO RX-RECOMMEND-TEXT(RX-MATCH-IDX)
022300             MOVE "MODERATE" TO RX-SEVERITY-TEXT(RX-MATCH-IDX)
022400             SET RX-NO-ESCALATION TO TRUE
022500         ELSE
022600             STRING "Time-to-benefit met for "
022700                        DELIMITED BY SIZE
022800                    TTB-INDICATION(TTB-IDX) DELIMITED BY SIZE
022900                 INTO RX-FLAG-TEXT(RX-MATCH-IDX)
023000             MOVE "CONTINUE" TO RX-RECOMMEND-TEXT(RX-MATCH-IDX)
023100             MOVE "LOW" TO RX-SEVERITY-TEXT(RX-MATCH-IDX)
023200             SET RX-NO-ESCALATION TO TRUE.
023300 200-EXIT.
023400     EXIT.
